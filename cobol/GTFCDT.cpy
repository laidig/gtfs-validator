000100      *****************************************************************
000200      * GTFCDT.cpy
000300      * CALENDAR_DATES RECORD - PARSED FORM OF ONE DATA LINE OF
000400      * calendar_dates.txt (GTFS CALENDAR_DATES TABLE) - PER-DATE
000500      * ADDITIONS AND REMOVALS TO THE calendar.txt SERVICE PATTERN.
000600      *****************************************************************
000700      * AMENDMENT HISTORY:
000800      *****************************************************************
000900      * TAG     DATE       INIT   DESCRIPTION
001000      * ------  ---------- ------ ------------------------------------
001100      * GFV0008 14/03/1994 RKJ    INITIAL VERSION
001200      * GFV0024 19/06/1996 RKJ    ADD GTFCDT-ADDED / GTFCDT-REMOVED
001300      *                           88-LEVELS ON EXCEPTION_TYPE
001400      *****************************************************************
001500       01  GTFCDT-RECORD.
001600           05  GTFCDT-SERVICE-ID          PIC X(20).
001700      *                                SERVICE_ID COLUMN - FOREIGN KEY
001800      *                                TO GTFCAL-SERVICE-ID
001900           05  GTFCDT-DATE                PIC 9(08).
002000      *                                DATE COLUMN, CCYYMMDD - CANDIDATE
002100      *                                EARLIEST/LATEST CALENDAR_DATES
002200      *                                SERVICE DATE FOR THE FEED
002300           05  GTFCDT-EXCEPTION-TYPE      PIC X(01).
002400               88  GTFCDT-ADDED               VALUE "1".
002500               88  GTFCDT-REMOVED              VALUE "2".
002600      * GFV0024                        EXCEPTION_TYPE COLUMN, GTFS ENUM
002700           05  FILLER                     PIC X(10).
