000100      *****************************************************************
000200      * GFVSTAT.cpy
000300      * FEED-STATISTICS LINKAGE RECORD - RETURN SHAPE FOR GFVSTA.
000400      * SAME INPUT/OUTPUT SPLIT IDIOM AS GFVRSLT.
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * TAG     DATE       INIT   DESCRIPTION
000900      * ------  ---------- ------ ------------------------------------
001000      * GFV0010 14/03/1994 RKJ    INITIAL VERSION
001100      * GFV0039 22/02/1999 MWT    Y2K - WK-VSTAT-CAL-DATE-START/END AND
001200      *                           WK-VSTAT-CAL-SVC-START/END WIDENED
001300      *                           FROM PIC 9(06) (YYMMDD) TO PIC 9(08)
001400      *                           (CCYYMMDD)
001500      *****************************************************************
001600       01  WK-VSTAT-RECORD.
001700           05  WK-VSTAT-INPUT.
001800               10  FILLER                 PIC X(01).
001900      *                                NO INPUT NEEDED - PRESENT ONLY
002000      *                                SO THE RECORD MATCHES THE SAME
002100      *                                INPUT/OUTPUT SHAPE AS THE OTHER
002200      *                                LINKAGE RECORDS IN THIS SUITE
002300           05  WK-VSTAT-OUTPUT.
002400               10  WK-VSTAT-AGENCY-COUNT      PIC 9(09) VALUE ZEROES.
002500      *                                NUMBER OF AGENCIES IN THE FEED
002600               10  WK-VSTAT-ROUTE-COUNT       PIC 9(09) VALUE ZEROES.
002700      *                                NUMBER OF ROUTES IN THE FEED
002800               10  WK-VSTAT-TRIP-COUNT        PIC 9(09) VALUE ZEROES.
002900      *                                NUMBER OF TRIPS IN THE FEED
003000               10  WK-VSTAT-STOP-COUNT        PIC 9(09) VALUE ZEROES.
003100      *                                NUMBER OF STOPS IN THE FEED
003200               10  WK-VSTAT-STOP-TIMES-COUNT  PIC 9(09) VALUE ZEROES.
003300      *                                NUMBER OF STOP_TIMES ROWS
003400               10  WK-VSTAT-CAL-DATE-START-SW PIC X(01) VALUE "N".
003500                   88  WK-VSTAT-CAL-DATE-START-PRESENT VALUE "Y".
003600      *                                "Y" WHEN CALENDAR_DATES.TXT HAD
003700      *                                AT LEAST ONE ROW AND AN EARLIEST
003800      *                                DATE COULD BE DETERMINED
003900               10  WK-VSTAT-CAL-DATE-START    PIC 9(08) VALUE ZEROES.
004000      * GFV0039                        EARLIEST EXPLICIT calendar_dates
004100      *                                SERVICE DATE, CCYYMMDD
004200               10  WK-VSTAT-CAL-SVC-START     PIC 9(08) VALUE ZEROES.
004300      * GFV0039                        EARLIEST calendar.txt SERVICE
004400      *                                RANGE START DATE, CCYYMMDD -
004500      *                                ALWAYS PRESENT
004600               10  WK-VSTAT-CAL-DATE-END-SW   PIC X(01) VALUE "N".
004700                   88  WK-VSTAT-CAL-DATE-END-PRESENT   VALUE "Y".
004800      *                                "Y" WHEN CALENDAR_DATES.TXT HAD
004900      *                                AT LEAST ONE ROW AND A LATEST
005000      *                                DATE COULD BE DETERMINED
005100               10  WK-VSTAT-CAL-DATE-END      PIC 9(08) VALUE ZEROES.
005200      * GFV0039                        LATEST EXPLICIT calendar_dates
005300      *                                SERVICE DATE, CCYYMMDD
005400               10  WK-VSTAT-CAL-SVC-END       PIC 9(08) VALUE ZEROES.
005500      * GFV0039                        LATEST calendar.txt SERVICE
005600      *                                RANGE END DATE, CCYYMMDD -
005700      *                                ALWAYS PRESENT
