000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVACT.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   16 MAR 1994.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE "ACTIVE
001200      *               CALENDARS FOR THE NEXT 30 DAYS" REPORT BODY.
001300      *               IT WORKS OUT, FROM TODAY'S DATE, THE CUTOFF DATE
001400      *               30 DAYS OUT, THEN LISTS EVERY calendar.txt
001500      *               SERVICE WHOSE DATE RANGE OVERLAPS TODAY-TO-
001600      *               CUTOFF AND EVERY calendar_dates.txt ADDED
001700      *               EXCEPTION FALLING IN THAT WINDOW, EACH WITH THE
001800      *               NUMBER OF TRIPS SCHEDULED AGAINST IT. CALLED
001900      *               FROM GFVBATCH AS PART OF BATCH FLOW STEP 7F.
002000      *
002100      *               THE WHOLE PROGRAM IS BUILT AROUND ONE IN-MEMORY
002200      *               TABLE - TRIPS COUNTED PER service_id - THAT IS
002300      *               LOADED ONCE FROM trips.txt AND THEN LOOKED UP
002400      *               AGAIN FOR EVERY calendar.txt AND
002500      *               calendar_dates.txt ROW THAT FALLS IN THE WINDOW.
002600      *================================================================
002700      * HISTORY OF MODIFICATION:
002800      *================================================================
002900      * GFV0015 - RKJACKS  - 16/03/1994 - INITIAL VERSION, LIFTED OFF
003000      *                       AN EXISTING SINGLE-FILE LOOKUP ROUTINE IN
003100      *                       THIS SHOP - RECAST AS A SEQUENTIAL SCAN
003200      *                       SINCE OUR TABLES ARE FLAT FILES, NOT
003300      *                       KEYED DATABASE TABLES
003400      * GFV0032 - RKJACKS  - 09/12/1997 - BUMP WK-N-TRIP-MAX FROM 4000
003500      *                       TO 9000 TRIPS, TO MATCH GFVDAT/GFVRTE
003600      * GFV0047 - MWT      - 19/04/2000 - ADD THE CALENDAR_DATES SCAN
003700      *                       SO AN ADDED EXCEPTION IN THE WINDOW SHOWS
003800      *                       UP EVEN WHEN ITS SERVICE HAS NO REGULAR
003900      *                       calendar.txt ROW OF ITS OWN
004000      * GFV0055 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
004100      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
004200      *                       GFVBATCH IS RUNNING IN SILENT MODE
004300      * GFV0072 - TJH      - 03/09/2004 - ADD NARRATIVE COMMENTS AND A
004400      *                       STANDALONE SERVICE-TABLE HIGH-WATER-MARK
004500      *                       COUNTER FOR THE OPERATOR RUN LOG - NO
004600      *                       CHECK-RESULT LOGIC CHANGE THIS TAG
004700      *----------------------------------------------------------------*
004800       EJECT
004900      **********************
005000       ENVIRONMENT DIVISION.
005100      **********************
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER.  IBM-AS400.
005400       OBJECT-COMPUTER.  IBM-AS400.
005500       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                         CLASS GFV-DIGITS IS "0" THRU "9"
005700                         UPSI-0 IS UPSI-SWITCH-0
005800                           ON  STATUS IS U0-ON
005900                           OFF STATUS IS U0-OFF
006000                         UPSI-1 IS UPSI-SWITCH-1
006100                           ON  STATUS IS U0-ON
006200                           OFF STATUS IS U0-OFF.
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600      * trips.txt IS READ FIRST TO BUILD THE PER-SERVICE TRIP COUNT;
006700      * calendar.txt AND calendar_dates.txt ARE THEN EACH READ ONCE TO
006800      * PRODUCE THE REPORT LINES.
006900           SELECT TRIPS-FILE-IN ASSIGN TO WK-GFVPATH-TRIPS
007000                  ORGANIZATION      IS LINE SEQUENTIAL
007100                  FILE STATUS       IS WK-C-FILE-STATUS.
007200           SELECT CALENDAR-FILE-IN ASSIGN TO WK-GFVPATH-CALENDAR
007300                  ORGANIZATION      IS LINE SEQUENTIAL
007400                  FILE STATUS       IS WK-C-FILE-STATUS.
007500           SELECT CALDATES-FILE-IN ASSIGN TO WK-GFVPATH-CAL-DATES
007600                  ORGANIZATION      IS LINE SEQUENTIAL
007700                  FILE STATUS       IS WK-C-FILE-STATUS.
007800
007900      ***************
008000       DATA DIVISION.
008100      ***************
008200       FILE SECTION.
008300      **************
008400       FD  TRIPS-FILE-IN
008500           LABEL RECORDS ARE OMITTED
008600           RECORD CONTAINS 300 CHARACTERS
008700           DATA RECORD IS WK-C-TRIPS-LINE.
008800       01  WK-C-TRIPS-LINE                PIC X(300).
008900
009000       FD  CALENDAR-FILE-IN
009100           LABEL RECORDS ARE OMITTED
009200           RECORD CONTAINS 100 CHARACTERS
009300           DATA RECORD IS WK-C-CALENDAR-LINE.
009400       01  WK-C-CALENDAR-LINE             PIC X(100).
009500
009600       FD  CALDATES-FILE-IN
009700           LABEL RECORDS ARE OMITTED
009800           RECORD CONTAINS 60 CHARACTERS
009900           DATA RECORD IS WK-C-CALDATES-LINE.
010000       01  WK-C-CALDATES-LINE             PIC X(60).
010100
010200       WORKING-STORAGE SECTION.
010300      *************************
010400       01  FILLER                         PIC X(24)        VALUE
010500           "** PROGRAM GFVACT   **".
010600
010700      * ------------------ PROGRAM WORKING STORAGE -------------------*
010800       01    WK-C-COMMON.
010900           COPY GFVCOMN.
011000
011100       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
011200           88  WK-C-HEADER-PENDING                 VALUE "Y".
011300           88  WK-C-HEADER-DONE                    VALUE "N".
011400
011500      *---------------------------------------------------------------*
011600      * TRIPS-PER-SERVICE COUNT TABLE - BUILT FIRST SO EACH CALENDAR
011700      * LINE CAN SHOW HOW MANY TRIPS RUN AGAINST THAT SERVICE_ID
011800      *---------------------------------------------------------------*
011900      * THE SAME 9000-ENTRY CEILING USED BY GFVDAT AND GFVRTE FOR
012000      * THEIR TRIP-RELATED TABLES (SEE GFV0032 ABOVE) - A TABLE KEYED
012100      * BY service_id RATHER THAN trip_id, SO THE ENTRY COUNT IS
012200      * NORMALLY FAR BELOW THE CEILING EVEN ON A BUSY FEED, SINCE MANY
012300      * TRIPS SHARE THE SAME SERVICE.
012400       01  WK-N-SVC-MAX                   PIC S9(04) COMP VALUE 9000.
012500       01  WK-N-SVC-COUNT                 PIC S9(04) COMP VALUE ZERO.
012600       01  WK-C-SVC-TBL-FULL              PIC X(01) VALUE "N".
012700           88  WK-C-SVC-TBL-IS-FULL               VALUE "Y".
012800
012900      * 77-LEVEL STANDALONE COUNTER - REMEMBERS THE HIGHEST NUMBER OF
013000      * DISTINCT service_id VALUES SEEN IN THE TABLE AT ANY POINT
013100      * DURING THE C000 LOAD PASS, DISPLAYED ONLY IN VERBOSE MODE SO
013200      * AN OPERATOR CAN JUDGE HOW CLOSE A FEED CAME TO THE 9000-ENTRY
013300      * CEILING ABOVE.
013400       77  WK-N-SVC-HWM                   PIC S9(04) COMP VALUE ZERO.
013500
013600       01  WK-SVC-TABLE.
013700           05  WK-SVC-ENTRY OCCURS 9000 TIMES
013800                   INDEXED BY WK-SVC-IX.
013900               10  WK-SVC-ENTRY-SVCID     PIC X(20).
014000               10  WK-SVC-ENTRY-TRIPS     PIC S9(07) COMP VALUE ZERO.
014100               10  FILLER                 PIC X(10).
014200
014300      *---------------------------------------------------------------*
014400      * CURRENT-ROW WORKING AREA FOR trips.txt - ONLY SERVICE_ID IS
014500      * WANTED HERE, UNSTRING STOPS ONCE THE RECEIVER IS EXHAUSTED
014600      *---------------------------------------------------------------*
014700       01  WK-GTFTRP-CURRENT.
014800           COPY GTFTRP.
014900
015000       01  WK-C-FOUND-SW                  PIC X(01) VALUE "N".
015100           88  WK-C-WAS-FOUND                     VALUE "Y".
015200       01  WK-C-SEARCH-SVC-ID             PIC X(20) VALUE SPACES.
015300
015400      *---------------------------------------------------------------*
015500      * TODAY'S DATE, DECOMPOSED, AND THE CUTOFF DATE 30 DAYS OUT -
015600      * WORKED OUT ONE DAY AT A TIME SO MONTH/YEAR ROLLOVER AND LEAP
015700      * YEARS ARE HANDLED WITHOUT AN INTRINSIC DATE FUNCTION
015800      *---------------------------------------------------------------*
015900      * THIS SHOP'S COMPILER PREDATES FUNCTION INTRINSICS BEING IN
016000      * ROUTINE USE HERE, SO THE CUTOFF IS WALKED FORWARD A DAY AT A
016100      * TIME THROUGH B100/B200 BELOW RATHER THAN COMPUTED IN ONE STEP
016200      * - SLOWER THAN A LIBRARY ROUTINE WOULD BE, BUT ONLY 30
016300      * ITERATIONS PER RUN SO THE COST NEVER SHOWS UP IN PRACTICE.
016400       01  WK-N-CUTOFF-YEAR                PIC 9(04) VALUE ZERO.
016500       01  WK-N-CUTOFF-MONTH               PIC 9(02) VALUE ZERO.
016600       01  WK-N-CUTOFF-DAY                 PIC 9(02) VALUE ZERO.
016700
016800       01  WK-N-DAYS-ADDED                 PIC S9(04) COMP VALUE ZERO.
016900
017000      * ONE ENTRY PER CALENDAR MONTH, FEBRUARY HELD AT ITS COMMON-YEAR
017100      * LENGTH OF 28 - THE LEAP-YEAR ADJUSTMENT FOR FEBRUARY IS MADE
017200      * SEPARATELY IN B100 BELOW RATHER THAN BY SWAPPING TABLE VALUES.
017300       01  WK-N-DAYS-IN-MONTH-TBL.
017400           05  FILLER PIC 9(02) VALUE 31.
017500           05  FILLER PIC 9(02) VALUE 28.
017600           05  FILLER PIC 9(02) VALUE 31.
017700           05  FILLER PIC 9(02) VALUE 30.
017800           05  FILLER PIC 9(02) VALUE 31.
017900           05  FILLER PIC 9(02) VALUE 30.
018000           05  FILLER PIC 9(02) VALUE 31.
018100           05  FILLER PIC 9(02) VALUE 31.
018200           05  FILLER PIC 9(02) VALUE 30.
018300           05  FILLER PIC 9(02) VALUE 31.
018400           05  FILLER PIC 9(02) VALUE 30.
018500           05  FILLER PIC 9(02) VALUE 31.
018600       01  WK-N-DAYS-IN-MONTH-R REDEFINES WK-N-DAYS-IN-MONTH-TBL.
018700      * INDEXABLE VIEW OF THE MONTH-LENGTH TABLE ABOVE, SUBSCRIPTED
018800      * DIRECTLY BY WK-N-CUTOFF-MONTH IN B100 BELOW
018900           05  WK-N-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
019000
019100       01  WK-N-THIS-MONTH-DAYS            PIC 9(02) VALUE ZERO.
019200       01  WK-N-REM-4                      PIC 9(04) VALUE ZERO.
019300       01  WK-N-REM-100                    PIC 9(04) VALUE ZERO.
019400       01  WK-N-REM-400                    PIC 9(04) VALUE ZERO.
019500       01  WK-N-QUOT                       PIC 9(04) VALUE ZERO.
019600       01  WK-C-LEAP-YEAR-SW               PIC X(01) VALUE "N".
019700           88  WK-C-IS-LEAP-YEAR                   VALUE "Y".
019800
019900      *---------------------------------------------------------------*
020000      * CCYYMMDD NUMERIC FORMS OF "TODAY" AND THE CUTOFF, BUILT FROM
020100      * THE DECOMPOSED FIELDS ABOVE, FOR RANGE-OVERLAP COMPARISONS
020200      * AGAINST GTFCAL-START-DATE/GTFCAL-END-DATE/GTFCDT-DATE
020300      *---------------------------------------------------------------*
020400       01  WK-N-TODAY-CCYYMMDD              PIC 9(08) VALUE ZERO.
020500       01  WK-N-CUTOFF-CCYYMMDD             PIC 9(08) VALUE ZERO.
020600      * ALPHA VIEW, SAME ZONED STORAGE AS THE PIC 9(08) ABOVE - USED
020700      * ONLY WHEN THE CUTOFF DATE IS SHOWN IN A VERBOSE-MODE DISPLAY
020800       01  WK-C-CUTOFF-CCYYMMDD-D REDEFINES WK-N-CUTOFF-CCYYMMDD
020900                                            PIC X(08).
021000
021100       01  WK-C-START-DATE-ED              PIC X(08) VALUE SPACES.
021200       01  WK-C-END-DATE-ED                PIC X(08) VALUE SPACES.
021300       01  WK-C-ONE-DATE-ED                PIC X(08) VALUE SPACES.
021400       01  WK-C-TRIPS-ED                   PIC ZZZZZZ9.
021500       01  WK-C-DESCRIPTION-LINE           PIC X(256) VALUE SPACES.
021600
021700       01  WK-CAL-RECORD-AREA.
021800           COPY GTFCAL.
021900
022000       01  WK-CDT-RECORD-AREA.
022100           COPY GTFCDT.
022200
022300      *****************
022400       LINKAGE SECTION.
022500      *****************
022600           COPY GFVPATH.
022700           COPY GFVRSLT.
022800       EJECT
022900      ***********************************************************
023000       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
023100      ***********************************************************
023200       MAIN-MODULE.
023300           PERFORM A000-PROCESS-CALLED-ROUTINE
023400              THRU A099-PROCESS-CALLED-ROUTINE-EX.
023500           PERFORM Z000-END-PROGRAM-ROUTINE
023600              THRU Z999-END-PROGRAM-ROUTINE-EX.
023700           EXIT PROGRAM.
023800
023900      *---------------------------------------------------------------*
024000       A000-PROCESS-CALLED-ROUTINE.
024100      *---------------------------------------------------------------*
024200      * OVERALL FLOW - PICK UP TODAY'S DATE, WORK OUT THE 30-DAY
024300      * CUTOFF, BUILD THE TRIPS-PER-SERVICE TABLE FROM trips.txt, THEN
024400      * SCAN calendar.txt AND calendar_dates.txt FOR ANYTHING FALLING
024500      * IN THE WINDOW. UNLIKE THE OTHER GFVxxx CALLED ROUTINES, THIS
024600      * ONE'S "INVALID" LIST IS REALLY A REPORT BODY, NOT A LIST OF
024700      * FEED PROBLEMS - A SERVICE SHOWING UP HERE IS NORMAL, EXPECTED
024800      * OUTPUT, NOT A FINDING TO BE FIXED.
024900           MOVE    SPACES               TO    WK-VRSLT-OUTPUT.
025000           MOVE    ZEROES               TO    WK-VRSLT-INVALID-COUNT.
025100           MOVE    "ACTCAL  "           TO    WK-VRSLT-CHECK-NAME.
025200
025300           IF  WK-C-VERBOSE-MODE
025400               DISPLAY "GFVACT - BUILDING ACTIVE CALENDARS REPORT".
025500
025600           ACCEPT   WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
025700           MOVE WK-C-TODAY-CCYYMMDD     TO    WK-N-TODAY-CCYYMMDD.
025800           PERFORM B000-WORK-OUT-CUTOFF-DATE
025900              THRU B099-WORK-OUT-CUTOFF-DATE-EX.
026000
026100           IF  WK-C-VERBOSE-MODE
026200               DISPLAY "GFVACT - CUTOFF DATE IS "
026300                       WK-C-CUTOFF-CCYYMMDD-D.
026400
026500           PERFORM C000-COUNT-TRIPS-PER-SERVICE
026600              THRU C099-COUNT-TRIPS-PER-SERVICE-EX.
026700           IF  NOT WK-C-SUCCESSFUL
026800               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
026900
027000           IF  WK-C-VERBOSE-MODE
027100               DISPLAY "GFVACT - SERVICE TABLE HIGH-WATER MARK "
027200                       WK-N-SVC-HWM.
027300
027400           PERFORM D000-SCAN-CALENDAR
027500              THRU D099-SCAN-CALENDAR-EX.
027600           PERFORM E000-SCAN-CAL-DATES
027700              THRU E099-SCAN-CAL-DATES-EX.
027800
027900      * A FEED WITH NOTHING ACTIVE IN THE NEXT 30 DAYS IS UNUSUAL
028000      * ENOUGH TO CALL OUT EXPLICITLY, RATHER THAN LEAVING GFVBATCH TO
028100      * PRINT AN EMPTY REPORT BODY WITH NO EXPLANATION.
028200           IF  WK-VRSLT-INVALID-COUNT = ZERO
028300               MOVE 1 TO WK-VRSLT-INVALID-COUNT
028400               SET  WK-VRSLT-IX TO 1
028500               MOVE "No calendars are active in the next 30 days."
028600                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX).
028700
028800       A099-PROCESS-CALLED-ROUTINE-EX.
028900           EXIT.
029000
029100      *---------------------------------------------------------------*
029200       B000-WORK-OUT-CUTOFF-DATE.
029300      *---------------------------------------------------------------*
029400      * DECOMPOSE TODAY'S CCYYMMDD AND STEP FORWARD ONE DAY AT A TIME,
029500      * 30 TIMES, SO MONTH-END AND YEAR-END ROLLOVER LOOK AFTER
029600      * THEMSELVES WITHOUT A CALENDAR-ARITHMETIC LIBRARY ROUTINE
029700           DIVIDE WK-N-TODAY-CCYYMMDD BY 10000
029800               GIVING WK-N-CUTOFF-YEAR
029900               REMAINDER WK-N-QUOT.
030000           DIVIDE WK-N-QUOT BY 100
030100               GIVING WK-N-CUTOFF-MONTH
030200               REMAINDER WK-N-CUTOFF-DAY.
030300
030400           PERFORM B100-ADD-ONE-DAY
030500              THRU B199-ADD-ONE-DAY-EX
030600              VARYING WK-N-DAYS-ADDED FROM 1 BY 1
030700                 UNTIL WK-N-DAYS-ADDED > 30.
030800
030900           COMPUTE WK-N-CUTOFF-CCYYMMDD =
031000               (WK-N-CUTOFF-YEAR * 10000)
031100               + (WK-N-CUTOFF-MONTH * 100)
031200               + WK-N-CUTOFF-DAY.
031300
031400       B099-WORK-OUT-CUTOFF-DATE-EX.
031500           EXIT.
031600
031700      *---------------------------------------------------------------*
031800       B100-ADD-ONE-DAY.
031900      *---------------------------------------------------------------*
032000      * ONE ITERATION OF THE 30-TIMES LOOP ABOVE - ADVANCE THE DAY BY
032100      * ONE, THEN ROLL OVER INTO THE NEXT MONTH AND/OR YEAR IF THE DAY
032200      * NOW EXCEEDS THE CURRENT MONTH'S LENGTH.
032300           PERFORM B200-FIND-LEAP-YEAR
032400              THRU B299-FIND-LEAP-YEAR-EX.
032500
032600           MOVE WK-N-DAYS-IN-MONTH(WK-N-CUTOFF-MONTH)
032700                                        TO    WK-N-THIS-MONTH-DAYS.
032800           IF  WK-N-CUTOFF-MONTH = 2
032900                 AND WK-C-IS-LEAP-YEAR
033000               MOVE 29                 TO    WK-N-THIS-MONTH-DAYS.
033100
033200           ADD  1                      TO    WK-N-CUTOFF-DAY.
033300           IF  WK-N-CUTOFF-DAY > WK-N-THIS-MONTH-DAYS
033400               MOVE 1                  TO    WK-N-CUTOFF-DAY
033500               ADD  1                  TO    WK-N-CUTOFF-MONTH
033600               IF  WK-N-CUTOFF-MONTH > 12
033700                   MOVE 1              TO    WK-N-CUTOFF-MONTH
033800                   ADD  1              TO    WK-N-CUTOFF-YEAR.
033900
034000       B199-ADD-ONE-DAY-EX.
034100           EXIT.
034200
034300      *---------------------------------------------------------------*
034400       B200-FIND-LEAP-YEAR.
034500      *---------------------------------------------------------------*
034600      * STANDARD GREGORIAN LEAP-YEAR TEST - DIVISIBLE BY 4, EXCEPT
034700      * CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400. RE-RUN ONCE
034800      * PER B100 CALL SINCE THE CUTOFF YEAR CAN ROLL OVER MID-LOOP.
034900           MOVE "N"                    TO    WK-C-LEAP-YEAR-SW.
035000           DIVIDE WK-N-CUTOFF-YEAR BY 4
035100               GIVING WK-N-QUOT REMAINDER WK-N-REM-4.
035200           IF  WK-N-REM-4 NOT = ZERO
035300               GO TO B299-FIND-LEAP-YEAR-EX.
035400
035500           DIVIDE WK-N-CUTOFF-YEAR BY 100
035600               GIVING WK-N-QUOT REMAINDER WK-N-REM-100.
035700           IF  WK-N-REM-100 NOT = ZERO
035800               SET  WK-C-IS-LEAP-YEAR  TO    TRUE
035900               GO TO B299-FIND-LEAP-YEAR-EX.
036000
036100           DIVIDE WK-N-CUTOFF-YEAR BY 400
036200               GIVING WK-N-QUOT REMAINDER WK-N-REM-400.
036300           IF  WK-N-REM-400 = ZERO
036400               SET  WK-C-IS-LEAP-YEAR  TO    TRUE.
036500
036600       B299-FIND-LEAP-YEAR-EX.
036700           EXIT.
036800
036900      *---------------------------------------------------------------*
037000       C000-COUNT-TRIPS-PER-SERVICE.
037100      *---------------------------------------------------------------*
037200      * SINGLE PASS OF trips.txt TO BUILD THE TRIPS-PER-SERVICE TABLE
037300      * USED LATER BY D000 AND E000 BELOW.
037400           OPEN INPUT TRIPS-FILE-IN.
037500           IF  NOT WK-C-SUCCESSFUL
037600               DISPLAY "GFVACT - OPEN FILE ERROR - TRIPS-FILE-IN"
037700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037800               GO TO C099-COUNT-TRIPS-PER-SERVICE-EX.
037900
038000           SET  WK-C-HEADER-PENDING      TO    TRUE.
038100           PERFORM C100-COUNT-ONE-TRIP
038200              THRU C199-COUNT-ONE-TRIP-EX
038300              UNTIL WK-C-END-OF-FILE.
038400           CLOSE TRIPS-FILE-IN.
038500           MOVE "00"                    TO    WK-C-FILE-STATUS.
038600
038700           IF  WK-N-SVC-COUNT > WK-N-SVC-HWM
038800               MOVE WK-N-SVC-COUNT      TO    WK-N-SVC-HWM.
038900
039000       C099-COUNT-TRIPS-PER-SERVICE-EX.
039100           EXIT.
039200
039300      *---------------------------------------------------------------*
039400       C100-COUNT-ONE-TRIP.
039500      *---------------------------------------------------------------*
039600           READ TRIPS-FILE-IN.
039700           IF  WK-C-END-OF-FILE
039800               GO TO C199-COUNT-ONE-TRIP-EX.
039900
040000           IF  WK-C-HEADER-PENDING
040100               SET  WK-C-HEADER-DONE    TO    TRUE
040200               GO TO C199-COUNT-ONE-TRIP-EX.
040300
040400           INITIALIZE WK-GTFTRP-CURRENT.
040500      * ONLY SERVICE_ID IS WANTED HERE - UNSTRING STOPS FILLING ONCE
040600      * THE ONE RECEIVER BELOW IS EXHAUSTED
040700           UNSTRING WK-C-TRIPS-LINE DELIMITED BY ","
040800               INTO GTFTRP-ROUTE-ID
040900                    GTFTRP-SERVICE-ID.
041000
041100      * IF THIS service_id IS ALREADY IN THE TABLE, BUMP ITS TRIP
041200      * COUNT; OTHERWISE ADD A NEW ENTRY STARTING AT A COUNT OF ONE -
041300      * A TABLE-FULL FEED SIMPLY STOPS ADDING NEW SERVICES, SO A
041400      * SERVICE BEYOND THE 9000TH DISTINCT VALUE WOULD NEVER APPEAR
041500      * IN THE REPORT, AN ACCEPTED LIMIT OF THE FIXED-SIZE TABLE.
041600           MOVE GTFTRP-SERVICE-ID       TO    WK-C-SEARCH-SVC-ID.
041700           PERFORM F000-SEARCH-SVC-BY-ID
041800              THRU F099-SEARCH-SVC-BY-ID-EX.
041900
042000           IF  WK-C-WAS-FOUND
042100               ADD  1 TO WK-SVC-ENTRY-TRIPS(WK-SVC-IX)
042200           ELSE
042300               IF  WK-N-SVC-COUNT >= WK-N-SVC-MAX
042400                   SET  WK-C-SVC-TBL-IS-FULL TO TRUE
042500               ELSE
042600                   ADD  1 TO WK-N-SVC-COUNT
042700                   SET  WK-SVC-IX TO WK-N-SVC-COUNT
042800                   MOVE GTFTRP-SERVICE-ID TO WK-SVC-ENTRY-SVCID(WK-SVC-IX)
042900                   MOVE 1 TO WK-SVC-ENTRY-TRIPS(WK-SVC-IX).
043000
043100       C199-COUNT-ONE-TRIP-EX.
043200           EXIT.
043300
043400      *---------------------------------------------------------------*
043500       D000-SCAN-CALENDAR.
043600      *---------------------------------------------------------------*
043700      * SINGLE PASS OF calendar.txt, PRODUCING ONE REPORT LINE FOR
043800      * EVERY SERVICE WHOSE DATE RANGE OVERLAPS TODAY-TO-CUTOFF.
043900           OPEN INPUT CALENDAR-FILE-IN.
044000           IF  NOT WK-C-SUCCESSFUL
044100               DISPLAY "GFVACT - OPEN FILE ERROR - CALENDAR-FILE-IN"
044200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044300               GO TO D099-SCAN-CALENDAR-EX.
044400
044500           SET  WK-C-HEADER-PENDING      TO    TRUE.
044600           PERFORM D100-SCAN-ONE-CALENDAR
044700              THRU D199-SCAN-ONE-CALENDAR-EX
044800              UNTIL WK-C-END-OF-FILE.
044900           CLOSE CALENDAR-FILE-IN.
045000           MOVE "00"                    TO    WK-C-FILE-STATUS.
045100
045200       D099-SCAN-CALENDAR-EX.
045300           EXIT.
045400
045500      *---------------------------------------------------------------*
045600       D100-SCAN-ONE-CALENDAR.
045700      *---------------------------------------------------------------*
045800           READ CALENDAR-FILE-IN.
045900           IF  WK-C-END-OF-FILE
046000               GO TO D199-SCAN-ONE-CALENDAR-EX.
046100
046200           IF  WK-C-HEADER-PENDING
046300               SET  WK-C-HEADER-DONE    TO    TRUE
046400               GO TO D199-SCAN-ONE-CALENDAR-EX.
046500
046600           INITIALIZE WK-CAL-RECORD-AREA.
046700           UNSTRING WK-C-CALENDAR-LINE DELIMITED BY ","
046800               INTO GTFCAL-SERVICE-ID
046900                    GTFCAL-MONDAY
047000                    GTFCAL-TUESDAY
047100                    GTFCAL-WEDNESDAY
047200                    GTFCAL-THURSDAY
047300                    GTFCAL-FRIDAY
047400                    GTFCAL-SATURDAY
047500                    GTFCAL-SUNDAY
047600                    GTFCAL-START-DATE
047700                    GTFCAL-END-DATE.
047800
047900      * OVERLAP TEST - THE SERVICE RANGE OVERLAPS TODAY-TO-CUTOFF
048000      * UNLESS IT ENDS BEFORE TODAY OR STARTS AFTER THE CUTOFF
048100           IF  GTFCAL-END-DATE < WK-N-TODAY-CCYYMMDD
048200               GO TO D199-SCAN-ONE-CALENDAR-EX.
048300           IF  GTFCAL-START-DATE > WK-N-CUTOFF-CCYYMMDD
048400               GO TO D199-SCAN-ONE-CALENDAR-EX.
048500
048600      * LOOK UP HOW MANY TRIPS RUN AGAINST THIS SERVICE - A SERVICE
048700      * WITH NO MATCHING trips.txt ROWS AT ALL (LEGAL UNDER GTFS, JUST
048800      * UNUSUAL) SHOWS A TRIP COUNT OF ZERO RATHER THAN BEING SKIPPED.
048900           MOVE GTFCAL-SERVICE-ID       TO    WK-C-SEARCH-SVC-ID.
049000           PERFORM F000-SEARCH-SVC-BY-ID
049100              THRU F099-SEARCH-SVC-BY-ID-EX.
049200           IF  WK-C-WAS-FOUND
049300               MOVE WK-SVC-ENTRY-TRIPS(WK-SVC-IX) TO WK-C-TRIPS-ED
049400           ELSE
049500               MOVE ZERO TO WK-C-TRIPS-ED.
049600
049700           MOVE GTFCAL-START-DATE       TO    WK-C-START-DATE-ED.
049800           MOVE GTFCAL-END-DATE         TO    WK-C-END-DATE-ED.
049900
050000      * THE LIST IS CAPPED AT 256 ENTRIES (SEE GFVRSLT) LIKE EVERY
050100      * OTHER GFVxxx CALLED ROUTINE, EVEN THOUGH THIS "LIST" IS A
050200      * REPORT BODY RATHER THAN A SET OF FEED PROBLEMS.
050300           IF  WK-VRSLT-INVALID-COUNT < 256
050400               ADD  1 TO WK-VRSLT-INVALID-COUNT
050500               MOVE SPACES TO WK-C-DESCRIPTION-LINE
050600               STRING
050700                   "Service "
050800                   GTFCAL-SERVICE-ID     DELIMITED BY SPACE
050900                   " runs "
051000                   WK-C-START-DATE-ED    DELIMITED BY SIZE
051100                   " to "
051200                   WK-C-END-DATE-ED      DELIMITED BY SIZE
051300                   " ("
051400                   WK-C-TRIPS-ED         DELIMITED BY SIZE
051500                   " trip(s) scheduled)"
051600                   DELIMITED BY SIZE
051700                   INTO WK-C-DESCRIPTION-LINE
051800               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
051900               MOVE WK-C-DESCRIPTION-LINE
052000                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
052100           ELSE
052200               ADD  1 TO WK-VRSLT-INVALID-COUNT.
052300
052400       D199-SCAN-ONE-CALENDAR-EX.
052500           EXIT.
052600
052700      *---------------------------------------------------------------*
052800       E000-SCAN-CAL-DATES.
052900      *---------------------------------------------------------------*
053000      * SINGLE PASS OF calendar_dates.txt, PRODUCING A REPORT LINE FOR
053100      * EVERY "SERVICE ADDED" EXCEPTION FALLING IN THE WINDOW -
053200      * "SERVICE REMOVED" EXCEPTIONS (GTFCDT-EXCEPTION-TYPE = 2) ARE
053300      * NOT OF INTEREST HERE SINCE THEY SUBTRACT SERVICE RATHER THAN
053400      * ADDING AN ACTIVE CALENDAR.
053500           OPEN INPUT CALDATES-FILE-IN.
053600           IF  NOT WK-C-SUCCESSFUL
053700               DISPLAY "GFVACT - OPEN FILE ERROR - CALDATES-FILE-IN"
053800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053900               GO TO E099-SCAN-CAL-DATES-EX.
054000
054100           SET  WK-C-HEADER-PENDING      TO    TRUE.
054200           PERFORM E100-SCAN-ONE-CAL-DATE
054300              THRU E199-SCAN-ONE-CAL-DATE-EX
054400              UNTIL WK-C-END-OF-FILE.
054500           CLOSE CALDATES-FILE-IN.
054600           MOVE "00"                    TO    WK-C-FILE-STATUS.
054700
054800       E099-SCAN-CAL-DATES-EX.
054900           EXIT.
055000
055100      *---------------------------------------------------------------*
055200       E100-SCAN-ONE-CAL-DATE.
055300      *---------------------------------------------------------------*
055400           READ CALDATES-FILE-IN.
055500           IF  WK-C-END-OF-FILE
055600               GO TO E199-SCAN-ONE-CAL-DATE-EX.
055700
055800           IF  WK-C-HEADER-PENDING
055900               SET  WK-C-HEADER-DONE    TO    TRUE
056000               GO TO E199-SCAN-ONE-CAL-DATE-EX.
056100
056200           INITIALIZE WK-CDT-RECORD-AREA.
056300           UNSTRING WK-C-CALDATES-LINE DELIMITED BY ","
056400               INTO GTFCDT-SERVICE-ID
056500                    GTFCDT-DATE
056600                    GTFCDT-EXCEPTION-TYPE.
056700
056800      * ONLY "ADDED" EXCEPTIONS IN THE WINDOW ARE WANTED - SEE BANNER
056900      * COMMENT ABOVE.
057000           IF  NOT GTFCDT-ADDED
057100               GO TO E199-SCAN-ONE-CAL-DATE-EX.
057200           IF  GTFCDT-DATE < WK-N-TODAY-CCYYMMDD
057300               GO TO E199-SCAN-ONE-CAL-DATE-EX.
057400           IF  GTFCDT-DATE > WK-N-CUTOFF-CCYYMMDD
057500               GO TO E199-SCAN-ONE-CAL-DATE-EX.
057600
057700           MOVE GTFCDT-SERVICE-ID       TO    WK-C-SEARCH-SVC-ID.
057800           PERFORM F000-SEARCH-SVC-BY-ID
057900              THRU F099-SEARCH-SVC-BY-ID-EX.
058000           IF  WK-C-WAS-FOUND
058100               MOVE WK-SVC-ENTRY-TRIPS(WK-SVC-IX) TO WK-C-TRIPS-ED
058200           ELSE
058300               MOVE ZERO TO WK-C-TRIPS-ED.
058400
058500           MOVE GTFCDT-DATE             TO    WK-C-ONE-DATE-ED.
058600
058700           IF  WK-VRSLT-INVALID-COUNT < 256
058800               ADD  1 TO WK-VRSLT-INVALID-COUNT
058900               MOVE SPACES TO WK-C-DESCRIPTION-LINE
059000               STRING
059100                   "Service "
059200                   GTFCDT-SERVICE-ID     DELIMITED BY SPACE
059300                   " added for "
059400                   WK-C-ONE-DATE-ED      DELIMITED BY SIZE
059500                   " ("
059600                   WK-C-TRIPS-ED         DELIMITED BY SIZE
059700                   " trip(s) scheduled)"
059800                   DELIMITED BY SIZE
059900                   INTO WK-C-DESCRIPTION-LINE
060000               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
060100               MOVE WK-C-DESCRIPTION-LINE
060200                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
060300           ELSE
060400               ADD  1 TO WK-VRSLT-INVALID-COUNT.
060500
060600       E199-SCAN-ONE-CAL-DATE-EX.
060700           EXIT.
060800
060900      *---------------------------------------------------------------*
061000       F000-SEARCH-SVC-BY-ID.
061100      *---------------------------------------------------------------*
061200      * SEQUENTIAL SEARCH OF THE TRIPS-PER-SERVICE TABLE FOR
061300      * WK-C-SEARCH-SVC-ID - CALLED FROM ALL THREE OF C100, D100 AND
061400      * E100 ABOVE, WHICH IS WHY IT STANDS AS ITS OWN PARAGRAPH RATHER
061500      * THAN BEING INLINED INTO EACH CALLER.
061600           MOVE "N"                     TO    WK-C-FOUND-SW.
061700           PERFORM F100-TEST-ONE-SVC
061800              THRU F199-TEST-ONE-SVC-EX
061900              VARYING WK-SVC-IX FROM 1 BY 1
062000                 UNTIL WK-SVC-IX > WK-N-SVC-COUNT
062100                    OR WK-C-WAS-FOUND.
062200
062300       F099-SEARCH-SVC-BY-ID-EX.
062400           EXIT.
062500
062600      *---------------------------------------------------------------*
062700       F100-TEST-ONE-SVC.
062800      *---------------------------------------------------------------*
062900           IF  WK-SVC-ENTRY-SVCID(WK-SVC-IX) = WK-C-SEARCH-SVC-ID
063000               SET  WK-C-WAS-FOUND      TO    TRUE.
063100
063200       F199-TEST-ONE-SVC-EX.
063300           EXIT.
063400
063500      *---------------------------------------------------------------*
063600       Z000-END-PROGRAM-ROUTINE.
063700      *---------------------------------------------------------------*
063800      * NO CLEANUP REQUIRED BEYOND THE FILE CLOSES ALREADY DONE IN
063900      * C000, D000 AND E000 ABOVE - KEPT FOR CONSISTENCY WITH THE REST
064000      * OF THE SUITE.
064100           CONTINUE.
064200
064300       Z999-END-PROGRAM-ROUTINE-EX.
064400           EXIT.
064500
064600      ******************************************************************
064700      ************** END OF PROGRAM SOURCE -  GFVACT *****************
064800      ******************************************************************
