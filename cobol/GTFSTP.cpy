000100      *****************************************************************
000200      * GTFSTP.cpy
000300      * STOPS RECORD - PARSED FORM OF ONE DATA LINE OF stops.txt
000400      * (GTFS STOPS TABLE).
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * TAG     DATE       INIT   DESCRIPTION
000900      * ------  ---------- ------ ------------------------------------
001000      * GFV0005 14/03/1994 RKJ    INITIAL VERSION
001100      * GFV0031 17/02/1998 RKJ    ADD GTFSTP-LOCATION-TYPE-N NUMERIC
001200      *                           REDEFINE FOR TABLE-DRIVEN COMPARES
001300      * GFV0048 12/07/2000 MWT    WIDEN GTFSTP-STOP-LAT/-LON FROM
001400      *                           S9(3)V9(4) TO S9(3)V9(6) - GFVSHD WAS
001500      *                           LOSING PRECISION ON THE 130.0 UNIT
001600      *                           DISTANCE CHECK FOR CLOSELY SPACED
001700      *                           STOPS
001800      *****************************************************************
001900       01  GTFSTP-RECORD.
002000           05  GTFSTP-STOP-ID             PIC X(20).
002100      *                                STOP_ID COLUMN - KEY
002200           05  GTFSTP-STOP-CODE           PIC X(16).
002300      *                                STOP_CODE COLUMN
002400           05  GTFSTP-STOP-NAME           PIC X(64).
002500      *                                STOP_NAME COLUMN
002600           05  GTFSTP-STOP-DESC           PIC X(64).
002700      *                                STOP_DESC COLUMN
002800           05  GTFSTP-STOP-LAT            PIC S9(03)V9(06).
002900      * GFV0048                        STOP_LAT COLUMN
003000           05  GTFSTP-STOP-LON            PIC S9(03)V9(06).
003100      * GFV0048                        STOP_LON COLUMN
003200           05  GTFSTP-ZONE-ID             PIC X(20).
003300      *                                ZONE_ID COLUMN
003400           05  GTFSTP-LOCATION-TYPE       PIC X(01).
003500      *                                LOCATION_TYPE COLUMN
003600           05  GTFSTP-LOCATION-TYPE-N REDEFINES
003700               GTFSTP-LOCATION-TYPE       PIC 9(01).
003800      * GFV0031                        NUMERIC VIEW OF LOCATION_TYPE
003900           05  GTFSTP-PARENT-STATION      PIC X(20).
004000      *                                PARENT_STATION COLUMN
004100           05  FILLER                     PIC X(20).
