000100      *****************************************************************
000200      * GTFSHP.cpy
000300      * SHAPES RECORD - PARSED FORM OF ONE DATA LINE OF shapes.txt
000400      * (GTFS SHAPES TABLE). POINTS FOR ONE SHAPE_ID ARE ASSUMED TO
000500      * ARRIVE TOGETHER AND IN shape_pt_sequence ORDER, THE SAME WAY
000600      * AN EXISTING DETAIL-LINE FILE IN THIS SHOP HAS ALWAYS ASSUMED
000700      * ITS GROUPED LINE ITEMS ARRIVED TOGETHER -
000800      * GFVSHR/GFVSHD READ THIS FILE SEQUENTIALLY AND WATCH FOR
000900      * SHAPE_ID TO CHANGE.
001000      *****************************************************************
001100      * AMENDMENT HISTORY:
001200      *****************************************************************
001300      * TAG     DATE       INIT   DESCRIPTION
001400      * ------  ---------- ------ ------------------------------------
001500      * GFV0034 21/05/1998 RKJ    INITIAL VERSION - ADDED ALONGSIDE
001600      *                           GFV0033 ON GTFSTM WHEN THE SHAPES
001700      *                           CHECKS WERE FIRST BUILT
001800      *****************************************************************
001900       01  GTFSHP-RECORD.
002000           05  GTFSHP-SHAPE-ID            PIC X(20).
002100      *                                SHAPE_ID COLUMN - KEY
002200           05  GTFSHP-SHAPE-PT-LAT        PIC S9(03)V9(06).
002300      *                                SHAPE_PT_LAT COLUMN
002400           05  GTFSHP-SHAPE-PT-LON        PIC S9(03)V9(06).
002500      *                                SHAPE_PT_LON COLUMN
002600           05  GTFSHP-SHAPE-PT-SEQUENCE   PIC 9(05).
002700      *                                SHAPE_PT_SEQUENCE COLUMN - ORDER
002800      *                                OF THIS POINT WITHIN THE SHAPE
002900           05  GTFSHP-SHAPE-DIST-G.
003000               10  GTFSHP-SHAPE-DIST-OPT  PIC X(01).
003100      *                                "Y" WHEN SHAPE_DIST_TRAVELED IS
003200      *                                PRESENT ON THIS ROW
003300               10  GTFSHP-SHAPE-DIST-VAL  PIC S9(07)V9(02).
003400      *                                SHAPE_DIST_TRAVELED COLUMN
003500           05  FILLER                     PIC X(20).
