000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVDUP.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   14 MAR 1994.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK stops.txt FOR
001200      *               DUPLICATE STOPS - TWO STOPS THAT SHARE THE SAME
001300      *               STOP_LAT/STOP_LON ARE REPORTED AS A "STOPS"
001400      *               VALIDATION FINDING. CALLED FROM GFVBATCH AS PART
001500      *               OF BATCH FLOW STEP 5C.
001600      *
001700      *               "SAME LOCATION" IS JUDGED ON THE RAW TEXT OF THE
001800      *               LAT/LON FIELDS, NOT ON A DISTANCE CALCULATION -
001900      *               TWO STOPS A FEW METRES APART WITH DIFFERENT
002000      *               DECIMAL DIGITS ARE NOT FLAGGED HERE.
002100      *================================================================
002200      * HISTORY OF MODIFICATION:
002300      *================================================================
002400      * GFV0012 - RKJACKS  - 14/03/1994 - INITIAL VERSION, LIFTED OFF
002500      *                       AN EXISTING PARAMETER-LOOKUP ROUTINE IN
002600      *                       THIS SHOP
002700      * GFV0030 - RKJACKS  - 09/12/1997 - BUMP WK-N-STOP-MAX FROM 1000
002800      *                       TO 2000 STOPS - REGIONAL FEED REJECTED
002900      *                       WITH WK-C-TABLE-FULL SET
003000      * GFV0052 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
003100      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
003200      *                       GFVBATCH IS RUNNING IN SILENT MODE
003300      * GFV0067 - TJH      - 02/09/2004 - ADD NARRATIVE COMMENTS FOR
003400      *                       MAINTENANCE - NO LOGIC CHANGE THIS TAG
003500      *----------------------------------------------------------------*
003600       EJECT
003700      **********************
003800       ENVIRONMENT DIVISION.
003900      **********************
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-AS400.
004200       OBJECT-COMPUTER.  IBM-AS400.
004300       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004400                         CLASS GFV-DIGITS IS "0" THRU "9"
004500                         UPSI-0 IS UPSI-SWITCH-0
004600                           ON  STATUS IS U0-ON
004700                           OFF STATUS IS U0-OFF
004800                         UPSI-1 IS UPSI-SWITCH-1
004900                           ON  STATUS IS U0-ON
005000                           OFF STATUS IS U0-OFF.
005100
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400      * WK-GFVPATH-STOPS IS STAMPED IN BY GFVBATCH BEFORE THIS ROUTINE
005500      * IS EVER CALLED - WE DO NOT KNOW OR CARE WHICH FEED DIRECTORY
005600      * IT POINTS TO.
005700           SELECT STOPS-FILE-IN ASSIGN TO WK-GFVPATH-STOPS
005800                  ORGANIZATION      IS LINE SEQUENTIAL
005900                  FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100      ***************
006200       DATA DIVISION.
006300      ***************
006400       FILE SECTION.
006500      **************
006600       FD  STOPS-FILE-IN
006700           LABEL RECORDS ARE OMITTED
006800           RECORD CONTAINS 300 CHARACTERS
006900           DATA RECORD IS WK-C-STOPS-LINE.
007000       01  WK-C-STOPS-LINE                PIC X(300).
007100
007200       WORKING-STORAGE SECTION.
007300      *************************
007400       01  FILLER                         PIC X(24)        VALUE
007500           "** PROGRAM GFVDUP   **".
007600
007700      * ------------------ PROGRAM WORKING STORAGE -------------------*
007800       01    WK-C-COMMON.
007900           COPY GFVCOMN.
008000
008100       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
008200           88  WK-C-HEADER-PENDING                 VALUE "Y".
008300           88  WK-C-HEADER-DONE                    VALUE "N".
008400
008500      * WK-N-STOP-MAX WAS RAISED ONCE ALREADY (GFV0030) AFTER A REAL
008600      * FEED OVERRAN THE ORIGINAL 1000-ENTRY TABLE - 2000 COVERS EVERY
008700      * FEED THIS SHOP HAS SEEN SINCE, BUT IF stops.txt EVER GROWS
008800      * PAST IT AGAIN, WK-C-TABLE-IS-FULL STOPS NEW ENTRIES BEING
008900      * LOADED RATHER THAN RUNNING OFF THE END OF THE TABLE.
009000       01  WK-N-STOP-MAX                  PIC S9(04) COMP VALUE 2000.
009100      * GFV0030
009200       01  WK-N-STOP-COUNT                PIC S9(04) COMP VALUE ZERO.
009300       01  WK-C-TABLE-FULL                PIC X(01) VALUE "N".
009400           88  WK-C-TABLE-IS-FULL                  VALUE "Y".
009500
009600      * ALL STOPS ARE LOADED INTO THIS TABLE FIRST (B000 BELOW) BEFORE
009700      * ANY COMPARISON STARTS, BECAUSE THE DUPLICATE CHECK HAS TO LOOK
009800      * AT EVERY STOP AGAINST EVERY OTHER STOP - THERE IS NO WAY TO
009900      * DO THAT ON A SINGLE SEQUENTIAL PASS OF THE FILE.
010000       01  WK-STOP-TABLE.
010100           05  WK-STOP-ENTRY OCCURS 2000 TIMES
010200                   INDEXED BY WK-STOP-IX.
010300               10  WK-STOP-ENTRY-FLDS.
010400                   COPY GTFSTP.
010500               10  WK-STOP-KEY-R REDEFINES WK-STOP-ENTRY-FLDS.
010600      * GFV0012                        ALTERNATE RAW VIEW OF A STOP
010700      *                                ROW, USED WHEN COMPARING TWO
010800      *                                ENTRIES BYTE-FOR-BYTE ON THE
010900      *                                LAT/LON PAIR BELOW
011000                   15  FILLER          PIC X(164).
011100                   15  WK-STOP-KEY-LATLON  PIC X(18).
011200                   15  FILLER          PIC X(61).
011300
011400      * WK-N-OUTER-IX/WK-N-INNER-IX DRIVE THE NESTED-LOOP COMPARISON IN
011500      * C000/D000 BELOW - OUTER RUNS 1 THRU N, INNER RUNS FROM
011600      * OUTER-PLUS-1 THRU N, SO EVERY PAIR IS TESTED EXACTLY ONCE AND
011700      * NO STOP IS EVER COMPARED AGAINST ITSELF.
011800       01  WK-N-OUTER-IX                  PIC S9(04) COMP VALUE ZERO.
011900       01  WK-N-INNER-IX                  PIC S9(04) COMP VALUE ZERO.
012000       01  WK-C-PAIR-MATCH                PIC X(01) VALUE "N".
012100           88  WK-C-PAIR-IS-DUPLICATE             VALUE "Y".
012200
012300      * 77-LEVEL STANDALONE COUNTER - TOTAL NUMBER OF DUPLICATE PAIRS
012400      * FOUND THIS RUN, KEPT FOR THE VERBOSE-MODE PROGRESS DISPLAY IN
012500      * A099 BELOW RATHER THAN BEING RETURNED TO THE CALLER.
012600       77  WK-N-PAIRS-FOUND               PIC S9(07) COMP VALUE ZERO.
012700
012800       01  WK-C-DESCRIPTION-LINE          PIC X(256) VALUE SPACES.
012900
013000      *****************
013100       LINKAGE SECTION.
013200      *****************
013300           COPY GFVPATH.
013400           COPY GFVRSLT.
013500       EJECT
013600      ***********************************************************
013700       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
013800      ***********************************************************
013900      * TWO-PHASE APPROACH: LOAD EVERY STOP INTO WK-STOP-TABLE FIRST
014000      * (A000/B000), THEN COMPARE EVERY PAIR ONCE THE WHOLE FILE IS IN
014100      * MEMORY (C000/D000). WE CANNOT DO THE COMPARISON WHILE STILL
014200      * READING BECAUSE A LATER STOP MIGHT DUPLICATE AN EARLIER ONE.
014300       MAIN-MODULE.
014400           PERFORM A000-PROCESS-CALLED-ROUTINE
014500              THRU A099-PROCESS-CALLED-ROUTINE-EX.
014600           PERFORM Z000-END-PROGRAM-ROUTINE
014700              THRU Z999-END-PROGRAM-ROUTINE-EX.
014800           EXIT PROGRAM.
014900
015000      *---------------------------------------------------------------*
015100       A000-PROCESS-CALLED-ROUTINE.
015200      *---------------------------------------------------------------*
015300      * CLEAR THE OUTPUT HALF OF THE RESULT RECORD AND STAMP THE CHECK
015400      * NAME FIRST, THE SAME AS EVERY OTHER GFVxxx VALIDATION CALLED
015500      * ROUTINE.
015600           MOVE    SPACES               TO    WK-VRSLT-OUTPUT.
015700           MOVE    ZEROES               TO    WK-VRSLT-INVALID-COUNT.
015800           MOVE    "STOPS   "           TO    WK-VRSLT-CHECK-NAME.
015900
016000           IF  WK-C-VERBOSE-MODE
016100               DISPLAY "GFVDUP - CHECKING FOR DUPLICATE STOPS".
016200
016300      * IF stops.txt WILL NOT OPEN, RETURN AN EMPTY RESULT RATHER THAN
016400      * ABENDING THE CALLER - GFVBATCH CARRIES ON WITH THE REMAINING
016500      * CHECKS EITHER WAY.
016600           OPEN INPUT STOPS-FILE-IN.
016700           IF  NOT WK-C-SUCCESSFUL
016800               DISPLAY "GFVDUP - OPEN FILE ERROR - STOPS-FILE-IN"
016900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017100
017200           SET  WK-C-HEADER-PENDING      TO    TRUE.
017300           MOVE ZERO                    TO    WK-N-STOP-COUNT.
017400           MOVE "N"                     TO    WK-C-TABLE-FULL.
017500           MOVE ZERO                    TO    WK-N-PAIRS-FOUND.
017600
017700      * PHASE 1 - LOAD EVERY STOP ROW (HEADER LINE EXCLUDED) INTO
017800      * WK-STOP-TABLE.
017900           PERFORM B000-LOAD-ONE-STOP
018000              THRU B099-LOAD-ONE-STOP-EX
018100              UNTIL WK-C-END-OF-FILE.
018200
018300           CLOSE STOPS-FILE-IN.
018400
018500      * PHASE 2 - WALK EVERY OUTER/INNER PAIR COMBINATION EXACTLY ONCE.
018600      * C000 ADVANCES THE OUTER INDEX; D000 (CALLED FROM C000) ADVANCES
018700      * THE INNER INDEX AND DOES THE ACTUAL LAT/LON COMPARISON.
018800           PERFORM C000-COMPARE-STOPS
018900              THRU C099-COMPARE-STOPS-EX
019000              VARYING WK-N-OUTER-IX FROM 1 BY 1
019100                 UNTIL WK-N-OUTER-IX > WK-N-STOP-COUNT.
019200
019300           IF  WK-C-VERBOSE-MODE
019400               DISPLAY "GFVDUP - DUPLICATE PAIRS FOUND: "
019500                   WK-N-PAIRS-FOUND.
019600
019700       A099-PROCESS-CALLED-ROUTINE-EX.
019800           EXIT.
019900
020000      *---------------------------------------------------------------*
020100       B000-LOAD-ONE-STOP.
020200      *---------------------------------------------------------------*
020300      * READ ONE LINE OF stops.txt. END OF FILE AND THE HEADER LINE ARE
020400      * BOTH HANDLED THE SAME WAY AS EVERY OTHER GFVxxx TABLE READER -
020500      * FALL THROUGH TO THE EXIT PARAGRAPH WITHOUT LOADING A TABLE ROW.
020600           READ STOPS-FILE-IN.
020700           IF  WK-C-END-OF-FILE
020800               GO TO B099-LOAD-ONE-STOP-EX.
020900
021000           IF  WK-C-HEADER-PENDING
021100               SET  WK-C-HEADER-DONE    TO    TRUE
021200               GO TO B099-LOAD-ONE-STOP-EX.
021300
021400      * IF WE HAVE ALREADY FILLED THE TABLE, STOP LOADING ROWS - THE
021500      * DUPLICATE CHECK WILL SIMPLY RUN AGAINST WHATEVER IS IN THE
021600      * TABLE SO FAR RATHER THAN ABENDING ON A SUBSCRIPT OVERFLOW.
021700           IF  WK-N-STOP-COUNT >= WK-N-STOP-MAX
021800               SET  WK-C-TABLE-IS-FULL  TO    TRUE
021900               GO TO B099-LOAD-ONE-STOP-EX.
022000
022100           ADD  1                       TO    WK-N-STOP-COUNT.
022200           SET  WK-STOP-IX              TO    WK-N-STOP-COUNT.
022300           INITIALIZE WK-STOP-ENTRY-FLDS (WK-STOP-IX).
022400      * UNSTRING THE NINE stops.txt FIELDS STRAIGHT INTO THIS TABLE
022500      * ENTRY - WE NEVER HOLD A SEPARATE "CURRENT ROW" AREA IN THIS
022600      * PROGRAM THE WAY GFVRTE DOES, SINCE EVERY STOP MUST BE KEPT
022700      * FOR THE COMPARISON PHASE ANYWAY.
022800           UNSTRING WK-C-STOPS-LINE DELIMITED BY ","
022900               INTO GTFSTP-STOP-ID       (WK-STOP-IX)
023000                    GTFSTP-STOP-CODE     (WK-STOP-IX)
023100                    GTFSTP-STOP-NAME     (WK-STOP-IX)
023200                    GTFSTP-STOP-DESC     (WK-STOP-IX)
023300                    GTFSTP-STOP-LAT      (WK-STOP-IX)
023400                    GTFSTP-STOP-LON      (WK-STOP-IX)
023500                    GTFSTP-ZONE-ID       (WK-STOP-IX)
023600                    GTFSTP-LOCATION-TYPE (WK-STOP-IX)
023700                    GTFSTP-PARENT-STATION(WK-STOP-IX).
023800
023900       B099-LOAD-ONE-STOP-EX.
024000           EXIT.
024100
024200      *---------------------------------------------------------------*
024300       C000-COMPARE-STOPS.
024400      *---------------------------------------------------------------*
024500      * FOR THIS OUTER STOP, THE INNER LOOP ONLY NEEDS TO START ONE
024600      * PAST THE OUTER POSITION - EVERYTHING BEFORE THAT HAS ALREADY
024700      * BEEN COMPARED AGAINST THIS OUTER STOP ON AN EARLIER PASS.
024800           COMPUTE WK-N-INNER-IX = WK-N-OUTER-IX + 1.
024900
025000           PERFORM D000-COMPARE-ONE-PAIR
025100              THRU D099-COMPARE-ONE-PAIR-EX
025200              VARYING WK-N-INNER-IX FROM WK-N-INNER-IX BY 1
025300                 UNTIL WK-N-INNER-IX > WK-N-STOP-COUNT.
025400
025500       C099-COMPARE-STOPS-EX.
025600           EXIT.
025700
025800      *---------------------------------------------------------------*
025900       D000-COMPARE-ONE-PAIR.
026000      *---------------------------------------------------------------*
026100           MOVE "N"                     TO    WK-C-PAIR-MATCH.
026200
026300      * A BLANK LAT/LON (A ROW THAT FAILED TO UNSTRING CLEANLY, OR A
026400      * STOP WITH NO COORDINATES AT ALL) IS NEVER TREATED AS MATCHING
026500      * ANOTHER BLANK - THAT WOULD FLOOD THE RESULT WITH FALSE
026600      * "DUPLICATE" FINDINGS FOR EVERY STOP MISSING COORDINATES.
026700           IF  WK-STOP-KEY-LATLON(WK-N-OUTER-IX) = SPACES
026800               GO TO D099-COMPARE-ONE-PAIR-EX.
026900
027000      * THE ACTUAL DUPLICATE TEST - A STRAIGHT BYTE-FOR-BYTE COMPARE OF
027100      * THE 18-CHARACTER LAT/LON TEXT, NOT A NUMERIC DISTANCE CHECK.
027200           IF  WK-STOP-KEY-LATLON(WK-N-OUTER-IX) =
027300               WK-STOP-KEY-LATLON(WK-N-INNER-IX)
027400               SET  WK-C-PAIR-IS-DUPLICATE TO TRUE.
027500
027600           IF  NOT WK-C-PAIR-IS-DUPLICATE
027700               GO TO D099-COMPARE-ONE-PAIR-EX.
027800
027900           ADD  1                       TO    WK-N-PAIRS-FOUND.
028000
028100      * RECORD THE FINDING, NAMING BOTH STOP_IDs SO THE OPERATOR CAN GO
028200      * STRAIGHT TO THE FEED FILE AND LOOK AT BOTH ROWS. ONCE THE
028300      * 256-SLOT TABLE IS FULL WE STILL COUNT THE PROBLEM BUT STOP
028400      * BUILDING ANY MORE DESCRIPTION TEXT.
028500           IF  WK-VRSLT-INVALID-COUNT <
028600                   256
028700               ADD  1 TO WK-VRSLT-INVALID-COUNT
028800               MOVE SPACES TO WK-C-DESCRIPTION-LINE
028900               STRING
029000                   "Stop "
029100                   GTFSTP-STOP-ID(WK-N-OUTER-IX)  DELIMITED BY SPACE
029200                   " and stop "
029300                   GTFSTP-STOP-ID(WK-N-INNER-IX)  DELIMITED BY SPACE
029400                   " share the same location"
029500                   DELIMITED BY SIZE
029600                   INTO WK-C-DESCRIPTION-LINE
029700               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
029800               MOVE WK-C-DESCRIPTION-LINE
029900                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
030000           ELSE
030100               ADD  1 TO WK-VRSLT-INVALID-COUNT.
030200
030300       D099-COMPARE-ONE-PAIR-EX.
030400           EXIT.
030500
030600      *---------------------------------------------------------------*
030700       Z000-END-PROGRAM-ROUTINE.
030800      *---------------------------------------------------------------*
030900      * NO CLEANUP NEEDED BEYOND THE CLOSE ALREADY DONE IN A000 - KEPT
031000      * FOR CONSISTENCY WITH THE REST OF THE SUITE.
031100           CONTINUE.
031200
031300       Z999-END-PROGRAM-ROUTINE-EX.
031400           EXIT.
031500
031600      ******************************************************************
031700      ************** END OF PROGRAM SOURCE -  GFVDUP *****************
031800      ******************************************************************
