000100      *****************************************************************
000200      * GTFCAL.cpy
000300      * CALENDAR RECORD - PARSED FORM OF ONE DATA LINE OF calendar.txt
000400      * (GTFS CALENDAR TABLE) - THE WEEKLY SERVICE PATTERN AND THE
000500      * SERVICE DATE RANGE (calendar.txt START_DATE/END_DATE) THAT
000600      * GFVBATCH FALLS BACK ON WHEN calendar_dates.txt HAS NO EXPLICIT
000700      * BOUNDARY DATES.
000800      *****************************************************************
000900      * AMENDMENT HISTORY:
001000      *****************************************************************
001100      * TAG     DATE       INIT   DESCRIPTION
001200      * ------  ---------- ------ ------------------------------------
001300      * GFV0007 14/03/1994 RKJ    INITIAL VERSION
001400      * GFV0022 03/02/1996 RKJ    ADD 88-LEVELS GTFCAL-RUNS-SUN THRU
001500      *                           GTFCAL-RUNS-SAT SO GFVACT CAN TEST
001600      *                           A WEEKDAY FLAG WITHOUT A LITERAL
001700      *                           COMPARE SCATTERED THROUGH ITS LOGIC
001800      *****************************************************************
001900       01  GTFCAL-RECORD.
002000           05  GTFCAL-SERVICE-ID          PIC X(20).
002100      *                                SERVICE_ID COLUMN - KEY
002200           05  GTFCAL-WEEKDAY-FLAGS.
002300               10  GTFCAL-MONDAY          PIC X(01).
002400                   88  GTFCAL-RUNS-MON        VALUE "1".
002500               10  GTFCAL-TUESDAY         PIC X(01).
002600                   88  GTFCAL-RUNS-TUE        VALUE "1".
002700               10  GTFCAL-WEDNESDAY       PIC X(01).
002800                   88  GTFCAL-RUNS-WED        VALUE "1".
002900               10  GTFCAL-THURSDAY        PIC X(01).
003000                   88  GTFCAL-RUNS-THU        VALUE "1".
003100               10  GTFCAL-FRIDAY          PIC X(01).
003200                   88  GTFCAL-RUNS-FRI        VALUE "1".
003300               10  GTFCAL-SATURDAY        PIC X(01).
003400                   88  GTFCAL-RUNS-SAT        VALUE "1".
003500               10  GTFCAL-SUNDAY          PIC X(01).
003600                   88  GTFCAL-RUNS-SUN        VALUE "1".
003700      * GFV0022
003800           05  GTFCAL-START-DATE          PIC 9(08).
003900      *                                START_DATE COLUMN, CCYYMMDD -
004000      *                                DEFAULT/FALLBACK FOR THE FEED
004100      *                                SERVICE-RANGE EARLIEST DATE
004200           05  GTFCAL-END-DATE            PIC 9(08).
004300      *                                END_DATE COLUMN, CCYYMMDD -
004400      *                                DEFAULT/FALLBACK FOR THE FEED
004500      *                                SERVICE-RANGE LATEST DATE
004600           05  FILLER                     PIC X(10).
