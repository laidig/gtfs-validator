000100      *****************************************************************
000200      * GFVPATH.cpy
000300      * FEED FILE PATH LINKAGE RECORD - GFVBATCH BUILDS THE EIGHT GTFS
000400      * TABLE PATHNAMES ONCE, FROM THE SINGLE COMMAND-LINE ARGUMENT,
000500      * AND PASSES THIS RECORD DOWN TO EVERY CALLED SUBPROGRAM SO NONE
000600      * OF THEM HAVE TO REBUILD A PATHNAME OF THEIR OWN.
000700      *****************************************************************
000800      * AMENDMENT HISTORY:
000900      *****************************************************************
001000      * TAG     DATE       INIT   DESCRIPTION
001100      * ------  ---------- ------ ------------------------------------
001200      * GFV0011 14/03/1994 RKJ    INITIAL VERSION
001250      * GFV0035 21/05/1998 RKJ    ADD WK-GFVPATH-SHAPES - GFVSHR AND
001260      *                           GFVSHD BOTH NEED shapes.txt FOR THE
001270      *                           NEW SHAPES CHECKS
001300      *****************************************************************
001400       01  WK-GFVPATH-RECORD.
001500           05  WK-GFVPATH-AGENCY          PIC X(200).
001600      *                                FULL PATH TO agency.txt
001700           05  WK-GFVPATH-ROUTES          PIC X(200).
001800      *                                FULL PATH TO routes.txt
001900           05  WK-GFVPATH-TRIPS           PIC X(200).
002000      *                                FULL PATH TO trips.txt
002100           05  WK-GFVPATH-STOPS           PIC X(200).
002200      *                                FULL PATH TO stops.txt
002300           05  WK-GFVPATH-STOP-TIMES      PIC X(200).
002400      *                                FULL PATH TO stop_times.txt
002500           05  WK-GFVPATH-CALENDAR        PIC X(200).
002600      *                                FULL PATH TO calendar.txt
002700           05  WK-GFVPATH-CAL-DATES       PIC X(200).
002800      *                                FULL PATH TO calendar_dates.txt
002850           05  WK-GFVPATH-SHAPES          PIC X(200).
002860      * GFV0035                        FULL PATH TO shapes.txt
002870           05  FILLER                     PIC X(200).
