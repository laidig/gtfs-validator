000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVRTE.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   14 MAR 1994.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE routes.txt.
001200      *               EACH ROUTE IS CHECKED FOR A BLANK NAME (BOTH
001300      *               SHORT AND LONG NAME MISSING), AN OUT-OF-RANGE
001400      *               route_type CODE, AND A DUPLICATE route_id. CALLED
001500      *               FROM GFVBATCH AS PART OF BATCH FLOW STEP 5A.
001600      *
001700      *               THIS PROGRAM DOES NOT OPEN OR READ THE OUTPUT
001800      *               REPORT - IT ONLY BUILDS THE LIST OF INVALID-VALUE
001900      *               DESCRIPTION LINES RETURNED IN WK-VRSLT-RECORD.
002000      *               GFVBATCH DECIDES WHAT TO DO WITH THE RESULT.
002100      *================================================================
002200      * HISTORY OF MODIFICATION:
002300      *================================================================
002400      * GFV0002 - RKJACKS  - 14/03/1994 - INITIAL VERSION
002500      * GFV0029 - RKJACKS  - 11/01/1998 - ADD THE route_type RANGE CHECK
002600      *                       ONCE GTFROU-ROUTE-TYPE-R WAS ADDED TO THE
002700      *                       COPYBOOK
002800      * GFV0037 - MWT      - 22/02/1999 - Y2K REVIEW - NO DATE FIELDS IN
002900      *                       THIS PROGRAM, NO CHANGE REQUIRED
003000      * GFV0054 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
003100      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
003200      *                       GFVBATCH IS RUNNING IN SILENT MODE
003300      * GFV0066 - TJH      - 02/09/2004 - COMMENT UP THE PARAGRAPHS FOR
003400      *                       THE NEW PROGRAMMER ON THE TEAM - NO LOGIC
003500      *                       CHANGE THIS TAG
003600      *----------------------------------------------------------------*
003700       EJECT
003800      **********************
003900       ENVIRONMENT DIVISION.
004000      **********************
004100       CONFIGURATION SECTION.
004200      * GFV0002 - STANDARD AS/400 SOURCE/OBJECT-COMPUTER PAIR, THE SAME
004300      *           ENTRY USED IN EVERY GFV AND PRE-GFV PROGRAM IN THIS
004400      *           SHOP - THERE IS ONLY ONE MACHINE THIS RUNS ON.
004500       SOURCE-COMPUTER.  IBM-AS400.
004600       OBJECT-COMPUTER.  IBM-AS400.
004700      * C01 IS THE PRINTER CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM -
004800      * CARRIED OVER FROM THE PRINTED-REPORT ERA EVEN THOUGH THIS
004900      * PROGRAM ITSELF NEVER WRITES TO THE REPORT FILE.
005000       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005100                         CLASS GFV-DIGITS IS "0" THRU "9"
005200                         UPSI-0 IS UPSI-SWITCH-0
005300                           ON  STATUS IS U0-ON
005400                           OFF STATUS IS U0-OFF
005500                         UPSI-1 IS UPSI-SWITCH-1
005600                           ON  STATUS IS U0-ON
005700                           OFF STATUS IS U0-OFF.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100      * WK-GFVPATH-ROUTES IS BUILT BY GFVBATCH AT A110-BUILD-PATHS AND
006200      * PASSED TO US IN THE LINKAGE SECTION - WE NEVER HARD-CODE THE
006300      * PATH OURSELVES, SO THIS PROGRAM WILL VALIDATE routes.txt FOR
006400      * WHATEVER FEED DIRECTORY THE OPERATOR NAMED ON THE JOB CARD.
006500           SELECT ROUTES-FILE-IN ASSIGN TO WK-GFVPATH-ROUTES
006600                  ORGANIZATION      IS LINE SEQUENTIAL
006700                  FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900      ***************
007000       DATA DIVISION.
007100      ***************
007200       FILE SECTION.
007300      **************
007400      * ROUTES-FILE-IN IS A PLAIN CSV TEXT FILE (routes.txt) - WE READ
007500      * IT ONE LINE AT A TIME INTO WK-C-ROUTES-LINE AND UNSTRING THE
007600      * FIELDS OURSELVES BELOW, THE WAY EVERY GFVxxx TABLE READER IN
007700      * THIS SUITE HANDLES ITS INPUT FILE.
007800       FD  ROUTES-FILE-IN
007900           LABEL RECORDS ARE OMITTED
008000           RECORD CONTAINS 300 CHARACTERS
008100           DATA RECORD IS WK-C-ROUTES-LINE.
008200       01  WK-C-ROUTES-LINE               PIC X(300).
008300
008400       WORKING-STORAGE SECTION.
008500      *************************
008600       01  FILLER                         PIC X(24)        VALUE
008700           "** PROGRAM GFVRTE   **".
008800
008900      * ------------------ PROGRAM WORKING STORAGE -------------------*
009000      * WK-C-COMMON CARRIES THE FILE-STATUS FIELD AND THE SILENT/
009100      * VERBOSE RUN-MODE SWITCH GFVBATCH SETS UP FOR THE WHOLE JOB.
009200       01    WK-C-COMMON.
009300           COPY GFVCOMN.
009400
009500      * WK-C-HEADER-SW SUPPRESSES THE "FIRST DATA ROW" READ - routes.txt
009600      * CARRIES A COLUMN-NAME HEADER LINE THE SAME AS EVERY OTHER GTFS
009700      * TABLE, AND WE THROW THAT ONE LINE AWAY RATHER THAN TRYING TO
009800      * VALIDATE IT AS IF IT WERE A REAL ROUTE.
009900       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
010000           88  WK-C-HEADER-PENDING                 VALUE "Y".
010100           88  WK-C-HEADER-DONE                    VALUE "N".
010200
010300      *---------------------------------------------------------------*
010400      * ROUTES SEEN SO FAR - KEPT TO CATCH A DUPLICATE route_id THE
010500      * WAY GFVDUP KEEPS A RUNNING STOP TABLE TO CATCH DUPLICATE STOPS
010600      *---------------------------------------------------------------*
010700      * 2000 ENTRIES IS FAR MORE THAN ANY FEED WE HAVE SEEN HAS ROUTES
010800      * - THE LARGEST METRO FEEDS RUN TO A FEW HUNDRED ROUTES AT MOST.
010900      * IF THE TABLE EVER FILLS, WK-C-ROUTE-TBL-IS-FULL IS SET BUT WE
011000      * DELIBERATELY DO NOT ABEND - WE JUST STOP CATCHING DUPLICATES
011100      * PAST ENTRY 2000, THE SAME FAIL-SOFT BEHAVIOUR GFVDUP USES.
011200       01  WK-N-ROUTE-MAX                 PIC S9(04) COMP VALUE 2000.
011300       01  WK-N-ROUTE-COUNT               PIC S9(04) COMP VALUE ZERO.
011400       01  WK-C-ROUTE-TBL-FULL            PIC X(01) VALUE "N".
011500           88  WK-C-ROUTE-TBL-IS-FULL             VALUE "Y".
011600
011700      * ONE TABLE ENTRY HOLDS A FULL COPY OF THE ROUTE ROW (SO WE CAN
011800      * REPORT ON IT LATER IF NEEDED) PLUS A REDEFINED KEY-ONLY VIEW
011900      * USED BY THE DUPLICATE SEARCH IN E000 BELOW.
012000       01  WK-ROUTE-TABLE.
012100           05  WK-ROUTE-ENTRY OCCURS 2000 TIMES
012200                   INDEXED BY WK-ROUTE-IX.
012300               10  WK-ROUTE-ENTRY-FLDS.
012400                   COPY GTFROU.
012500               10  WK-ROUTE-KEY-R REDEFINES WK-ROUTE-ENTRY-FLDS.
012600      * GFV0002                        ALTERNATE RAW VIEW OF A ROUTE
012700      *                                ROW, USED WHEN COMPARING THE
012800      *                                CURRENT route_id AGAINST EVERY
012900      *                                ROUTE ALREADY SEEN THIS RUN
013000                   15  WK-ROUTE-KEY-RTEID     PIC X(20).
013100                   15  FILLER                 PIC X(257).
013200
013300      *---------------------------------------------------------------*
013400      * CURRENT-ROW WORKING AREA
013500      *---------------------------------------------------------------*
013600      * THE FIELDS FOR THE ROUTE WE ARE CURRENTLY CHECKING, PARSED OUT
013700      * OF WK-C-ROUTES-LINE BY THE UNSTRING IN B000 BELOW. KEPT SEPARATE
013800      * FROM WK-ROUTE-TABLE SO WE CAN FINISH CHECKING THE ROW BEFORE WE
013900      * DECIDE WHETHER TO REMEMBER IT.
014000       01  WK-GTFROU-CURRENT.
014100           COPY GTFROU.
014200
014300      * 77-LEVEL STANDALONE COUNTER - HOW MANY ROUTE ROWS THIS CALL HAS
014400      * ACTUALLY SEEN GO PAST, HEADER LINE EXCLUDED. NOT RETURNED TO
014500      * THE CALLER TODAY, BUT HANDY WHEN TESTING A NEW FEED INTERACTIVELY
014600      * WITH WK-C-VERBOSE-MODE ON.
014700       77  WK-N-ROWS-SEEN                PIC S9(07) COMP VALUE ZERO.
014800
014900      * WK-N-ROUTE-TYPE-CHECK HOLDS THE NUMERIC route_type SO THE 88-
015000      * LEVEL BELOW CAN TEST IT AGAINST THE OFFICIAL GTFS CODE LIST -
015100      * 0 THRU 7 ARE THE ORIGINAL MODES, 11 AND 12 WERE ADDED LATER FOR
015200      * TROLLEYBUS AND MONORAIL.
015300       01  WK-N-ROUTE-TYPE-CHECK           PIC 9(03).
015400           88  WK-C-VALID-ROUTE-TYPE       VALUES 000 001 002 003
015500                                                   004 005 006 007
015600                                                   011 012.
015700
015800       01  WK-C-FOUND-SW                  PIC X(01) VALUE "N".
015900           88  WK-C-WAS-FOUND                     VALUE "Y".
016000       01  WK-C-SEARCH-ROUTE-ID           PIC X(20) VALUE SPACES.
016100
016200      * WK-C-DESCRIPTION-LINE IS THE WORK AREA WHERE EACH INVALID-VALUE
016300      * SENTENCE IS BUILT BEFORE IT IS COPIED INTO THE NEXT FREE SLOT OF
016400      * WK-VRSLT-INVALID-VALUES - SAME PATTERN AS EVERY OTHER GFVxxx
016500      * VALIDATION SUBPROGRAM.
016600       01  WK-C-DESCRIPTION-LINE          PIC X(256) VALUE SPACES.
016700
016800      *****************
016900       LINKAGE SECTION.
017000      *****************
017100      * WK-GFVPATH-RECORD - THE EIGHT GTFS TABLE PATHNAMES GFVBATCH
017200      * BUILT FOR THIS RUN.
017300           COPY GFVPATH.
017400      * WK-VRSLT-RECORD - THE RESULT AREA WE HAND BACK TO GFVBATCH,
017500      * CLEARED BY US IN A000 BELOW BEFORE WE START CHECKING ROUTES.
017600           COPY GFVRSLT.
017700       EJECT
017800      ***********************************************************
017900       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
018000      ***********************************************************
018100      * MAIN-MODULE IS KEPT DELIBERATELY SHORT - ONE PERFORM TO DO THE
018200      * REAL WORK, ONE TO TIDY UP, THEN EXIT PROGRAM BACK TO GFVBATCH.
018300       MAIN-MODULE.
018400           PERFORM A000-PROCESS-CALLED-ROUTINE
018500              THRU A099-PROCESS-CALLED-ROUTINE-EX.
018600           PERFORM Z000-END-PROGRAM-ROUTINE
018700              THRU Z999-END-PROGRAM-ROUTINE-EX.
018800           EXIT PROGRAM.
018900
019000      *---------------------------------------------------------------*
019100       A000-PROCESS-CALLED-ROUTINE.
019200      *---------------------------------------------------------------*
019300      * CLEAR THE OUTPUT HALF OF THE RESULT RECORD AND STAMP OUR CHECK
019400      * NAME IN THE INPUT HALF SO GFVBATCH KNOWS WHICH CHECK THIS
019500      * RESULT BELONGS TO WHEN IT BUILDS THE SUMMARY LINE.
019600           MOVE    SPACES               TO    WK-VRSLT-OUTPUT.
019700           MOVE    ZEROES               TO    WK-VRSLT-INVALID-COUNT.
019800           MOVE    "ROUTES  "           TO    WK-VRSLT-CHECK-NAME.
019900
020000           IF  WK-C-VERBOSE-MODE
020100               DISPLAY "GFVRTE - VALIDATING ROUTES".
020200
020300      * IF routes.txt WILL NOT OPEN WE CANNOT DO THE CHECK AT ALL -
020400      * WE DISPLAY THE FILE STATUS FOR THE OPERATOR AND RETURN WITH A
020500      * ZERO INVALID-COUNT RATHER THAN ABENDING THE WHOLE BATCH RUN.
020600           OPEN INPUT ROUTES-FILE-IN.
020700           IF  NOT WK-C-SUCCESSFUL
020800               DISPLAY "GFVRTE - OPEN FILE ERROR - ROUTES-FILE-IN"
020900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
021100
021200      * SKIP THE HEADER LINE, THEN READ AND CHECK EVERY REMAINING ROW
021300      * UNTIL END OF FILE.
021400           SET  WK-C-HEADER-PENDING      TO    TRUE.
021500           PERFORM B000-CHECK-ONE-ROUTE
021600              THRU B099-CHECK-ONE-ROUTE-EX
021700              UNTIL WK-C-END-OF-FILE.
021800           CLOSE ROUTES-FILE-IN.
021900           MOVE "00"                    TO    WK-C-FILE-STATUS.
022000
022100       A099-PROCESS-CALLED-ROUTINE-EX.
022200           EXIT.
022300
022400      *---------------------------------------------------------------*
022500       B000-CHECK-ONE-ROUTE.
022600      *---------------------------------------------------------------*
022700      * READ THE NEXT ROUTE ROW. WK-C-END-OF-FILE IS SET BY THE READ'S
022800      * IMPLICIT AT END CLAUSE INSIDE GFVCOMN'S FILE-STATUS HANDLING -
022900      * WE JUST TEST THE 88-LEVEL HERE.
023000           READ ROUTES-FILE-IN.
023100           IF  WK-C-END-OF-FILE
023200               GO TO B099-CHECK-ONE-ROUTE-EX.
023300
023400      * FIRST RECORD OFF THE FILE IS THE GTFS COLUMN-HEADER LINE - WE
023500      * DROP IT ON THE FLOOR AND MOVE STRAIGHT ON TO THE FIRST REAL
023600      * DATA ROW NEXT TIME THROUGH THIS PARAGRAPH.
023700           IF  WK-C-HEADER-PENDING
023800               SET  WK-C-HEADER-DONE    TO    TRUE
023900               GO TO B099-CHECK-ONE-ROUTE-EX.
024000
024100           ADD  1                       TO    WK-N-ROWS-SEEN.
024200
024300      * BREAK THE COMMA-DELIMITED LINE OUT INTO THE SIX FIELDS WE CARE
024400      * ABOUT FOR THIS CHECK. INITIALIZE FIRST SO A SHORT ROW (FEWER
024500      * COMMAS THAN EXPECTED) LEAVES THE TRAILING FIELDS BLANK/ZERO
024600      * RATHER THAN CARRYING OVER THE PREVIOUS ROW'S VALUES.
024700           INITIALIZE WK-GTFROU-CURRENT.
024800           UNSTRING WK-C-ROUTES-LINE DELIMITED BY ","
024900               INTO GTFROU-ROUTE-ID
025000                    GTFROU-AGENCY-ID
025100                    GTFROU-ROUTE-SHORT-NAME
025200                    GTFROU-ROUTE-LONG-NAME
025300                    GTFROU-ROUTE-DESC
025400                    GTFROU-ROUTE-TYPE.
025500
025600      * RULE 1 - A ROUTE MUST HAVE EITHER A SHORT NAME OR A LONG NAME.
025700      * BOTH BLANK MEANS RIDERS HAVE NO WAY TO IDENTIFY THE ROUTE ON A
025800      * SCHEDULE OR A SIGN.
025900           IF  GTFROU-ROUTE-SHORT-NAME = SPACES
026000                 AND GTFROU-ROUTE-LONG-NAME = SPACES
026100               PERFORM C000-RECORD-NO-NAME
026200                  THRU C099-RECORD-NO-NAME-EX.
026300
026400      * RULE 2 - route_type MUST BE ONE OF THE OFFICIAL GTFS CODES.
026500      * GTFROU-ROUTE-TYPE-R IS THE NUMERIC REDEFINITION OF THE TEXT
026600      * FIELD WE JUST UNSTRUNG - SEE THE 88-LEVEL ABOVE FOR THE FULL
026700      * LIST OF VALID CODES.
026800           MOVE GTFROU-ROUTE-TYPE-R     TO    WK-N-ROUTE-TYPE-CHECK.
026900           IF  NOT WK-C-VALID-ROUTE-TYPE
027000               PERFORM D000-RECORD-BAD-TYPE
027100                  THRU D099-RECORD-BAD-TYPE-EX.
027200
027300      * RULE 3 - route_id MUST BE UNIQUE. SEARCH WHAT WE HAVE SEEN SO
027400      * FAR; IF FOUND, FLAG THE DUPLICATE, OTHERWISE REMEMBER THIS ROW
027500      * FOR THE NEXT ROUTE'S SEARCH.
027600           MOVE GTFROU-ROUTE-ID         TO    WK-C-SEARCH-ROUTE-ID.
027700           PERFORM E000-SEARCH-ROUTE-BY-ID
027800              THRU E099-SEARCH-ROUTE-BY-ID-EX.
027900           IF  WK-C-WAS-FOUND
028000               PERFORM F000-RECORD-DUPLICATE
028100                  THRU F099-RECORD-DUPLICATE-EX
028200           ELSE
028300               PERFORM G000-REMEMBER-ROUTE
028400                  THRU G099-REMEMBER-ROUTE-EX.
028500
028600       B099-CHECK-ONE-ROUTE-EX.
028700           EXIT.
028800
028900      *---------------------------------------------------------------*
029000       C000-RECORD-NO-NAME.
029100      *---------------------------------------------------------------*
029200      * BUILD THE "NEITHER SHORT NOR LONG NAME" SENTENCE AND FILE IT
029300      * AWAY. ONCE WK-VRSLT-INVALID-COUNT PASSES THE 256-SLOT TABLE
029400      * LIMIT WE STILL COUNT THE PROBLEM BUT STOP BUILDING ANY MORE
029500      * TEXT LINES - THE REPORT'S DETAIL SECTION CAPS AT 128 LINES
029600      * ANYWAY, SO NOTHING PAST THAT POINT WOULD EVER BE PRINTED.
029700           IF  WK-VRSLT-INVALID-COUNT < 256
029800               ADD  1 TO WK-VRSLT-INVALID-COUNT
029900               MOVE SPACES TO WK-C-DESCRIPTION-LINE
030000               STRING
030100                   "Route "
030200                   GTFROU-ROUTE-ID                DELIMITED BY SPACE
030300                   " has neither a short name nor a long name"
030400                   DELIMITED BY SIZE
030500                   INTO WK-C-DESCRIPTION-LINE
030600               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
030700               MOVE WK-C-DESCRIPTION-LINE
030800                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
030900           ELSE
031000               ADD  1 TO WK-VRSLT-INVALID-COUNT.
031100
031200       C099-RECORD-NO-NAME-EX.
031300           EXIT.
031400
031500      *---------------------------------------------------------------*
031600       D000-RECORD-BAD-TYPE.
031700      *---------------------------------------------------------------*
031800      * SAME SHAPE AS C000 ABOVE, BUT FOR THE route_type SENTENCE - WE
031900      * ECHO THE BAD CODE BACK SO THE OPERATOR CAN SEE AT A GLANCE
032000      * WHAT VALUE THE SUPPLIER SENT US.
032100           IF  WK-VRSLT-INVALID-COUNT < 256
032200               ADD  1 TO WK-VRSLT-INVALID-COUNT
032300               MOVE SPACES TO WK-C-DESCRIPTION-LINE
032400               STRING
032500                   "Route "
032600                   GTFROU-ROUTE-ID                DELIMITED BY SPACE
032700                   " has an invalid route_type "
032800                   GTFROU-ROUTE-TYPE              DELIMITED BY SPACE
032900                   DELIMITED BY SIZE
033000                   INTO WK-C-DESCRIPTION-LINE
033100               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
033200               MOVE WK-C-DESCRIPTION-LINE
033300                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
033400           ELSE
033500               ADD  1 TO WK-VRSLT-INVALID-COUNT.
033600
033700       D099-RECORD-BAD-TYPE-EX.
033800           EXIT.
033900
034000      *---------------------------------------------------------------*
034100       E000-SEARCH-ROUTE-BY-ID.
034200      *---------------------------------------------------------------*
034300      * SEQUENTIAL SEARCH OF THE ROUTES-SEEN TABLE FOR
034400      * WK-C-SEARCH-ROUTE-ID
034500      * A SEQUENTIAL SEARCH, NOT A BINARY ONE - THE TABLE IS NOT KEPT
034600      * IN route_id ORDER (ENTRIES ARE ADDED IN FILE ARRIVAL ORDER) SO
034700      * SEARCH ALL cannot BE USED HERE. FINE AT A FEW HUNDRED ENTRIES.
034800           MOVE "N"                     TO    WK-C-FOUND-SW.
034900           PERFORM E100-TEST-ONE-ROUTE
035000              THRU E199-TEST-ONE-ROUTE-EX
035100              VARYING WK-ROUTE-IX FROM 1 BY 1
035200                 UNTIL WK-ROUTE-IX > WK-N-ROUTE-COUNT
035300                    OR WK-C-WAS-FOUND.
035400
035500       E099-SEARCH-ROUTE-BY-ID-EX.
035600           EXIT.
035700
035800      *---------------------------------------------------------------*
035900       E100-TEST-ONE-ROUTE.
036000      *---------------------------------------------------------------*
036100      * COMPARE THE REDEFINED KEY-ONLY VIEW OF THIS TABLE ENTRY AGAINST
036200      * THE ROUTE_ID WE ARE LOOKING FOR - THE VARYING CLAUSE ABOVE
036300      * STOPS US AS SOON AS A MATCH IS SET.
036400           IF  WK-ROUTE-KEY-RTEID(WK-ROUTE-IX) = WK-C-SEARCH-ROUTE-ID
036500               SET  WK-C-WAS-FOUND      TO    TRUE.
036600
036700       E199-TEST-ONE-ROUTE-EX.
036800           EXIT.
036900
037000      *---------------------------------------------------------------*
037100       F000-RECORD-DUPLICATE.
037200      *---------------------------------------------------------------*
037300      * SAME INVALID-VALUE-TABLE BOOKKEEPING AS C000/D000, FOR THE
037400      * DUPLICATE-route_id SENTENCE.
037500           IF  WK-VRSLT-INVALID-COUNT < 256
037600               ADD  1 TO WK-VRSLT-INVALID-COUNT
037700               MOVE SPACES TO WK-C-DESCRIPTION-LINE
037800               STRING
037900                   "Route "
038000                   GTFROU-ROUTE-ID                DELIMITED BY SPACE
038100                   " is a duplicate route_id"
038200                   DELIMITED BY SIZE
038300                   INTO WK-C-DESCRIPTION-LINE
038400               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
038500               MOVE WK-C-DESCRIPTION-LINE
038600                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
038700           ELSE
038800               ADD  1 TO WK-VRSLT-INVALID-COUNT.
038900
039000       F099-RECORD-DUPLICATE-EX.
039100           EXIT.
039200
039300      *---------------------------------------------------------------*
039400       G000-REMEMBER-ROUTE.
039500      *---------------------------------------------------------------*
039600      * ADD THIS ROUTE TO THE SEEN-SO-FAR TABLE SO A LATER DUPLICATE
039700      * CAN BE CAUGHT BY E000 ABOVE. IF THE TABLE IS ALREADY FULL WE
039800      * SET THE FULL-SWITCH AND QUIETLY SKIP REMEMBERING THIS ONE -
039900      * WE HAVE NEVER ACTUALLY SEEN A FEED HIT THIS LIMIT.
040000           IF  WK-N-ROUTE-COUNT >= WK-N-ROUTE-MAX
040100               SET  WK-C-ROUTE-TBL-IS-FULL TO TRUE
040200               GO TO G099-REMEMBER-ROUTE-EX.
040300
040400           ADD  1                       TO    WK-N-ROUTE-COUNT.
040500           SET  WK-ROUTE-IX             TO    WK-N-ROUTE-COUNT.
040600           MOVE WK-GTFROU-CURRENT
040700               TO WK-ROUTE-ENTRY-FLDS(WK-ROUTE-IX).
040800
040900       G099-REMEMBER-ROUTE-EX.
041000           EXIT.
041100
041200      *---------------------------------------------------------------*
041300       Z000-END-PROGRAM-ROUTINE.
041400      *---------------------------------------------------------------*
041500      * NOTHING TO CLOSE DOWN BEYOND THE FILE WE ALREADY CLOSED IN A000
041600      * - THIS PARAGRAPH EXISTS SO EVERY GFVxxx PROGRAM IN THE SUITE
041700      * ENDS THE SAME WAY, WHETHER OR NOT IT HAS CLEANUP TO DO.
041800           CONTINUE.
041900
042000       Z999-END-PROGRAM-ROUTINE-EX.
042100           EXIT.
042200
042300      ******************************************************************
042400      ************** END OF PROGRAM SOURCE -  GFVRTE *****************
042500      ******************************************************************
