000100      *****************************************************************
000200      * GTFROU.cpy
000300      * ROUTES RECORD - PARSED FORM OF ONE DATA LINE OF routes.txt
000400      * (GTFS ROUTES TABLE).
000500      *****************************************************************
000600      * AMENDMENT HISTORY:
000700      *****************************************************************
000800      * TAG     DATE       INIT   DESCRIPTION
000900      * ------  ---------- ------ ------------------------------------
001000      * GFV0003 14/03/1994 RKJ    INITIAL VERSION
001100      * GFV0029 11/01/1998 RKJ    ADD GTFROU-ROUTE-TYPE-N NUMERIC
001200      *                           REDEFINE SO GFVRTE CAN COMPARE IT
001300      *                           AGAINST THE VALID-ROUTE-TYPE TABLE
001400      *                           WITHOUT A FUNCTION NUMVAL CALL
001500      *****************************************************************
001600       01  GTFROU-RECORD.
001700           05  GTFROU-ROUTE-ID            PIC X(20).
001800      *                                ROUTE_ID COLUMN - KEY
001900           05  GTFROU-AGENCY-ID           PIC X(20).
002000      *                                AGENCY_ID COLUMN
002100           05  GTFROU-ROUTE-SHORT-NAME    PIC X(16).
002200      *                                ROUTE_SHORT_NAME COLUMN
002300           05  GTFROU-ROUTE-LONG-NAME     PIC X(64).
002400      *                                ROUTE_LONG_NAME COLUMN
002500           05  GTFROU-ROUTE-DESC          PIC X(64).
002600      *                                ROUTE_DESC COLUMN
002700           05  GTFROU-ROUTE-TYPE          PIC X(03).
002800      *                                ROUTE_TYPE COLUMN, GTFS ENUM
002900           05  GTFROU-ROUTE-TYPE-R REDEFINES
003000               GTFROU-ROUTE-TYPE          PIC 9(03).
003100      * GFV0029                        NUMERIC VIEW OF ROUTE_TYPE FOR
003200      *                                TABLE-SEARCH COMPARES
003300           05  GTFROU-ROUTE-URL           PIC X(64).
003400      *                                ROUTE_URL COLUMN
003500           05  GTFROU-ROUTE-COLOR         PIC X(06).
003600      *                                ROUTE_COLOR COLUMN
003700           05  GTFROU-ROUTE-TEXT-COLOR    PIC X(06).
003800      *                                ROUTE_TEXT_COLOR COLUMN
003900           05  FILLER                     PIC X(14).
