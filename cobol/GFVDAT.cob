000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVDAT.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   15 MAR 1994.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK calendar.txt AND
001200      *               calendar_dates.txt FOR SERVICE_IDs THAT HAVE NO
001300      *               TRIP SCHEDULED AGAINST THEM ANYWHERE IN trips.txt -
001400      *               A SERVICE PATTERN OR SERVICE EXCEPTION THAT NO
001500      *               TRIP EVER RUNS IS REPORTED AS A "DATES" VALIDATION
001600      *               FINDING. CALLED FROM GFVBATCH AS PART OF BATCH
001700      *               FLOW STEP 5E.
001800      *
001900      *               trips.txt IS LOADED FIRST INTO A WORKING-STORAGE
002000      *               TABLE SO THAT EVERY calendar.txt AND
002100      *               calendar_dates.txt ROW CAN BE CHECKED AGAINST IT
002200      *               WITHOUT RE-READING trips.txt ONCE PER SERVICE -
002300      *               THE MIRROR IMAGE OF GFVTRP, WHICH LOADS routes.txt
002400      *               TO CHECK AGAINST trips.txt.
002500      *================================================================
002600      * HISTORY OF MODIFICATION:
002700      *================================================================
002800      * GFV0013 - RKJACKS  - 15/03/1994 - INITIAL VERSION, LIFTED OFF
002900      *                       AN EXISTING SINGLE-FILE CALLED-ROUTINE
003000      *                       LOOKUP IN THIS SHOP
003100      * GFV0031 - RKJACKS  - 09/12/1997 - BUMP WK-N-TRIP-MAX FROM 4000
003200      *                       TO 9000 TRIPS - REGIONAL FEED REJECTED
003300      *                       WITH WK-C-TABLE-FULL SET
003400      * GFV0046 - MWT      - 19/04/2000 - ADD D000-SCAN-CAL-DATES SO AN
003500      *                       ADDED (EXCEPTION_TYPE 1) SERVICE EXCEPTION
003600      *                       WITH NO MATCHING TRIP ALSO GETS REPORTED -
003700      *                       PREVIOUSLY ONLY calendar.txt WAS CHECKED
003800      * GFV0053 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
003900      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
004000      *                       GFVBATCH IS RUNNING IN SILENT MODE
004100      * GFV0073 - TJH      - 02/09/2004 - ADD NARRATIVE COMMENTS AND A
004200      *                       STANDALONE TRIP-TABLE HIGH-WATER-MARK
004300      *                       COUNTER FOR THE OPERATOR RUN LOG - NO
004400      *                       CHECK-RESULT LOGIC CHANGE THIS TAG
004500      *----------------------------------------------------------------*
004600       EJECT
004700      **********************
004800       ENVIRONMENT DIVISION.
004900      **********************
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER.  IBM-AS400.
005200       OBJECT-COMPUTER.  IBM-AS400.
005300       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005400                         CLASS GFV-DIGITS IS "0" THRU "9"
005500                         UPSI-0 IS UPSI-SWITCH-0
005600                           ON  STATUS IS U0-ON
005700                           OFF STATUS IS U0-OFF
005800                         UPSI-1 IS UPSI-SWITCH-1
005900                           ON  STATUS IS U0-ON
006000                           OFF STATUS IS U0-OFF.
006100
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400      * trips.txt IS LOADED FIRST IN A000/B000 BELOW; calendar.txt AND
006500      * calendar_dates.txt ARE THEN EACH SCANNED ONCE AGAINST IT.
006600           SELECT TRIPS-FILE-IN ASSIGN TO WK-GFVPATH-TRIPS
006700                  ORGANIZATION      IS LINE SEQUENTIAL
006800                  FILE STATUS       IS WK-C-FILE-STATUS.
006900           SELECT CALENDAR-FILE-IN ASSIGN TO WK-GFVPATH-CALENDAR
007000                  ORGANIZATION      IS LINE SEQUENTIAL
007100                  FILE STATUS       IS WK-C-FILE-STATUS.
007200           SELECT CALDATES-FILE-IN ASSIGN TO WK-GFVPATH-CAL-DATES
007300                  ORGANIZATION      IS LINE SEQUENTIAL
007400                  FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600      ***************
007700       DATA DIVISION.
007800      ***************
007900       FILE SECTION.
008000      **************
008100       FD  TRIPS-FILE-IN
008200           LABEL RECORDS ARE OMITTED
008300           RECORD CONTAINS 300 CHARACTERS
008400           DATA RECORD IS WK-C-TRIPS-LINE.
008500       01  WK-C-TRIPS-LINE                PIC X(300).
008600
008700       FD  CALENDAR-FILE-IN
008800           LABEL RECORDS ARE OMITTED
008900           RECORD CONTAINS 100 CHARACTERS
009000           DATA RECORD IS WK-C-CALENDAR-LINE.
009100       01  WK-C-CALENDAR-LINE             PIC X(100).
009200
009300       FD  CALDATES-FILE-IN
009400           LABEL RECORDS ARE OMITTED
009500           RECORD CONTAINS 60 CHARACTERS
009600           DATA RECORD IS WK-C-CALDATES-LINE.
009700       01  WK-C-CALDATES-LINE             PIC X(60).
009800
009900       WORKING-STORAGE SECTION.
010000      *************************
010100       01  FILLER                         PIC X(24)        VALUE
010200           "** PROGRAM GFVDAT   **".
010300
010400      * ------------------ PROGRAM WORKING STORAGE -------------------*
010500       01    WK-C-COMMON.
010600           COPY GFVCOMN.
010700
010800       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
010900           88  WK-C-HEADER-PENDING                 VALUE "Y".
011000           88  WK-C-HEADER-DONE                    VALUE "N".
011100
011200      * SAME 9000-ENTRY CEILING AS GFVRTE/GFVTRP/GFVACT'S TRIP-RELATED
011300      * TABLES, PER GFV0031 ABOVE - A FEED THAT EXCEEDS IT SIMPLY
011400      * STOPS LOADING FURTHER TRIPS RATHER THAN ABENDING.
011500       01  WK-N-TRIP-MAX                  PIC S9(04) COMP VALUE 9000.
011600      * GFV0031
011700       01  WK-N-TRIP-COUNT                PIC S9(04) COMP VALUE ZERO.
011800       01  WK-C-TABLE-FULL                PIC X(01) VALUE "N".
011900           88  WK-C-TABLE-IS-FULL                  VALUE "Y".
012000
012100      * 77-LEVEL STANDALONE COUNTER - CARRIES FORWARD THE FINAL TRIP
012200      * COUNT LOADED INTO THE TABLE BELOW SO IT CAN BE DISPLAYED IN
012300      * VERBOSE MODE AFTER THE TABLE-BUILD PASS, WITHOUT HAVING TO
012400      * REFERENCE WK-N-TRIP-COUNT (WHICH KEEPS CHANGING THROUGH THE
012500      * REST OF THE PROGRAM) DIRECTLY IN THE DISPLAY STATEMENT.
012600       77  WK-N-TRIP-HWM                  PIC S9(04) COMP VALUE ZERO.
012700
012800       01  WK-TRIP-TABLE.
012900           05  WK-TRIP-ENTRY OCCURS 9000 TIMES
013000                   INDEXED BY WK-TRIP-IX.
013100               10  WK-TRIP-ENTRY-FLDS.
013200                   COPY GTFTRP.
013300               10  WK-TRIP-KEY-R REDEFINES WK-TRIP-ENTRY-FLDS.
013400      * GFV0013                        ALTERNATE RAW VIEW OF A TRIP
013500      *                                ROW, USED WHEN SEARCHING THE
013600      *                                TABLE FOR A MATCH ON SERVICE_ID
013700      *                                ALONE - WE DO NOT CARE WHICH
013800      *                                ROUTE OR SHAPE THE TRIP HAS
013900                   15  FILLER              PIC X(20).
014000                   15  WK-TRIP-KEY-SVCID   PIC X(20).
014100                   15  FILLER              PIC X(166).
014200
014300      * USED BY E000/F000 BELOW TO WALK THE TRIP TABLE LOOKING FOR ANY
014400      * TRIP WHOSE service_id MATCHES THE CALENDAR ROW CURRENTLY BEING
014500      * TESTED.
014600       01  WK-N-SEARCH-IX                    PIC S9(04) COMP VALUE ZERO.
014700       01  WK-C-SVC-FOUND                 PIC X(01) VALUE "N".
014800           88  WK-C-SVC-WAS-FOUND                  VALUE "Y".
014900
015000       01  WK-CAL-RECORD-AREA.
015100           COPY GTFCAL.
015200
015300       01  WK-CDT-RECORD-AREA.
015400           COPY GTFCDT.
015500
015600       01  WK-C-DESCRIPTION-LINE          PIC X(256) VALUE SPACES.
015700       01  WK-C-START-DATE-ED             PIC X(08) VALUE SPACES.
015800       01  WK-C-END-DATE-ED               PIC X(08) VALUE SPACES.
015900       01  WK-C-ONE-DATE-ED               PIC X(08) VALUE SPACES.
016000
016100      *****************
016200       LINKAGE SECTION.
016300      *****************
016400           COPY GFVPATH.
016500           COPY GFVRSLT.
016600       EJECT
016700      ***********************************************************
016800       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
016900      ***********************************************************
017000       MAIN-MODULE.
017100           PERFORM A000-PROCESS-CALLED-ROUTINE
017200              THRU A099-PROCESS-CALLED-ROUTINE-EX.
017300           PERFORM Z000-END-PROGRAM-ROUTINE
017400              THRU Z999-END-PROGRAM-ROUTINE-EX.
017500           EXIT PROGRAM.
017600
017700      *---------------------------------------------------------------*
017800       A000-PROCESS-CALLED-ROUTINE.
017900      *---------------------------------------------------------------*
018000      * THREE FILES, THREE SEQUENTIAL PASSES - LOAD trips.txt INTO THE
018100      * TABLE, THEN SCAN calendar.txt AGAINST IT, THEN SCAN
018200      * calendar_dates.txt AGAINST IT. EACH PASS OPENS ITS OWN FILE
018300      * DIRECTLY HERE IN A000 RATHER THAN IN A SEPARATE "OPEN" SUB-
018400      * PARAGRAPH, SINCE EACH FILE IS ONLY EVER OPENED ONCE IN THIS
018500      * PROGRAM (UNLIKE GFVSHD/GFVSHR, WHICH REOPEN FILES ACROSS
018600      * SEPARATE CALLED ROUTINES).
018700           MOVE    SPACES               TO    WK-VRSLT-OUTPUT.
018800           MOVE    ZEROES               TO    WK-VRSLT-INVALID-COUNT.
018900           MOVE    "DATES   "           TO    WK-VRSLT-CHECK-NAME.
019000
019100           IF  WK-C-VERBOSE-MODE
019200               DISPLAY "GFVDAT - CHECKING FOR DATES WITH NO TRIPS".
019300
019400           OPEN INPUT TRIPS-FILE-IN.
019500           IF  NOT WK-C-SUCCESSFUL
019600               DISPLAY "GFVDAT - OPEN FILE ERROR - TRIPS-FILE-IN"
019700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
019900
020000           SET  WK-C-HEADER-PENDING      TO    TRUE.
020100           MOVE ZERO                    TO    WK-N-TRIP-COUNT.
020200           MOVE "N"                     TO    WK-C-TABLE-FULL.
020300
020400           PERFORM B000-LOAD-ONE-TRIP
020500              THRU B099-LOAD-ONE-TRIP-EX
020600              UNTIL WK-C-END-OF-FILE.
020700
020800           CLOSE TRIPS-FILE-IN.
020900           MOVE WK-N-TRIP-COUNT         TO    WK-N-TRIP-HWM.
021000           IF  WK-C-VERBOSE-MODE
021100               DISPLAY "GFVDAT - TRIP TABLE HIGH-WATER MARK "
021200                       WK-N-TRIP-HWM.
021300
021400      * WITH THE TRIP TABLE BUILT, calendar.txt CAN NOW BE SCANNED -
021500      * ANY ROW WHOSE service_id DOES NOT TURN UP IN THE TABLE IS A
021600      * SERVICE WITH NO TRIPS.
021700           OPEN INPUT CALENDAR-FILE-IN.
021800           IF  NOT WK-C-SUCCESSFUL
021900               DISPLAY "GFVDAT - OPEN FILE ERROR - CALENDAR-FILE-IN"
022000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
022200
022300           SET  WK-C-HEADER-PENDING      TO    TRUE.
022400
022500           PERFORM C000-SCAN-ONE-CALENDAR
022600              THRU C099-SCAN-ONE-CALENDAR-EX
022700              UNTIL WK-C-END-OF-FILE.
022800
022900           CLOSE CALENDAR-FILE-IN.
023000
023100      * SAME IDEA AGAINST calendar_dates.txt - ONLY "ADDED" EXCEPTION
023200      * ROWS ARE OF INTEREST, SINCE A "REMOVED" EXCEPTION TAKES SERVICE
023300      * AWAY RATHER THAN ADDING ANY.
023400           OPEN INPUT CALDATES-FILE-IN.
023500           IF  NOT WK-C-SUCCESSFUL
023600               DISPLAY "GFVDAT - OPEN FILE ERROR - CALDATES-FILE-IN"
023700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023800               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
023900
024000           SET  WK-C-HEADER-PENDING      TO    TRUE.
024100      * GFV0046
024200           PERFORM D000-SCAN-ONE-CAL-DATE
024300              THRU D099-SCAN-ONE-CAL-DATE-EX
024400              UNTIL WK-C-END-OF-FILE.
024500
024600           CLOSE CALDATES-FILE-IN.
024700
024800       A099-PROCESS-CALLED-ROUTINE-EX.
024900           EXIT.
025000
025100      *---------------------------------------------------------------*
025200       B000-LOAD-ONE-TRIP.
025300      *---------------------------------------------------------------*
025400      * ONLY route_id AND service_id ARE KEPT IN EACH TABLE ENTRY -
025500      * SEE THE UNSTRING BELOW - SINCE NOTHING ELSE IN trips.txt IS
025600      * EVER EXAMINED BY THIS PROGRAM.
025700           READ TRIPS-FILE-IN.
025800           IF  WK-C-END-OF-FILE
025900               GO TO B099-LOAD-ONE-TRIP-EX.
026000
026100           IF  WK-C-HEADER-PENDING
026200               SET  WK-C-HEADER-DONE    TO    TRUE
026300               GO TO B099-LOAD-ONE-TRIP-EX.
026400
026500      * TABLE-FULL GUARD - A FEED BEYOND 9000 TRIPS SIMPLY STOPS
026600      * GROWING THE TABLE RATHER THAN ABENDING ON A SUBSCRIPT OVERFLOW;
026700      * SERVICES WHOSE ONLY TRIPS FALL BEYOND THE CUTOFF WOULD THEN
026800      * LOOK INCORRECTLY "UNUSED", AN ACCEPTED LIMIT OF THE FIXED-SIZE
026900      * TABLE.
027000           IF  WK-N-TRIP-COUNT >= WK-N-TRIP-MAX
027100               SET  WK-C-TABLE-IS-FULL  TO    TRUE
027200               GO TO B099-LOAD-ONE-TRIP-EX.
027300
027400           ADD  1                       TO    WK-N-TRIP-COUNT.
027500           SET  WK-TRIP-IX              TO    WK-N-TRIP-COUNT.
027600           INITIALIZE WK-TRIP-ENTRY-FLDS (WK-TRIP-IX).
027700      * ONLY ROUTE_ID AND SERVICE_ID ARE WANTED HERE - UNSTRING STOPS
027800      * FILLING ONCE THE RECEIVING FIELDS BELOW ARE EXHAUSTED
027900           UNSTRING WK-C-TRIPS-LINE DELIMITED BY ","
028000               INTO GTFTRP-ROUTE-ID      (WK-TRIP-IX)
028100                    GTFTRP-SERVICE-ID    (WK-TRIP-IX).
028200
028300       B099-LOAD-ONE-TRIP-EX.
028400           EXIT.
028500
028600      *---------------------------------------------------------------*
028700       C000-SCAN-ONE-CALENDAR.
028800      *---------------------------------------------------------------*
028900           READ CALENDAR-FILE-IN.
029000           IF  WK-C-END-OF-FILE
029100               GO TO C099-SCAN-ONE-CALENDAR-EX.
029200
029300           IF  WK-C-HEADER-PENDING
029400               SET  WK-C-HEADER-DONE    TO    TRUE
029500               GO TO C099-SCAN-ONE-CALENDAR-EX.
029600
029700           INITIALIZE WK-CAL-RECORD-AREA.
029800           UNSTRING WK-C-CALENDAR-LINE DELIMITED BY ","
029900               INTO GTFCAL-SERVICE-ID
030000                    GTFCAL-MONDAY
030100                    GTFCAL-TUESDAY
030200                    GTFCAL-WEDNESDAY
030300                    GTFCAL-THURSDAY
030400                    GTFCAL-FRIDAY
030500                    GTFCAL-SATURDAY
030600                    GTFCAL-SUNDAY
030700                    GTFCAL-START-DATE
030800                    GTFCAL-END-DATE.
030900
031000      * IF THE SERVICE TURNS UP ANYWHERE IN THE TRIP TABLE IT HAS AT
031100      * LEAST ONE SCHEDULED TRIP AND IS NOT A FINDING.
031200           PERFORM E000-SEARCH-TRIP-TABLE
031300              THRU E099-SEARCH-TRIP-TABLE-EX.
031400
031500           IF  WK-C-SVC-WAS-FOUND
031600               GO TO C099-SCAN-ONE-CALENDAR-EX.
031700
031800           MOVE GTFCAL-START-DATE        TO WK-C-START-DATE-ED.
031900           MOVE GTFCAL-END-DATE          TO WK-C-END-DATE-ED.
032000
032100           IF  WK-VRSLT-INVALID-COUNT < 256
032200               ADD  1 TO WK-VRSLT-INVALID-COUNT
032300               MOVE SPACES TO WK-C-DESCRIPTION-LINE
032400               STRING
032500                   "Service "
032600                   GTFCAL-SERVICE-ID     DELIMITED BY SPACE
032700                   " (calendar.txt "
032800                   WK-C-START-DATE-ED    DELIMITED BY SIZE
032900                   " to "
033000                   WK-C-END-DATE-ED      DELIMITED BY SIZE
033100                   ") has no scheduled trips"
033200                   DELIMITED BY SIZE
033300                   INTO WK-C-DESCRIPTION-LINE
033400               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
033500               MOVE WK-C-DESCRIPTION-LINE
033600                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
033700           ELSE
033800               ADD  1 TO WK-VRSLT-INVALID-COUNT.
033900
034000       C099-SCAN-ONE-CALENDAR-EX.
034100           EXIT.
034200
034300      *---------------------------------------------------------------*
034400       D000-SCAN-ONE-CAL-DATE.
034500      *---------------------------------------------------------------*
034600      * GFV0046
034700           READ CALDATES-FILE-IN.
034800           IF  WK-C-END-OF-FILE
034900               GO TO D099-SCAN-ONE-CAL-DATE-EX.
035000
035100           IF  WK-C-HEADER-PENDING
035200               SET  WK-C-HEADER-DONE    TO    TRUE
035300               GO TO D099-SCAN-ONE-CAL-DATE-EX.
035400
035500           INITIALIZE WK-CDT-RECORD-AREA.
035600           UNSTRING WK-C-CALDATES-LINE DELIMITED BY ","
035700               INTO GTFCDT-SERVICE-ID
035800                    GTFCDT-DATE
035900                    GTFCDT-EXCEPTION-TYPE.
036000
036100      * ONLY "ADDED" EXCEPTIONS ARE OF INTEREST - A "REMOVED" ROW NEVER
036200      * ADDS A TRIPLESS SERVICE, SO THERE IS NOTHING TO REPORT HERE.
036300           IF  NOT GTFCDT-ADDED
036400               GO TO D099-SCAN-ONE-CAL-DATE-EX.
036500
036600      * THE SEARCH PARAGRAPH BELOW WORKS OFF GTFCAL-SERVICE-ID, SO THE
036700      * calendar_dates.txt service_id IS MOVED INTO THAT FIELD BEFORE
036800      * CALLING IT - RE-USING E000 RATHER THAN WRITING A SECOND SEARCH
036900      * PARAGRAPH FOR THE SAME TABLE.
037000           MOVE GTFCDT-SERVICE-ID        TO GTFCAL-SERVICE-ID.
037100           PERFORM E000-SEARCH-TRIP-TABLE
037200              THRU E099-SEARCH-TRIP-TABLE-EX.
037300
037400           IF  WK-C-SVC-WAS-FOUND
037500               GO TO D099-SCAN-ONE-CAL-DATE-EX.
037600
037700           MOVE GTFCDT-DATE               TO WK-C-ONE-DATE-ED.
037800
037900           IF  WK-VRSLT-INVALID-COUNT < 256
038000               ADD  1 TO WK-VRSLT-INVALID-COUNT
038100               MOVE SPACES TO WK-C-DESCRIPTION-LINE
038200               STRING
038300                   "Service "
038400                   GTFCDT-SERVICE-ID     DELIMITED BY SPACE
038500                   " added for "
038600                   WK-C-ONE-DATE-ED      DELIMITED BY SIZE
038700                   " has no scheduled trips"
038800                   DELIMITED BY SIZE
038900                   INTO WK-C-DESCRIPTION-LINE
039000               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
039100               MOVE WK-C-DESCRIPTION-LINE
039200                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
039300           ELSE
039400               ADD  1 TO WK-VRSLT-INVALID-COUNT.
039500
039600       D099-SCAN-ONE-CAL-DATE-EX.
039700           EXIT.
039800
039900      *---------------------------------------------------------------*
040000       E000-SEARCH-TRIP-TABLE.
040100      *---------------------------------------------------------------*
040200      * SEQUENTIAL SEARCH - THE TRIPS TABLE IS NOT KEPT IN SERVICE_ID
040300      * ORDER SO SEARCH ALL CANNOT BE USED HERE. MANY TRIPS CAN SHARE
040400      * THE SAME service_id, SO THE SEARCH STOPS AT THE FIRST MATCH -
040500      * ONE HIT IS ENOUGH TO PROVE THE SERVICE HAS AT LEAST ONE TRIP.
040600           MOVE "N"                     TO    WK-C-SVC-FOUND.
040700           SET  WK-TRIP-IX              TO    1.
040800           PERFORM F000-TEST-ONE-TRIP
040900              THRU F099-TEST-ONE-TRIP-EX
041000              VARYING WK-N-SEARCH-IX FROM 1 BY 1
041100                 UNTIL WK-N-SEARCH-IX > WK-N-TRIP-COUNT
041200                    OR WK-C-SVC-WAS-FOUND.
041300
041400       E099-SEARCH-TRIP-TABLE-EX.
041500           EXIT.
041600
041700      *---------------------------------------------------------------*
041800       F000-TEST-ONE-TRIP.
041900      *---------------------------------------------------------------*
042000           SET  WK-TRIP-IX              TO    WK-N-SEARCH-IX.
042100           IF  WK-TRIP-KEY-SVCID(WK-TRIP-IX) = GTFCAL-SERVICE-ID
042200               SET  WK-C-SVC-WAS-FOUND  TO    TRUE.
042300
042400       F099-TEST-ONE-TRIP-EX.
042500           EXIT.
042600
042700      *---------------------------------------------------------------*
042800       Z000-END-PROGRAM-ROUTINE.
042900      *---------------------------------------------------------------*
043000      * NO CLEANUP REQUIRED BEYOND THE FILE CLOSES ALREADY DONE IN
043100      * A000 ABOVE - KEPT FOR CONSISTENCY WITH THE REST OF THE SUITE.
043200           CONTINUE.
043300
043400       Z999-END-PROGRAM-ROUTINE-EX.
043500           EXIT.
043600
043700      ******************************************************************
043800      ************** END OF PROGRAM SOURCE -  GFVDAT *****************
043900      ******************************************************************
