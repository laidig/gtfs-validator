000100      *****************************************************************
000200      * GTFTRP.cpy
000300      * TRIPS RECORD - PARSED FORM OF ONE DATA LINE OF trips.txt
000400      * (GTFS TRIPS TABLE). LAID OUT WITH THE SAME OPTIONAL-COLUMN
000500      * GROUPING AN EXISTING MULTI-TAG-OPTION COPYBOOK IN THIS SHOP
000600      * USES FOR ITS OWN OPTIONAL FIELDS -
000700      * EACH OPTIONAL GTFS COLUMN GETS ITS OWN "-G" GROUP WITH A
000800      * ONE-BYTE PRESENT/ABSENT FLAG AHEAD OF THE VALUE.
000900      *****************************************************************
001000      * AMENDMENT HISTORY:
001100      *****************************************************************
001200      * TAG     DATE       INIT   DESCRIPTION
001300      * ------  ---------- ------ ------------------------------------
001400      * GFV0004 14/03/1994 RKJ    INITIAL VERSION
001500      * GFV0026 02/09/1997 RKJ    ADD GTFTRP-SHAPE-ID-G GROUP - SHAPES
001600      *                           CHECK NEEDS TO KNOW WHETHER A TRIP
001700      *                           HAS A SHAPE BEFORE CALLING GFVSHR
001800      * GFV0044 19/04/2000 MWT    ADD GTFTRP-DIRECTION-N NUMERIC
001900      *                           REDEFINE AND GTFTRP-BLOCK-ID-G GROUP
002000      *****************************************************************
002100       01  GTFTRP-RECORD.
002200           05  GTFTRP-ROUTE-ID            PIC X(20).
002300      *                                ROUTE_ID COLUMN - FOREIGN KEY
002400      *                                TO GTFROU-ROUTE-ID
002500           05  GTFTRP-SERVICE-ID          PIC X(20).
002600      *                                SERVICE_ID COLUMN - FOREIGN KEY
002700      *                                TO GTFCAL-SERVICE-ID
002800           05  GTFTRP-TRIP-ID             PIC X(20).
002900      *                                TRIP_ID COLUMN - KEY
003000           05  GTFTRP-TRIP-HEADSIGN-G.
003100               10  GTFTRP-TRIP-HEADSIGN-OPT   PIC X(01).
003200      *                                "Y" WHEN TRIP_HEADSIGN PRESENT
003300               10  GTFTRP-TRIP-HEADSIGN-VAL   PIC X(64).
003400      *                                TRIP_HEADSIGN COLUMN
003500           05  GTFTRP-TRIP-SHORT-NAME     PIC X(16).
003600      *                                TRIP_SHORT_NAME COLUMN
003700           05  GTFTRP-DIRECTION-ID        PIC X(01).
003800      *                                DIRECTION_ID COLUMN, "0" OR "1"
003900           05  GTFTRP-DIRECTION-N REDEFINES
004000               GTFTRP-DIRECTION-ID        PIC 9(01).
004100      * GFV0044                        NUMERIC VIEW, USED WHEN GFVTRP
004200      *                                RANGE-CHECKS direction_id
004300      *                                AGAINST THE GTFS 0/1 ENUM
004400           05  GTFTRP-BLOCK-ID-G.
004500      * GFV0044
004600               10  GTFTRP-BLOCK-ID-OPT    PIC X(01).
004700      *                                "Y" WHEN BLOCK_ID PRESENT
004800               10  GTFTRP-BLOCK-ID-VAL    PIC X(20).
004900      *                                BLOCK_ID COLUMN
005000           05  GTFTRP-SHAPE-ID-G.
005100      * GFV0026
005200               10  GTFTRP-SHAPE-ID-OPT    PIC X(01).
005300      *                                "Y" WHEN SHAPE_ID PRESENT -
005400      *                                A TRIP WITH NO SHAPE_ID IS
005500      *                                SKIPPED BY BOTH SHAPES CHECKS
005600               10  GTFTRP-SHAPE-ID-VAL    PIC X(20).
005700      *                                SHAPE_ID COLUMN
005800           05  GTFTRP-WHEELCHAIR-ACCESS   PIC X(01).
005900      *                                WHEELCHAIR_ACCESSIBLE COLUMN
006000           05  GTFTRP-BIKES-ALLOWED       PIC X(01).
006100      *                                BIKES_ALLOWED COLUMN
006200           05  FILLER                     PIC X(20).
