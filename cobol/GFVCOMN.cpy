000100      *****************************************************************
000200      * GFVCOMN.cpy
000300      * COMMON WORK STORAGE - FILE STATUS AND SWITCH CONDITIONS
000400      * COPIED INTO EVERY GFV PROGRAM - THIS IS THE IN-HOUSE "COMMON"
000500      * WORK AREA FOR THE GTFS FEED VALIDATOR JOB, THE SAME WAY OTHER
000600      * SUITES IN THIS SHOP SHARE ONE COMMON COPYBOOK ACROSS ALL THEIR
000700      * CALLED ROUTINES.
000800      *****************************************************************
000900      * AMENDMENT HISTORY:
001000      *****************************************************************
001100      * TAG     DATE       INIT   DESCRIPTION
001200      * ------  ---------- ------ ------------------------------------
001300      * GFV0001 14/03/1994 RKJ    INITIAL VERSION - LIFTED OFF AN
001400      *                           EXISTING COMMON WORK AREA FOR THE
001500      *                           NEW FEED VALIDATOR SUITE
001600      * GFV0014 09/11/1996 RKJ    ADD WK-C-END-OF-FILE FOR SEQUENTIAL
001700      *                           GTFS TABLE READS (NO KEYED ACCESS
001800      *                           ON THESE FILES)
001900      * GFV0037 22/02/1999 MWT    Y2K - WK-C-TODAY-CCYYMMDD EXPANDED TO
002000      *                           4-DIGIT CENTURY, OLD 2-DIGIT FIELD
002100      *                           KEPT AS WK-C-TODAY-YYMMDD FOR CALLERS
002200      *                           NOT YET CONVERTED
002300      * GFV0052 30/08/2001 DCK    ADD WK-C-SILENT-SW TO LET THE BATCH
002400      *                           DRIVER TURN OFF PROGRESS DISPLAYS
002500      *****************************************************************
002600       01  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
002700           88  WK-C-SUCCESSFUL                   VALUE "00".
002800           88  WK-C-END-OF-FILE                  VALUE "10".
002900           88  WK-C-RECORD-NOT-FOUND             VALUE "23" "46".
003000           88  WK-C-DUPLICATE-KEY                VALUE "22".
003100           88  WK-C-FILE-NOT-OPEN                VALUE "47" "48" "49".
003200
003300       01  WK-C-SILENT-SW               PIC X(01) VALUE "N".
003400           88  WK-C-SILENT-MODE                   VALUE "Y".
003500           88  WK-C-VERBOSE-MODE                   VALUE "N".
003600
003700      * GFV0037
003800       01  WK-C-TODAY-CCYYMMDD          PIC 9(08) VALUE ZEROES.
003900       01  WK-C-TODAY-YYMMDD REDEFINES
004000           WK-C-TODAY-CCYYMMDD.
004100           05  FILLER                   PIC 9(02).
004200           05  WK-C-TODAY-YY            PIC 9(02).
004300           05  WK-C-TODAY-MM            PIC 9(02).
004400           05  WK-C-TODAY-DD            PIC 9(02).
004500
004600       01  WK-N-RETURN-CODE             PIC S9(04) COMP VALUE ZERO.
004700       01  WK-N-LINE-COUNT              PIC S9(09) COMP VALUE ZERO.
004800       01  WK-N-WORK-SUBSCRIPT          PIC S9(09) COMP VALUE ZERO.
004900       01  FILLER                       PIC X(16) VALUE
005000           "END OF GFVCOMN *".
