000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVSHR.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   21 MAY 1998.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK trips.txt FOR
001200      *               TRIPS WHOSE shapes.txt GEOMETRY RUNS BACKWARDS
001300      *               RELATIVE TO THE ORDER THE TRIP VISITS ITS STOPS
001400      *               IN stop_times.txt - A TRIP WHOSE FIRST STOP SITS
001500      *               CLOSER TO THE SHAPE'S LAST POINT THAN ITS FIRST,
001600      *               AND WHOSE LAST STOP SITS CLOSER TO THE SHAPE'S
001700      *               FIRST POINT THAN ITS LAST, IS REPORTED AS A
001800      *               "SHAPES" VALIDATION FINDING. CALLED FROM GFVBATCH
001900      *               AS PART OF BATCH FLOW STEP 5D (FIRST HALF - THE
002000      *               RESULT IS THEN APPENDED TO BY GFVSHD).
002100      *
002200      *               THIS CHECK ONLY LOOKS AT THE ENDPOINTS OF THE
002300      *               SHAPE AND THE ENDPOINTS OF THE TRIP'S STOP LIST -
002400      *               IT DOES NOT WALK EVERY SHAPE POINT THE WAY GFVSHD
002500      *               DOES. A SHAPE THAT WANDERS BACK AND FORTH IN THE
002600      *               MIDDLE BUT IS CORRECTLY ORIENTED AT BOTH ENDS
002700      *               WILL NOT BE CAUGHT HERE.
002800      *================================================================
002900      * HISTORY OF MODIFICATION:
003000      *================================================================
003100      * GFV0034 - RKJACKS  - 21/05/1998 - INITIAL VERSION, LIFTED OFF
003200      *                       AN EXISTING TWO-FILE LOOKUP ROUTINE IN
003300      *                       THIS SHOP
003400      * GFV0041 - RKJACKS  - 14/02/1999 - BUMP TABLE MAXIMUMS FROM 4000
003500      *                       TO 9000 - REGIONAL FEED REJECTED WITH
003600      *                       WK-C-TABLE-FULL SET ON THE SHAPE-POINT
003700      *                       TABLE
003800      * GFV0054 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
003900      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
004000      *                       GFVBATCH IS RUNNING IN SILENT MODE
004100      * GFV0069 - TJH      - 03/09/2004 - ADD NARRATIVE COMMENTS AND A
004200      *                       STANDALONE SHAPE-CHECKED COUNTER FOR THE
004300      *                       OPERATOR RUN LOG - NO CHECK-RESULT LOGIC
004400      *                       CHANGE THIS TAG
004500      *----------------------------------------------------------------*
004600       EJECT
004700      **********************
004800       ENVIRONMENT DIVISION.
004900      **********************
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER.  IBM-AS400.
005200       OBJECT-COMPUTER.  IBM-AS400.
005300       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005400                         CLASS GFV-DIGITS IS "0" THRU "9"
005500                         UPSI-0 IS UPSI-SWITCH-0
005600                           ON  STATUS IS U0-ON
005700                           OFF STATUS IS U0-OFF
005800                         UPSI-1 IS UPSI-SWITCH-1
005900                           ON  STATUS IS U0-ON
006000                           OFF STATUS IS U0-OFF.
006100
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400      * FOUR GTFS TABLES, ALL HANDED DOWN BY GFVBATCH - TRIPS TO FIND
006500      * EACH TRIP'S shape_id, STOP_TIMES TO FIND THE FIRST AND LAST
006600      * STOP EACH TRIP VISITS, STOPS FOR THOSE STOPS' OWN LAT/LON, AND
006700      * SHAPES FOR THE FIRST AND LAST POINT OF EACH SHAPE.
006800           SELECT TRIPS-FILE-IN ASSIGN TO WK-GFVPATH-TRIPS
006900                  ORGANIZATION      IS LINE SEQUENTIAL
007000                  FILE STATUS       IS WK-C-FILE-STATUS.
007100           SELECT STOPS-FILE-IN ASSIGN TO WK-GFVPATH-STOPS
007200                  ORGANIZATION      IS LINE SEQUENTIAL
007300                  FILE STATUS       IS WK-C-FILE-STATUS.
007400           SELECT STOPTIMES-FILE-IN ASSIGN TO WK-GFVPATH-STOP-TIMES
007500                  ORGANIZATION      IS LINE SEQUENTIAL
007600                  FILE STATUS       IS WK-C-FILE-STATUS.
007700           SELECT SHAPES-FILE-IN ASSIGN TO WK-GFVPATH-SHAPES
007800                  ORGANIZATION      IS LINE SEQUENTIAL
007900                  FILE STATUS       IS WK-C-FILE-STATUS.
008000
008100      ***************
008200       DATA DIVISION.
008300      ***************
008400       FILE SECTION.
008500      **************
008600       FD  TRIPS-FILE-IN
008700           LABEL RECORDS ARE OMITTED
008800           RECORD CONTAINS 300 CHARACTERS
008900           DATA RECORD IS WK-C-TRIPS-LINE.
009000       01  WK-C-TRIPS-LINE                PIC X(300).
009100
009200       FD  STOPS-FILE-IN
009300           LABEL RECORDS ARE OMITTED
009400           RECORD CONTAINS 300 CHARACTERS
009500           DATA RECORD IS WK-C-STOPS-LINE.
009600       01  WK-C-STOPS-LINE                PIC X(300).
009700
009800       FD  STOPTIMES-FILE-IN
009900           LABEL RECORDS ARE OMITTED
010000           RECORD CONTAINS 300 CHARACTERS
010100           DATA RECORD IS WK-C-STOPTIMES-LINE.
010200       01  WK-C-STOPTIMES-LINE            PIC X(300).
010300
010400      * shapes.txt RECORDS ARE SHORT (JUST AN ID, A LAT/LON PAIR AND A
010500      * SEQUENCE NUMBER), SO THIS FD IS THE ONE EXCEPTION TO THE
010600      * 300-CHARACTER RECORD LENGTH USED BY EVERY OTHER GTFS TABLE
010700      * HANDLED IN THIS SUITE.
010800       FD  SHAPES-FILE-IN
010900           LABEL RECORDS ARE OMITTED
011000           RECORD CONTAINS 100 CHARACTERS
011100           DATA RECORD IS WK-C-SHAPES-LINE.
011200       01  WK-C-SHAPES-LINE               PIC X(100).
011300
011400       WORKING-STORAGE SECTION.
011500      *************************
011600       01  FILLER                         PIC X(24)        VALUE
011700           "** PROGRAM GFVSHR   **".
011800
011900      * ------------------ PROGRAM WORKING STORAGE -------------------*
012000       01    WK-C-COMMON.
012100           COPY GFVCOMN.
012200
012300       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
012400           88  WK-C-HEADER-PENDING                 VALUE "Y".
012500           88  WK-C-HEADER-DONE                    VALUE "N".
012600
012700      *---------------------------------------------------------------*
012800      * TRIPS TABLE - TRIP_ID/SHAPE_ID ONLY
012900      *---------------------------------------------------------------*
013000      * LOADED WHOLE INTO MEMORY FIRST SO THE STOP_TIMES SCAN BELOW CAN
013100      * FIND A TRIP'S SHAPE_ID WITHOUT A SEPARATE PASS OVER trips.txt
013200      * FOR EVERY SINGLE TRIP.
013300       01  WK-N-TRIP-MAX                  PIC S9(04) COMP VALUE 9000.
013400       01  WK-N-TRIP-COUNT                PIC S9(04) COMP VALUE ZERO.
013500       01  WK-C-TRIP-TBL-FULL             PIC X(01) VALUE "N".
013600           88  WK-C-TRIP-TBL-IS-FULL              VALUE "Y".
013700
013800       01  WK-TRIP-TABLE.
013900           05  WK-TRIP-ENTRY OCCURS 9000 TIMES
014000                   INDEXED BY WK-TRIP-IX.
014100               COPY GTFTRP.
014200
014300      *---------------------------------------------------------------*
014400      * STOPS TABLE - STOP_ID/LAT/LON LOOKUP
014500      *---------------------------------------------------------------*
014600      * ONLY THE SIX LEADING stops.txt COLUMNS ARE UNSTRUNG BELOW -
014700      * STOP_ID, STOP_CODE, NAME, DESC, LAT, LON - THE REST OF THE ROW
014800      * IS OF NO INTEREST TO THIS CHECK.
014900       01  WK-N-STOP-MAX                  PIC S9(04) COMP VALUE 2000.
015000       01  WK-N-STOP-COUNT                PIC S9(04) COMP VALUE ZERO.
015100       01  WK-C-STOP-TBL-FULL             PIC X(01) VALUE "N".
015200           88  WK-C-STOP-TBL-IS-FULL              VALUE "Y".
015300
015400       01  WK-STOP-TABLE.
015500           05  WK-STOP-ENTRY OCCURS 2000 TIMES
015600                   INDEXED BY WK-STOP-IX.
015700               COPY GTFSTP.
015800
015900      *---------------------------------------------------------------*
016000      * SHAPE POINTS TABLE - LOADED IN shape_pt_sequence ORDER, AND
016100      * INDEXED BY THE TABLE BELOW SO A SHAPE_ID'S FIRST/LAST POINT
016200      * CAN BE FOUND WITHOUT RESCANNING shapes.txt
016300      *---------------------------------------------------------------*
016400      * ONLY THE FIRST AND LAST SUBSCRIPT OF EACH SHAPE MATTER TO THIS
016500      * PROGRAM (UNLIKE GFVSHD, WHICH WALKS EVERY POINT IN BETWEEN) -
016600      * BUT THE WHOLE SHAPEPT TABLE STILL HAS TO BE LOADED SINCE WE DO
016700      * NOT KNOW WHERE A SHAPE ENDS UNTIL shapes.txt SAYS SO.
016800       01  WK-N-SHAPEPT-MAX               PIC S9(04) COMP VALUE 9000.
016900      * GFV0041
017000       01  WK-N-SHAPEPT-COUNT             PIC S9(04) COMP VALUE ZERO.
017100       01  WK-C-SHAPEPT-TBL-FULL          PIC X(01) VALUE "N".
017200           88  WK-C-SHAPEPT-TBL-IS-FULL           VALUE "Y".
017300
017400       01  WK-SHAPEPT-TABLE.
017500           05  WK-SHAPEPT-ENTRY OCCURS 9000 TIMES
017600                   INDEXED BY WK-SHAPEPT-IX.
017700               10  WK-SHAPEPT-ENTRY-FLDS.
017800                   COPY GTFSHP.
017900               10  WK-SHAPEPT-KEY-R REDEFINES WK-SHAPEPT-ENTRY-FLDS.
018000      * GFV0034                        ALTERNATE RAW VIEW OF A SHAPE
018100      *                                POINT ROW, USED WHEN COMPARING
018200      *                                THE CURRENT POINT'S SHAPE_ID
018300      *                                AGAINST THE PREVIOUS ONE TO
018400      *                                DETECT A SHAPE BOUNDARY
018500                   15  WK-SHAPEPT-KEY-SHPID   PIC X(20).
018600                   15  FILLER                 PIC X(45).
018700
018800      * ONE ENTRY PER DISTINCT SHAPE_ID, BUILT WHILE shapes.txt LOADS -
018900      * START-SUB/END-SUB POINT AT THE FIRST AND LAST WK-SHAPEPT-TABLE
019000      * SUBSCRIPT BELONGING TO THAT SHAPE.
019100       01  WK-N-SHAPEIX-MAX               PIC S9(04) COMP VALUE 2000.
019200       01  WK-N-SHAPEIX-COUNT             PIC S9(04) COMP VALUE ZERO.
019300       01  WK-C-SHAPEIX-TBL-FULL          PIC X(01) VALUE "N".
019400           88  WK-C-SHAPEIX-TBL-IS-FULL           VALUE "Y".
019500
019600       01  WK-SHAPEIX-TABLE.
019700           05  WK-SHAPEIX-ENTRY OCCURS 2000 TIMES
019800                   INDEXED BY WK-SHAPEIX-IX.
019900               10  WK-SHAPEIX-SHAPE-ID        PIC X(20).
020000               10  WK-SHAPEIX-START-SUB       PIC S9(04) COMP.
020100               10  WK-SHAPEIX-END-SUB         PIC S9(04) COMP.
020200               10  FILLER                     PIC X(10).
020300
020400       01  WK-C-PREV-SHAPE-ID             PIC X(20) VALUE SPACES.
020500
020600      *---------------------------------------------------------------*
020700      * STOP_TIMES CONTROL-BREAK WORKING STORAGE
020800      *---------------------------------------------------------------*
020900      * stop_times.txt IS ASSUMED TO ARRIVE SORTED BY trip_id THEN
021000      * stop_sequence, THE SAME ASSUMPTION GFVSHD MAKES - THE FIRST
021100      * STOP_TIMES ROW SEEN FOR A TRIP_ID IS TAKEN AS THAT TRIP'S FIRST
021200      * STOP, AND THE LAST ROW BEFORE THE NEXT trip_id CHANGE IS TAKEN
021300      * AS ITS LAST STOP.
021400       01  WK-C-STM-TRIP-ID               PIC X(20).
021500       01  WK-C-STM-STOP-ID               PIC X(20).
021600       01  WK-N-STM-STOP-SEQ              PIC 9(05).
021700       01  WK-C-PREV-TRIP-ID              PIC X(20) VALUE SPACES.
021800       01  WK-C-FIRST-STOP-OF-TRIP        PIC X(20) VALUE SPACES.
021900       01  WK-C-LAST-STOP-OF-TRIP         PIC X(20) VALUE SPACES.
022000       01  WK-C-FIRST-TIME-SW             PIC X(01) VALUE "Y".
022100           88  WK-C-FIRST-STM-RECORD              VALUE "Y".
022200
022300      * 77-LEVEL STANDALONE COUNTER - HOW MANY TRIPS ACTUALLY HAD BOTH
022400      * ENDPOINTS RESOLVED AND TESTED FOR REVERSAL. NOT PART OF THE
022500      * RETURNED RESULT, JUST A RUN-LOG FIGURE FOR WHOEVER IS WATCHING
022600      * THE VERBOSE OUTPUT.
022700       77  WK-N-TRIPS-CHECKED             PIC S9(07) COMP VALUE ZERO.
022800
022900      *---------------------------------------------------------------*
023000      * LOOKUP RESULT AREAS AND DISTANCE WORK FIELDS
023100      *---------------------------------------------------------------*
023200       01  WK-C-FOUND-SW                  PIC X(01) VALUE "N".
023300           88  WK-C-WAS-FOUND                     VALUE "Y".
023400       01  WK-N-FOUND-SUB                 PIC S9(04) COMP VALUE ZERO.
023500       01  WK-C-SEARCH-STOP-ID            PIC X(20) VALUE SPACES.
023600       01  WK-C-SEARCH-SHAPE-ID           PIC X(20) VALUE SPACES.
023700
023800      * COORDINATES OF THE TRIP'S FIRST/LAST STOP AND THE SHAPE'S
023900      * FIRST/LAST POINT, MOVED OUT OF THEIR TABLE ENTRIES INTO A FIXED
024000      * SET OF WORK FIELDS SO THE DISTANCE ROUTINE BELOW CAN BE CALLED
024100      * FOUR TIMES WITHOUT CARING WHICH SUBSCRIPT EACH VALUE CAME FROM.
024200       01  WK-N-FIRST-STOP-LAT            PIC S9(03)V9(06).
024300       01  WK-N-FIRST-STOP-LON            PIC S9(03)V9(06).
024400       01  WK-N-LAST-STOP-LAT             PIC S9(03)V9(06).
024500       01  WK-N-LAST-STOP-LON             PIC S9(03)V9(06).
024600       01  WK-N-SHAPE-FIRST-LAT           PIC S9(03)V9(06).
024700       01  WK-N-SHAPE-FIRST-LON           PIC S9(03)V9(06).
024800       01  WK-N-SHAPE-LAST-LAT            PIC S9(03)V9(06).
024900       01  WK-N-SHAPE-LAST-LON            PIC S9(03)V9(06).
025000
025100      * "IN" IS ALWAYS THE STOP BEING TESTED, "OUT" IS THE SHAPE POINT
025200      * IT IS BEING MEASURED AGAINST - SAME CONVENTION J000 USES IN
025300      * GFVSHD.
025400       01  WK-N-DIST-LAT-IN               PIC S9(03)V9(06).
025500       01  WK-N-DIST-LON-IN               PIC S9(03)V9(06).
025600       01  WK-N-DIST-LAT-OUT              PIC S9(03)V9(06).
025700       01  WK-N-DIST-LON-OUT              PIC S9(03)V9(06).
025800       01  WK-N-DISTANCE                  PIC S9(05)V9(06).
025900
026000      * THE FOUR-WAY DISTANCE COMPARE - FIRST-STOP-TO-SHAPE-START,
026100      * FIRST-STOP-TO-SHAPE-END, LAST-STOP-TO-SHAPE-START AND
026200      * LAST-STOP-TO-SHAPE-END. A TRIP IS CALLED REVERSED WHEN ITS
026300      * FIRST STOP IS CLOSER TO THE SHAPE'S END THAN ITS START, AND ITS
026400      * LAST STOP IS CLOSER TO THE SHAPE'S START THAN ITS END - SEE
026500      * H000 BELOW FOR THE ACTUAL TEST.
026600       01  WK-N-DIST-START-FIRST          PIC S9(05)V9(06).
026700       01  WK-N-DIST-START-LAST           PIC S9(05)V9(06).
026800       01  WK-N-DIST-END-FIRST            PIC S9(05)V9(06).
026900       01  WK-N-DIST-END-LAST             PIC S9(05)V9(06).
027000
027100       01  WK-C-DESCRIPTION-LINE          PIC X(256) VALUE SPACES.
027200
027300      *****************
027400       LINKAGE SECTION.
027500      *****************
027600           COPY GFVPATH.
027700           COPY GFVRSLT.
027800       EJECT
027900      ***********************************************************
028000       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
028100      ***********************************************************
028200      * THREE LOAD PASSES FIRST (TRIPS, STOPS, SHAPES) SO THE STOP_
028300      * TIMES SCAN THAT ACTUALLY JUDGES DIRECTION CAN LOOK EVERYTHING
028400      * UP WITHOUT GOING BACK TO ANY FILE A SECOND TIME.
028500       MAIN-MODULE.
028600           PERFORM A000-PROCESS-CALLED-ROUTINE
028700              THRU A099-PROCESS-CALLED-ROUTINE-EX.
028800           PERFORM Z000-END-PROGRAM-ROUTINE
028900              THRU Z999-END-PROGRAM-ROUTINE-EX.
029000           EXIT PROGRAM.
029100
029200      *---------------------------------------------------------------*
029300       A000-PROCESS-CALLED-ROUTINE.
029400      *---------------------------------------------------------------*
029500      * CLEAR THE RESULT RECORD AND STAMP THE CHECK NAME, THE SAME AS
029600      * EVERY OTHER GFVxxx VALIDATION CALLED ROUTINE - GFVBATCH WILL
029700      * APPEND GFVSHD'S OWN FINDINGS TO WHATEVER IS LEFT HERE.
029800           MOVE    SPACES               TO    WK-VRSLT-OUTPUT.
029900           MOVE    ZEROES               TO    WK-VRSLT-INVALID-COUNT.
030000           MOVE    "SHAPES  "           TO    WK-VRSLT-CHECK-NAME.
030100           MOVE    ZERO                 TO    WK-N-TRIPS-CHECKED.
030200
030300           IF  WK-C-VERBOSE-MODE
030400               DISPLAY "GFVSHR - CHECKING FOR REVERSED TRIP SHAPES".
030500
030600      * GIVE UP ON THE WHOLE CHECK IF ANY OF THE THREE REFERENCE TABLES
030700      * FAILS TO LOAD - A PARTIAL SET OF TABLES WOULD EITHER MISS
030800      * GENUINE REVERSALS OR THROW UP FALSE ONES.
030900           PERFORM B000-LOAD-TRIPS-TABLE
031000              THRU B099-LOAD-TRIPS-TABLE-EX.
031100           IF  NOT WK-C-SUCCESSFUL
031200               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
031300
031400           PERFORM C000-LOAD-STOPS-TABLE
031500              THRU C099-LOAD-STOPS-TABLE-EX.
031600           IF  NOT WK-C-SUCCESSFUL
031700               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
031800
031900           PERFORM D000-LOAD-SHAPES-TABLE
032000              THRU D099-LOAD-SHAPES-TABLE-EX.
032100           IF  NOT WK-C-SUCCESSFUL
032200               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
032300
032400      * ALL THREE TABLES ARE BUILT - SCAN stop_times.txt AND TEST EACH
032500      * TRIP'S DIRECTION AS ITS GROUP OF ROWS COMES BY.
032600           PERFORM E000-SCAN-STOP-TIMES
032700              THRU E099-SCAN-STOP-TIMES-EX.
032800
032900           IF  WK-C-VERBOSE-MODE
033000               DISPLAY "GFVSHR - TRIPS CHECKED FOR REVERSAL: "
033100                   WK-N-TRIPS-CHECKED.
033200
033300       A099-PROCESS-CALLED-ROUTINE-EX.
033400           EXIT.
033500
033600      *---------------------------------------------------------------*
033700       B000-LOAD-TRIPS-TABLE.
033800      *---------------------------------------------------------------*
033900      * LOAD trips.txt INTO WK-TRIP-TABLE WHOLE
034000           OPEN INPUT TRIPS-FILE-IN.
034100           IF  NOT WK-C-SUCCESSFUL
034200               DISPLAY "GFVSHR - OPEN FILE ERROR - TRIPS-FILE-IN"
034300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034400               GO TO B099-LOAD-TRIPS-TABLE-EX.
034500
034600           SET  WK-C-HEADER-PENDING      TO    TRUE.
034700           PERFORM B100-LOAD-ONE-TRIP
034800              THRU B199-LOAD-ONE-TRIP-EX
034900              UNTIL WK-C-END-OF-FILE.
035000           CLOSE TRIPS-FILE-IN.
035100           MOVE "00"                    TO    WK-C-FILE-STATUS.
035200
035300       B099-LOAD-TRIPS-TABLE-EX.
035400           EXIT.
035500
035600      *---------------------------------------------------------------*
035700       B100-LOAD-ONE-TRIP.
035800      *---------------------------------------------------------------*
035900           READ TRIPS-FILE-IN.
036000           IF  WK-C-END-OF-FILE
036100               GO TO B199-LOAD-ONE-TRIP-EX.
036200
036300           IF  WK-C-HEADER-PENDING
036400               SET  WK-C-HEADER-DONE    TO    TRUE
036500               GO TO B199-LOAD-ONE-TRIP-EX.
036600
036700      * TABLE-FULL GUARD - FAIL SOFT RATHER THAN ABEND, THE SAME AS
036800      * EVERY OTHER GFVxxx WORKING TABLE IN THE SUITE.
036900           IF  WK-N-TRIP-COUNT >= WK-N-TRIP-MAX
037000               SET  WK-C-TRIP-TBL-IS-FULL TO TRUE
037100               GO TO B199-LOAD-ONE-TRIP-EX.
037200
037300           ADD  1                       TO    WK-N-TRIP-COUNT.
037400           SET  WK-TRIP-IX              TO    WK-N-TRIP-COUNT.
037500           INITIALIZE WK-TRIP-ENTRY (WK-TRIP-IX).
037600           UNSTRING WK-C-TRIPS-LINE DELIMITED BY ","
037700               INTO GTFTRP-ROUTE-ID          (WK-TRIP-IX)
037800                    GTFTRP-SERVICE-ID        (WK-TRIP-IX)
037900                    GTFTRP-TRIP-ID           (WK-TRIP-IX)
038000                    GTFTRP-TRIP-HEADSIGN-VAL (WK-TRIP-IX)
038100                    GTFTRP-TRIP-SHORT-NAME   (WK-TRIP-IX)
038200                    GTFTRP-DIRECTION-ID      (WK-TRIP-IX)
038300                    GTFTRP-BLOCK-ID-VAL      (WK-TRIP-IX)
038400                    GTFTRP-SHAPE-ID-VAL      (WK-TRIP-IX)
038500                    GTFTRP-WHEELCHAIR-ACCESS (WK-TRIP-IX)
038600                    GTFTRP-BIKES-ALLOWED     (WK-TRIP-IX).
038700
038800      * QUICK YES/NO FLAG BUILT HERE SO G000 BELOW DOES NOT NEED TO
038900      * RE-TEST shape_id FOR SPACES ON EVERY trip_id GROUP.
039000           IF  GTFTRP-SHAPE-ID-VAL(WK-TRIP-IX) = SPACES
039100               MOVE "N" TO GTFTRP-SHAPE-ID-OPT(WK-TRIP-IX)
039200           ELSE
039300               MOVE "Y" TO GTFTRP-SHAPE-ID-OPT(WK-TRIP-IX).
039400
039500       B199-LOAD-ONE-TRIP-EX.
039600           EXIT.
039700
039800      *---------------------------------------------------------------*
039900       C000-LOAD-STOPS-TABLE.
040000      *---------------------------------------------------------------*
040100      * LOAD stops.txt INTO WK-STOP-TABLE WHOLE SO H000 BELOW CAN LOOK
040200      * UP ANY STOP'S LAT/LON BY STOP_ID IN ANY ORDER.
040300           OPEN INPUT STOPS-FILE-IN.
040400           IF  NOT WK-C-SUCCESSFUL
040500               DISPLAY "GFVSHR - OPEN FILE ERROR - STOPS-FILE-IN"
040600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040700               GO TO C099-LOAD-STOPS-TABLE-EX.
040800
040900           SET  WK-C-HEADER-PENDING      TO    TRUE.
041000           PERFORM C100-LOAD-ONE-STOP
041100              THRU C199-LOAD-ONE-STOP-EX
041200              UNTIL WK-C-END-OF-FILE.
041300           CLOSE STOPS-FILE-IN.
041400           MOVE "00"                    TO    WK-C-FILE-STATUS.
041500
041600       C099-LOAD-STOPS-TABLE-EX.
041700           EXIT.
041800
041900      *---------------------------------------------------------------*
042000       C100-LOAD-ONE-STOP.
042100      *---------------------------------------------------------------*
042200           READ STOPS-FILE-IN.
042300           IF  WK-C-END-OF-FILE
042400               GO TO C199-LOAD-ONE-STOP-EX.
042500
042600           IF  WK-C-HEADER-PENDING
042700               SET  WK-C-HEADER-DONE    TO    TRUE
042800               GO TO C199-LOAD-ONE-STOP-EX.
042900
043000           IF  WK-N-STOP-COUNT >= WK-N-STOP-MAX
043100               SET  WK-C-STOP-TBL-IS-FULL TO TRUE
043200               GO TO C199-LOAD-ONE-STOP-EX.
043300
043400           ADD  1                       TO    WK-N-STOP-COUNT.
043500           SET  WK-STOP-IX              TO    WK-N-STOP-COUNT.
043600           INITIALIZE WK-STOP-ENTRY (WK-STOP-IX).
043700      * ONLY THE FIRST SIX stops.txt COLUMNS ARE KEPT.
043800           UNSTRING WK-C-STOPS-LINE DELIMITED BY ","
043900               INTO GTFSTP-STOP-ID     (WK-STOP-IX)
044000                    GTFSTP-STOP-CODE   (WK-STOP-IX)
044100                    GTFSTP-STOP-NAME   (WK-STOP-IX)
044200                    GTFSTP-STOP-DESC   (WK-STOP-IX)
044300                    GTFSTP-STOP-LAT    (WK-STOP-IX)
044400                    GTFSTP-STOP-LON    (WK-STOP-IX).
044500
044600       C199-LOAD-ONE-STOP-EX.
044700           EXIT.
044800
044900      *---------------------------------------------------------------*
045000       D000-LOAD-SHAPES-TABLE.
045100      *---------------------------------------------------------------*
045200      * shapes.txt IS ASSUMED TO ARRIVE WITH ALL POINTS FOR ONE
045300      * SHAPE_ID TOGETHER, IN shape_pt_sequence ORDER, THE WAY THE
045400      * OLD JOURNAL FILES ALWAYS ARRIVED WITH ONE TRANSACTION'S
045500      * ITEMS TOGETHER
045600           OPEN INPUT SHAPES-FILE-IN.
045700           IF  NOT WK-C-SUCCESSFUL
045800               DISPLAY "GFVSHR - OPEN FILE ERROR - SHAPES-FILE-IN"
045900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046000               GO TO D099-LOAD-SHAPES-TABLE-EX.
046100
046200           SET  WK-C-HEADER-PENDING      TO    TRUE.
046300           MOVE SPACES                  TO    WK-C-PREV-SHAPE-ID.
046400           PERFORM D100-LOAD-ONE-SHAPEPT
046500              THRU D199-LOAD-ONE-SHAPEPT-EX
046600              UNTIL WK-C-END-OF-FILE.
046700
046800      * CLOSE OFF THE LAST SHAPE'S INDEX ENTRY - THE SHAPE-ID CHANGE
046900      * TEST INSIDE D100 ONLY CLOSES A SHAPE OUT WHEN THE NEXT ONE
047000      * STARTS, SO THE VERY LAST SHAPE IN THE FILE HAS TO BE CLOSED
047100      * OUT HERE ONCE THE READ LOOP ENDS.
047200           IF  WK-N-SHAPEIX-COUNT > ZERO
047300               SET  WK-SHAPEIX-IX TO WK-N-SHAPEIX-COUNT
047400               MOVE WK-N-SHAPEPT-COUNT
047500                   TO WK-SHAPEIX-END-SUB(WK-SHAPEIX-IX).
047600
047700           CLOSE SHAPES-FILE-IN.
047800           MOVE "00"                    TO    WK-C-FILE-STATUS.
047900
048000       D099-LOAD-SHAPES-TABLE-EX.
048100           EXIT.
048200
048300      *---------------------------------------------------------------*
048400       D100-LOAD-ONE-SHAPEPT.
048500      *---------------------------------------------------------------*
048600           READ SHAPES-FILE-IN.
048700           IF  WK-C-END-OF-FILE
048800               GO TO D199-LOAD-ONE-SHAPEPT-EX.
048900
049000           IF  WK-C-HEADER-PENDING
049100               SET  WK-C-HEADER-DONE    TO    TRUE
049200               GO TO D199-LOAD-ONE-SHAPEPT-EX.
049300
049400           IF  WK-N-SHAPEPT-COUNT >= WK-N-SHAPEPT-MAX
049500               SET  WK-C-SHAPEPT-TBL-IS-FULL TO TRUE
049600               GO TO D199-LOAD-ONE-SHAPEPT-EX.
049700
049800           ADD  1                       TO    WK-N-SHAPEPT-COUNT.
049900           SET  WK-SHAPEPT-IX           TO    WK-N-SHAPEPT-COUNT.
050000           INITIALIZE WK-SHAPEPT-ENTRY-FLDS (WK-SHAPEPT-IX).
050100           UNSTRING WK-C-SHAPES-LINE DELIMITED BY ","
050200               INTO GTFSHP-SHAPE-ID           (WK-SHAPEPT-IX)
050300                    GTFSHP-SHAPE-PT-LAT       (WK-SHAPEPT-IX)
050400                    GTFSHP-SHAPE-PT-LON       (WK-SHAPEPT-IX)
050500                    GTFSHP-SHAPE-PT-SEQUENCE  (WK-SHAPEPT-IX).
050600
050700      * SHAPE_ID CONTROL BREAK - ON A CHANGE, CLOSE OUT THE PREVIOUS
050800      * SHAPE'S INDEX ENTRY (END-SUB = THE POINT JUST BEFORE THIS ONE)
050900      * AND OPEN A NEW INDEX ENTRY FOR THE SHAPE STARTING NOW.
051000           IF  WK-SHAPEPT-KEY-SHPID(WK-SHAPEPT-IX)
051100               NOT = WK-C-PREV-SHAPE-ID
051200               IF  WK-N-SHAPEIX-COUNT > ZERO
051300                   SET  WK-SHAPEIX-IX TO WK-N-SHAPEIX-COUNT
051400                   COMPUTE WK-N-FOUND-SUB = WK-N-SHAPEPT-COUNT - 1
051500                   MOVE WK-N-FOUND-SUB
051600                       TO WK-SHAPEIX-END-SUB(WK-SHAPEIX-IX)
051700               END-IF
051800               IF  WK-N-SHAPEIX-COUNT >= WK-N-SHAPEIX-MAX
051900                   SET  WK-C-SHAPEIX-TBL-IS-FULL TO TRUE
052000               ELSE
052100                   ADD  1 TO WK-N-SHAPEIX-COUNT
052200                   SET  WK-SHAPEIX-IX TO WK-N-SHAPEIX-COUNT
052300                   MOVE WK-SHAPEPT-KEY-SHPID(WK-SHAPEPT-IX)
052400                       TO WK-SHAPEIX-SHAPE-ID(WK-SHAPEIX-IX)
052500                   MOVE WK-N-SHAPEPT-COUNT
052600                       TO WK-SHAPEIX-START-SUB(WK-SHAPEIX-IX)
052700               END-IF
052800               MOVE WK-SHAPEPT-KEY-SHPID(WK-SHAPEPT-IX)
052900                   TO WK-C-PREV-SHAPE-ID
053000           END-IF.
053100
053200       D199-LOAD-ONE-SHAPEPT-EX.
053300           EXIT.
053400
053500      *---------------------------------------------------------------*
053600       E000-SCAN-STOP-TIMES.
053700      *---------------------------------------------------------------*
053800      * CONTROL-BREAK ON TRIP_ID - stop_times.txt IS ASSUMED SORTED
053900      * BY trip_id THEN stop_sequence
054000           OPEN INPUT STOPTIMES-FILE-IN.
054100           IF  NOT WK-C-SUCCESSFUL
054200               DISPLAY "GFVSHR - OPEN FILE ERROR - STOPTIMES-FILE-IN"
054300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054400               GO TO E099-SCAN-STOP-TIMES-EX.
054500
054600           SET  WK-C-HEADER-PENDING      TO    TRUE.
054700           SET  WK-C-FIRST-STM-RECORD    TO    TRUE.
054800           MOVE SPACES                  TO    WK-C-PREV-TRIP-ID.
054900
055000           PERFORM E100-SCAN-ONE-STOPTIME
055100              THRU E199-SCAN-ONE-STOPTIME-EX
055200              UNTIL WK-C-END-OF-FILE.
055300
055400      * THE LAST trip_id GROUP IN THE FILE NEVER SEES A trip_id CHANGE
055500      * TO TRIGGER ITS CHECK, SO IT IS RUN HERE ONCE EXPLICITLY.
055600           IF  WK-C-PREV-TRIP-ID NOT = SPACES
055700               PERFORM G000-CHECK-ONE-TRIP
055800                  THRU G099-CHECK-ONE-TRIP-EX.
055900
056000           CLOSE STOPTIMES-FILE-IN.
056100           MOVE "00"                    TO    WK-C-FILE-STATUS.
056200
056300       E099-SCAN-STOP-TIMES-EX.
056400           EXIT.
056500
056600      *---------------------------------------------------------------*
056700       E100-SCAN-ONE-STOPTIME.
056800      *---------------------------------------------------------------*
056900           READ STOPTIMES-FILE-IN.
057000           IF  WK-C-END-OF-FILE
057100               GO TO E199-SCAN-ONE-STOPTIME-EX.
057200
057300           IF  WK-C-HEADER-PENDING
057400               SET  WK-C-HEADER-DONE    TO    TRUE
057500               GO TO E199-SCAN-ONE-STOPTIME-EX.
057600
057700      * THE TWO EXTRA WK-N-STM-STOP-SEQ TARGETS BELOW SOAK UP THE
057800      * arrival_time/departure_time COLUMNS SO THE UNSTRING SKIPS PAST
057900      * THEM WITHOUT NEEDING SEPARATE FIELDS FOR VALUES WE DO NOT USE.
058000           MOVE SPACES                  TO    WK-C-STM-TRIP-ID
058100                                               WK-C-STM-STOP-ID.
058200           UNSTRING WK-C-STOPTIMES-LINE DELIMITED BY ","
058300               INTO WK-C-STM-TRIP-ID
058400                    WK-N-STM-STOP-SEQ
058500                    WK-N-STM-STOP-SEQ
058600                    WK-C-STM-STOP-ID
058700                    WK-N-STM-STOP-SEQ.
058800
058900      * TRIP_ID CONTROL BREAK - CHECK THE TRIP WE ARE LEAVING BEFORE
059000      * RESETTING THE FIRST-STOP MARKER FOR THE TRIP COMING IN.
059100           IF  WK-C-STM-TRIP-ID NOT = WK-C-PREV-TRIP-ID
059200               IF  NOT WK-C-FIRST-STM-RECORD
059300                   PERFORM G000-CHECK-ONE-TRIP
059400                      THRU G099-CHECK-ONE-TRIP-EX
059500               END-IF
059600               MOVE "N"                 TO    WK-C-FIRST-TIME-SW
059700               MOVE WK-C-STM-TRIP-ID    TO    WK-C-PREV-TRIP-ID
059800               MOVE WK-C-STM-STOP-ID    TO    WK-C-FIRST-STOP-OF-TRIP
059900           END-IF.
060000
060100      * EVERY ROW UPDATES "LAST STOP SEEN" - WHATEVER IS HOLDING WHEN
060200      * THE TRIP_ID NEXT CHANGES IS THE TRIP'S ACTUAL LAST STOP.
060300           MOVE WK-C-STM-STOP-ID        TO    WK-C-LAST-STOP-OF-TRIP.
060400
060500       E199-SCAN-ONE-STOPTIME-EX.
060600           EXIT.
060700
060800      *---------------------------------------------------------------*
060900       G000-CHECK-ONE-TRIP.
061000      *---------------------------------------------------------------*
061100      * LOOK UP THE JUST-FINISHED TRIP'S SHAPE, THEN HAND OFF TO H000
061200      * TO COMPARE ENDPOINTS. A TRIP WITH NO SHAPE, OR ONE WHOSE
061300      * SHAPE_ID IS NOT FOUND IN shapes.txt AT ALL, IS SILENTLY
061400      * SKIPPED - THERE IS NOTHING TO COMPARE AGAINST.
061500           PERFORM L000-SEARCH-TRIP-BY-ID
061600              THRU L099-SEARCH-TRIP-BY-ID-EX.
061700
061800           IF  NOT WK-C-WAS-FOUND
061900               GO TO G099-CHECK-ONE-TRIP-EX.
062000           IF  GTFTRP-SHAPE-ID-OPT(WK-TRIP-IX) = "N"
062100               GO TO G099-CHECK-ONE-TRIP-EX.
062200
062300           MOVE GTFTRP-SHAPE-ID-VAL(WK-TRIP-IX)
062400               TO WK-C-SEARCH-SHAPE-ID.
062500           PERFORM M000-SEARCH-SHAPEIX-BY-ID
062600              THRU M099-SEARCH-SHAPEIX-BY-ID-EX.
062700
062800           IF  NOT WK-C-WAS-FOUND
062900               GO TO G099-CHECK-ONE-TRIP-EX.
063000
063100      * PULL THE SHAPE'S FIRST AND LAST POINT COORDINATES OUT OF THE
063200      * POINT TABLE, USING THE START/END SUBSCRIPTS FOUND ABOVE.
063300           SET  WK-SHAPEPT-IX TO WK-SHAPEIX-START-SUB(WK-SHAPEIX-IX).
063400           MOVE GTFSHP-SHAPE-PT-LAT(WK-SHAPEPT-IX)
063500               TO WK-N-SHAPE-FIRST-LAT.
063600           MOVE GTFSHP-SHAPE-PT-LON(WK-SHAPEPT-IX)
063700               TO WK-N-SHAPE-FIRST-LON.
063800           SET  WK-SHAPEPT-IX TO WK-SHAPEIX-END-SUB(WK-SHAPEIX-IX).
063900           MOVE GTFSHP-SHAPE-PT-LAT(WK-SHAPEPT-IX)
064000               TO WK-N-SHAPE-LAST-LAT.
064100           MOVE GTFSHP-SHAPE-PT-LON(WK-SHAPEPT-IX)
064200               TO WK-N-SHAPE-LAST-LON.
064300
064400           ADD  1                       TO    WK-N-TRIPS-CHECKED.
064500
064600           PERFORM H000-FIND-STOP-LATLON
064700              THRU H099-FIND-STOP-LATLON-EX.
064800           IF  NOT WK-C-WAS-FOUND
064900               GO TO G099-CHECK-ONE-TRIP-EX.
065000
065100           GO TO G099-CHECK-ONE-TRIP-EX.
065200
065300       G099-CHECK-ONE-TRIP-EX.
065400           EXIT.
065500
065600      *---------------------------------------------------------------*
065700       H000-FIND-STOP-LATLON.
065800      *---------------------------------------------------------------*
065900      * LOOK UP THE FIRST AND LAST STOP OF THE CURRENT TRIP, THEN RUN
066000      * THE FOUR-WAY DISTANCE COMPARE AND RECORD A FINDING IF REVERSED
066100           MOVE WK-C-FIRST-STOP-OF-TRIP TO WK-C-SEARCH-STOP-ID.
066200           PERFORM N000-SEARCH-STOP-BY-ID
066300              THRU N099-SEARCH-STOP-BY-ID-EX.
066400           IF  NOT WK-C-WAS-FOUND
066500               GO TO H099-FIND-STOP-LATLON-EX.
066600           MOVE GTFSTP-STOP-LAT(WK-STOP-IX)  TO WK-N-FIRST-STOP-LAT.
066700           MOVE GTFSTP-STOP-LON(WK-STOP-IX)  TO WK-N-FIRST-STOP-LON.
066800
066900           MOVE WK-C-LAST-STOP-OF-TRIP  TO WK-C-SEARCH-STOP-ID.
067000           PERFORM N000-SEARCH-STOP-BY-ID
067100              THRU N099-SEARCH-STOP-BY-ID-EX.
067200           IF  NOT WK-C-WAS-FOUND
067300               GO TO H099-FIND-STOP-LATLON-EX.
067400           MOVE GTFSTP-STOP-LAT(WK-STOP-IX)  TO WK-N-LAST-STOP-LAT.
067500           MOVE GTFSTP-STOP-LON(WK-STOP-IX)  TO WK-N-LAST-STOP-LON.
067600
067700      * FOUR CALLS TO J000 BELOW - FIRST-STOP-TO-SHAPE-START,
067800      * FIRST-STOP-TO-SHAPE-END, THEN THE SAME PAIR FOR THE LAST STOP.
067900           MOVE WK-N-FIRST-STOP-LAT     TO    WK-N-DIST-LAT-IN.
068000           MOVE WK-N-SHAPE-FIRST-LAT    TO    WK-N-DIST-LAT-OUT.
068100           MOVE WK-N-FIRST-STOP-LON     TO    WK-N-DIST-LON-IN.
068200           MOVE WK-N-SHAPE-FIRST-LON    TO    WK-N-DIST-LON-OUT.
068300           PERFORM J000-COMPUTE-DISTANCE
068400              THRU J099-COMPUTE-DISTANCE-EX.
068500           MOVE WK-N-DISTANCE           TO    WK-N-DIST-START-FIRST.
068600
068700           MOVE WK-N-SHAPE-LAST-LAT     TO    WK-N-DIST-LAT-OUT.
068800           MOVE WK-N-SHAPE-LAST-LON     TO    WK-N-DIST-LON-OUT.
068900           PERFORM J000-COMPUTE-DISTANCE
069000              THRU J099-COMPUTE-DISTANCE-EX.
069100           MOVE WK-N-DISTANCE           TO    WK-N-DIST-START-LAST.
069200
069300           MOVE WK-N-LAST-STOP-LAT      TO    WK-N-DIST-LAT-IN.
069400           MOVE WK-N-LAST-STOP-LON      TO    WK-N-DIST-LON-IN.
069500           MOVE WK-N-SHAPE-FIRST-LAT    TO    WK-N-DIST-LAT-OUT.
069600           MOVE WK-N-SHAPE-FIRST-LON    TO    WK-N-DIST-LON-OUT.
069700           PERFORM J000-COMPUTE-DISTANCE
069800              THRU J099-COMPUTE-DISTANCE-EX.
069900           MOVE WK-N-DISTANCE           TO    WK-N-DIST-END-FIRST.
070000
070100           MOVE WK-N-SHAPE-LAST-LAT     TO    WK-N-DIST-LAT-OUT.
070200           MOVE WK-N-SHAPE-LAST-LON     TO    WK-N-DIST-LON-OUT.
070300           PERFORM J000-COMPUTE-DISTANCE
070400              THRU J099-COMPUTE-DISTANCE-EX.
070500           MOVE WK-N-DISTANCE           TO    WK-N-DIST-END-LAST.
070600
070700      * REVERSED-SHAPE TEST - THE FIRST STOP MUST BE NEARER THE
070800      * SHAPE'S LAST POINT THAN ITS FIRST, AND THE LAST STOP MUST BE
070900      * NEARER THE SHAPE'S FIRST POINT THAN ITS LAST - BOTH HAVE TO
071000      * HOLD TOGETHER BEFORE WE CALL IT REVERSED.
071100           IF  WK-N-DIST-START-LAST  < WK-N-DIST-START-FIRST
071200                 AND WK-N-DIST-END-FIRST < WK-N-DIST-END-LAST
071300               PERFORM K000-RECORD-REVERSED-SHAPE
071400                  THRU K099-RECORD-REVERSED-SHAPE-EX.
071500
071600       H099-FIND-STOP-LATLON-EX.
071700           EXIT.
071800
071900      *---------------------------------------------------------------*
072000       L000-SEARCH-TRIP-BY-ID.
072100      *---------------------------------------------------------------*
072200      * SEQUENTIAL SEARCH OF THE TRIPS TABLE FOR WK-C-PREV-TRIP-ID
072300           MOVE "N"                     TO    WK-C-FOUND-SW.
072400           PERFORM L100-TEST-ONE-TRIP
072500              THRU L199-TEST-ONE-TRIP-EX
072600              VARYING WK-TRIP-IX FROM 1 BY 1
072700                 UNTIL WK-TRIP-IX > WK-N-TRIP-COUNT
072800                    OR WK-C-WAS-FOUND.
072900
073000       L099-SEARCH-TRIP-BY-ID-EX.
073100           EXIT.
073200
073300      *---------------------------------------------------------------*
073400       L100-TEST-ONE-TRIP.
073500      *---------------------------------------------------------------*
073600           IF  GTFTRP-TRIP-ID(WK-TRIP-IX) = WK-C-PREV-TRIP-ID
073700               SET  WK-C-WAS-FOUND      TO    TRUE.
073800
073900       L199-TEST-ONE-TRIP-EX.
074000           EXIT.
074100
074200      *---------------------------------------------------------------*
074300       M000-SEARCH-SHAPEIX-BY-ID.
074400      *---------------------------------------------------------------*
074500      * SEQUENTIAL SEARCH OF THE SHAPE-INDEX TABLE FOR
074600      * WK-C-SEARCH-SHAPE-ID
074700           MOVE "N"                     TO    WK-C-FOUND-SW.
074800           PERFORM M100-TEST-ONE-SHAPEIX
074900              THRU M199-TEST-ONE-SHAPEIX-EX
075000              VARYING WK-SHAPEIX-IX FROM 1 BY 1
075100                 UNTIL WK-SHAPEIX-IX > WK-N-SHAPEIX-COUNT
075200                    OR WK-C-WAS-FOUND.
075300
075400       M099-SEARCH-SHAPEIX-BY-ID-EX.
075500           EXIT.
075600
075700      *---------------------------------------------------------------*
075800       M100-TEST-ONE-SHAPEIX.
075900      *---------------------------------------------------------------*
076000           IF  WK-SHAPEIX-SHAPE-ID(WK-SHAPEIX-IX) = WK-C-SEARCH-SHAPE-ID
076100               SET  WK-C-WAS-FOUND      TO    TRUE.
076200
076300       M199-TEST-ONE-SHAPEIX-EX.
076400           EXIT.
076500
076600      *---------------------------------------------------------------*
076700       N000-SEARCH-STOP-BY-ID.
076800      *---------------------------------------------------------------*
076900      * SEQUENTIAL SEARCH OF THE STOPS TABLE FOR WK-C-SEARCH-STOP-ID
077000           MOVE "N"                     TO    WK-C-FOUND-SW.
077100           PERFORM N100-TEST-ONE-STOP
077200              THRU N199-TEST-ONE-STOP-EX
077300              VARYING WK-STOP-IX FROM 1 BY 1
077400                 UNTIL WK-STOP-IX > WK-N-STOP-COUNT
077500                    OR WK-C-WAS-FOUND.
077600
077700       N099-SEARCH-STOP-BY-ID-EX.
077800           EXIT.
077900
078000      *---------------------------------------------------------------*
078100       N100-TEST-ONE-STOP.
078200      *---------------------------------------------------------------*
078300           IF  GTFSTP-STOP-ID(WK-STOP-IX) = WK-C-SEARCH-STOP-ID
078400               SET  WK-C-WAS-FOUND      TO    TRUE.
078500
078600       N199-TEST-ONE-STOP-EX.
078700           EXIT.
078800
078900      *---------------------------------------------------------------*
079000       J000-COMPUTE-DISTANCE.
079100      *---------------------------------------------------------------*
079200      * MANHATTAN-STYLE PROXY DISTANCE - SUM OF THE ABSOLUTE
079300      * LATITUDE AND LONGITUDE DIFFERENCES, FEED-COORDINATE UNITS -
079400      * NO SQUARE ROOT IS TAKEN, THE SAME WAY OTHER DISTANCE-STYLE
079500      * CHECKS IN THIS SHOP AVOID IT - WE DO NOT HAVE A MATH LIBRARY
079600      * CALL AVAILABLE TO US HERE. CHEAP AND STABLE IS PREFERRED OVER
079700      * EXACT HERE, SINCE THIS ROUTINE ONLY NEEDS TO KNOW WHICH OF TWO
079800      * DISTANCES IS SMALLER, NOT THE TRUE GEODESIC DISTANCE ITSELF.
079900           COMPUTE WK-N-DISTANCE = WK-N-DIST-LAT-IN - WK-N-DIST-LAT-OUT.
080000           IF  WK-N-DISTANCE < ZERO
080100               COMPUTE WK-N-DISTANCE = WK-N-DISTANCE * -1.
080200           COMPUTE WK-N-DIST-LON-IN =
080300               WK-N-DIST-LON-IN - WK-N-DIST-LON-OUT.
080400           IF  WK-N-DIST-LON-IN < ZERO
080500               COMPUTE WK-N-DIST-LON-IN = WK-N-DIST-LON-IN * -1.
080600           ADD  WK-N-DIST-LON-IN        TO    WK-N-DISTANCE.
080700
080800       J099-COMPUTE-DISTANCE-EX.
080900           EXIT.
081000
081100      *---------------------------------------------------------------*
081200       K000-RECORD-REVERSED-SHAPE.
081300      *---------------------------------------------------------------*
081400      * BUILD AND FILE THE "REVERSED SHAPE" SENTENCE, QUOTING THE
081500      * TRIP AND ITS SHAPE_ID SO THE OPERATOR CAN GO STRAIGHT TO THE
081600      * FEED FILES WITHOUT HAVING TO RE-DERIVE WHICH TRIP FAILED.
081700           IF  WK-VRSLT-INVALID-COUNT < 256
081800               ADD  1 TO WK-VRSLT-INVALID-COUNT
081900               MOVE SPACES TO WK-C-DESCRIPTION-LINE
082000               STRING
082100                   "Trip "
082200                   GTFTRP-TRIP-ID(WK-TRIP-IX)     DELIMITED BY SPACE
082300                   " has a reversed shape "
082400                   GTFTRP-SHAPE-ID-VAL(WK-TRIP-IX) DELIMITED BY SPACE
082500                   DELIMITED BY SIZE
082600                   INTO WK-C-DESCRIPTION-LINE
082700               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
082800               MOVE WK-C-DESCRIPTION-LINE
082900                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
083000           ELSE
083100               ADD  1 TO WK-VRSLT-INVALID-COUNT.
083200
083300       K099-RECORD-REVERSED-SHAPE-EX.
083400           EXIT.
083500
083600      *---------------------------------------------------------------*
083700       Z000-END-PROGRAM-ROUTINE.
083800      *---------------------------------------------------------------*
083900      * NO CLEANUP REQUIRED BEYOND THE FILE CLOSES ALREADY DONE IN
084000      * EACH LOAD PARAGRAPH - KEPT FOR CONSISTENCY WITH THE REST OF
084100      * THE SUITE.
084200           CONTINUE.
084300
084400       Z999-END-PROGRAM-ROUTINE-EX.
084500           EXIT.
084600
084700      ******************************************************************
084800      ************** END OF PROGRAM SOURCE -  GFVSHR *****************
084900      ******************************************************************
