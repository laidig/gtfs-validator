000100      *****************************************************************
000200      * GFVRSLT.cpy
000300      * VALIDATION-RESULT LINKAGE RECORD - COMMON RETURN SHAPE FOR
000400      * EVERY GFVxxx VALIDATION SUBPROGRAM (GFVRTE, GFVTRP, GFVDUP,
000500      * GFVSHR, GFVSHD, GFVDAT). LAID OUT WITH AN INPUT/OUTPUT SPLIT
000600      * THE SAME WAY OTHER CALLED-ROUTINE RESULT RECORDS IN THIS SHOP
000700      * ARE, SO GFVBATCH CAN CLEAR THE OUTPUT HALF BEFORE EACH CALL
000800      * WITHOUT DISTURBING THE INPUT HALF.
000900      *****************************************************************
001000      * AMENDMENT HISTORY:
001100      *****************************************************************
001200      * TAG     DATE       INIT   DESCRIPTION
001300      * ------  ---------- ------ ------------------------------------
001400      * GFV0009 14/03/1994 RKJ    INITIAL VERSION
001500      * GFV0027 14/10/1997 RKJ    EXTEND WK-VRSLT-INVALID-VALUES FROM
001600      *                           OCCURS 64 TO OCCURS 256 - THE STOPS
001700      *                           CHECK ON THE METRO FEED WAS RUNNING
001800      *                           OFF THE END OF THE TABLE
001900      *****************************************************************
002000       01  WK-VRSLT-RECORD.
002100           05  WK-VRSLT-INPUT.
002200               10  WK-VRSLT-CHECK-NAME    PIC X(08).
002300      *                                SHORT NAME OF THE CHECK BEING
002400      *                                RUN - "ROUTES", "TRIPS",
002500      *                                "STOPS", "SHAPES" OR "DATES" -
002600      *                                USED ONLY IN DISPLAY MESSAGES
002700           05  WK-VRSLT-OUTPUT.
002800               10  WK-VRSLT-INVALID-COUNT PIC 9(09) VALUE ZEROES.
002900      *                                COUNT OF ENTRIES ACTUALLY
003000      *                                STORED IN WK-VRSLT-INVALID-VALUES
003100               10  WK-VRSLT-INVALID-VALUES
003200                                           PIC X(256)
003300      * GFV0027
003400                                           OCCURS 256 TIMES
003500                                           INDEXED BY WK-VRSLT-IX.
003600      *                                ONE INVALID-VALUE DESCRIPTION
003700      *                                LINE PER OCCURRENCE, IN ORDER
