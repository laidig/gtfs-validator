000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVTRP.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   14 MAR 1994.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE trips.txt.
001200      *               EACH TRIP IS CHECKED FOR A route_id THAT IS NOT
001300      *               ON FILE IN routes.txt, A direction_id OUTSIDE
001400      *               THE GTFS 0/1 ENUM, AND A DUPLICATE trip_id.
001500      *               CALLED FROM GFVBATCH AS PART OF BATCH FLOW STEP
001600      *               5B.
001700      *
001800      *               routes.txt IS LOADED FIRST INTO A SMALL
001900      *               WORKING-STORAGE TABLE (A FEED RARELY CARRIES
002000      *               MORE THAN A FEW HUNDRED ROUTES) SO THAT EVERY
002100      *               TRIP'S FOREIGN KEY CAN BE RESOLVED WITHOUT
002200      *               RE-READING routes.txt ONCE PER TRIP - THE SAME
002300      *               LOAD-THEN-LOOKUP SHAPE USED THROUGHOUT THIS
002400      *               SUITE WHEREVER A SMALL MASTER FILE BACKS A
002500      *               LARGER DETAIL FILE.
002600      *================================================================
002700      * HISTORY OF MODIFICATION:
002800      *================================================================
002900      * GFV0005 - RKJACKS  - 14/03/1994 - INITIAL VERSION
003000      * GFV0044 - MWT      - 19/04/2000 - ADD THE direction_id RANGE
003100      *                       CHECK ONCE GTFTRP-DIRECTION-N WAS ADDED
003200      *                       TO THE COPYBOOK
003300      * GFV0054 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
003400      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
003500      *                       GFVBATCH IS RUNNING IN SILENT MODE
003600      * GFV0071 - TJH      - 03/09/2004 - ADD NARRATIVE COMMENTS AND A
003700      *                       STANDALONE ROUTE-TABLE HIGH-WATER-MARK
003800      *                       COUNTER FOR THE OPERATOR RUN LOG - NO
003900      *                       CHECK-RESULT LOGIC CHANGE THIS TAG
004000      *----------------------------------------------------------------*
004100       EJECT
004200      **********************
004300       ENVIRONMENT DIVISION.
004400      **********************
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.  IBM-AS400.
004700       OBJECT-COMPUTER.  IBM-AS400.
004800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                         CLASS GFV-DIGITS IS "0" THRU "9"
005000                         UPSI-0 IS UPSI-SWITCH-0
005100                           ON  STATUS IS U0-ON
005200                           OFF STATUS IS U0-OFF
005300                         UPSI-1 IS UPSI-SWITCH-1
005400                           ON  STATUS IS U0-ON
005500                           OFF STATUS IS U0-OFF.
005600
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900      * routes.txt IS THE MASTER FILE, LOADED ONCE IN B000 BELOW.
006000      * trips.txt IS THE DETAIL FILE, READ ONCE IN C000 BELOW.
006100           SELECT ROUTES-FILE-IN ASSIGN TO WK-GFVPATH-ROUTES
006200                  ORGANIZATION      IS LINE SEQUENTIAL
006300                  FILE STATUS       IS WK-C-FILE-STATUS.
006400           SELECT TRIPS-FILE-IN ASSIGN TO WK-GFVPATH-TRIPS
006500                  ORGANIZATION      IS LINE SEQUENTIAL
006600                  FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800      ***************
006900       DATA DIVISION.
007000      ***************
007100       FILE SECTION.
007200      **************
007300       FD  ROUTES-FILE-IN
007400           LABEL RECORDS ARE OMITTED
007500           RECORD CONTAINS 300 CHARACTERS
007600           DATA RECORD IS WK-C-ROUTES-LINE.
007700       01  WK-C-ROUTES-LINE               PIC X(300).
007800
007900       FD  TRIPS-FILE-IN
008000           LABEL RECORDS ARE OMITTED
008100           RECORD CONTAINS 300 CHARACTERS
008200           DATA RECORD IS WK-C-TRIPS-LINE.
008300       01  WK-C-TRIPS-LINE                PIC X(300).
008400
008500       WORKING-STORAGE SECTION.
008600      *************************
008700       01  FILLER                         PIC X(24)        VALUE
008800           "** PROGRAM GFVTRP   **".
008900
009000      * ------------------ PROGRAM WORKING STORAGE -------------------*
009100       01    WK-C-COMMON.
009200           COPY GFVCOMN.
009300
009400       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
009500           88  WK-C-HEADER-PENDING                 VALUE "Y".
009600           88  WK-C-HEADER-DONE                    VALUE "N".
009700
009800      *---------------------------------------------------------------*
009900      * ROUTES TABLE - route_id ONLY, LOADED FIRST SO EACH TRIP'S
010000      * FOREIGN KEY CAN BE CHECKED WITHOUT A SECOND PASS OF routes.txt
010100      *---------------------------------------------------------------*
010200      * 2000 ENTRIES IS WELL ABOVE THE ROUTE COUNT OF ANY FEED THIS
010300      * SHOP HAS SEEN - A FEED THAT ACTUALLY FILLS THE TABLE SIMPLY
010400      * STOPS LOADING FURTHER ROUTES (SEE B100 BELOW), SO ANY ROUTE
010500      * BEYOND ENTRY 2000 WOULD LOOK "UNKNOWN" TO C000's LOOKUP EVEN
010600      * THOUGH IT IS ON FILE - AN ACCEPTED LIMIT, NOT AN OVERSIGHT.
010700       01  WK-N-ROUTE-MAX                 PIC S9(04) COMP VALUE 2000.
010800       01  WK-N-ROUTE-COUNT               PIC S9(04) COMP VALUE ZERO.
010900       01  WK-C-ROUTE-TBL-FULL            PIC X(01) VALUE "N".
011000           88  WK-C-ROUTE-TBL-IS-FULL             VALUE "Y".
011100
011200      * ONLY THE RAW route_id TEXT IS KEPT - UNLIKE THE FULL-ROW TABLES
011300      * IN GFVRTE/GFVSHD THIS PROGRAM NEVER NEEDS ANY OTHER ROUTE
011400      * COLUMN, SO THE TABLE STORES NOTHING BUT THE KEY ITSELF.
011500       01  WK-ROUTE-ID-TABLE.
011600           05  WK-ROUTE-ID-ENTRY OCCURS 2000 TIMES
011700                   INDEXED BY WK-ROUTE-IX
011800                   PIC X(20).
011900           05  FILLER                     PIC X(08).
012000
012100      *---------------------------------------------------------------*
012200      * TRIPS SEEN SO FAR - KEPT TO CATCH A DUPLICATE trip_id THE WAY
012300      * GFVRTE KEEPS A RUNNING ROUTE TABLE TO CATCH DUPLICATE ROUTES
012400      *---------------------------------------------------------------*
012500      * 9000 ENTRIES IS SIZED TO THE LARGEST TRIP COUNT THIS SHOP HAS
012600      * SEEN IN A SINGLE REGIONAL FEED - THIS IS THE ONE TABLE IN THE
012700      * PROGRAM LARGE ENOUGH TO MATTER FOR STORAGE, SINCE EACH ENTRY
012800      * CARRIES THE FULL trips.txt ROW, NOT JUST ITS KEY.
012900       01  WK-N-TRIP-MAX                  PIC S9(04) COMP VALUE 9000.
013000       01  WK-N-TRIP-COUNT                PIC S9(04) COMP VALUE ZERO.
013100       01  WK-C-TRIP-TBL-FULL             PIC X(01) VALUE "N".
013200           88  WK-C-TRIP-TBL-IS-FULL              VALUE "Y".
013300
013400      * 77-LEVEL STANDALONE COUNTER - RECORDS THE HIGHEST ROUTE-TABLE
013500      * OCCUPANCY SEEN DURING THE B000 LOAD PASS, PURELY FOR THE
013600      * VERBOSE-MODE DISPLAY AT THE END OF A000 - LETS AN OPERATOR
013700      * SEE AT A GLANCE HOW CLOSE A FEED CAME TO THE 2000-ROUTE LIMIT
013800      * ABOVE WITHOUT HAVING TO COUNT routes.txt BY HAND.
013900       77  WK-N-ROUTE-HWM                 PIC S9(04) COMP VALUE ZERO.
014000
014100       01  WK-TRIP-TABLE.
014200           05  WK-TRIP-ENTRY OCCURS 9000 TIMES
014300                   INDEXED BY WK-TRIP-IX.
014400               10  WK-TRIP-ENTRY-FLDS.
014500                   COPY GTFTRP.
014600               10  WK-TRIP-KEY-R REDEFINES WK-TRIP-ENTRY-FLDS.
014700      * GFV0005                        ALTERNATE RAW VIEW OF A TRIP
014800      *                                ROW, USED WHEN COMPARING THE
014900      *                                CURRENT trip_id AGAINST EVERY
015000      *                                TRIP ALREADY SEEN THIS RUN -
015100      *                                ONLY THE LEADING trip_id FIELD
015200      *                                NEEDS A NAME, THE REST OF THE
015300      *                                ROW RIDES ALONG AS FILLER.
015400                   15  WK-TRIP-KEY-TRPID      PIC X(20).
015500                   15  FILLER                 PIC X(186).
015600
015700      *---------------------------------------------------------------*
015800      * CURRENT-ROW WORKING AREA
015900      *---------------------------------------------------------------*
016000       01  WK-GTFTRP-CURRENT.
016100           COPY GTFTRP.
016200
016300      * A SINGLE FOUND/NOT-FOUND SWITCH IS SHARED BY BOTH THE ROUTE
016400      * LOOKUP (D000) AND THE TRIP LOOKUP (G000) BELOW - EACH SEARCH
016500      * PARAGRAPH RESETS IT TO "N" BEFORE SEARCHING, SO THERE IS NO
016600      * RISK OF ONE LOOKUP'S RESULT LEAKING INTO THE OTHER'S TEST.
016700       01  WK-C-FOUND-SW                  PIC X(01) VALUE "N".
016800           88  WK-C-WAS-FOUND                     VALUE "Y".
016900       01  WK-C-SEARCH-ROUTE-ID           PIC X(20) VALUE SPACES.
017000       01  WK-C-SEARCH-TRIP-ID            PIC X(20) VALUE SPACES.
017100
017200       01  WK-C-DESCRIPTION-LINE          PIC X(256) VALUE SPACES.
017300
017400      *****************
017500       LINKAGE SECTION.
017600      *****************
017700           COPY GFVPATH.
017800           COPY GFVRSLT.
017900       EJECT
018000      ***********************************************************
018100       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
018200      ***********************************************************
018300       MAIN-MODULE.
018400           PERFORM A000-PROCESS-CALLED-ROUTINE
018500              THRU A099-PROCESS-CALLED-ROUTINE-EX.
018600           PERFORM Z000-END-PROGRAM-ROUTINE
018700              THRU Z999-END-PROGRAM-ROUTINE-EX.
018800           EXIT PROGRAM.
018900
019000      *---------------------------------------------------------------*
019100       A000-PROCESS-CALLED-ROUTINE.
019200      *---------------------------------------------------------------*
019300      * CLEAR THE RESULT RECORD, LOAD THE ROUTES MASTER TABLE, THEN
019400      * CHECK EACH TRIP IN TURN. IF routes.txt CANNOT EVEN BE OPENED
019500      * THE TRIP CHECK IS SKIPPED ENTIRELY, SINCE EVERY TRIP WOULD
019600      * OTHERWISE BE FLAGGED WITH AN UNKNOWN ROUTE FOR NO REASON OF
019700      * ITS OWN.
019800           MOVE    SPACES               TO    WK-VRSLT-OUTPUT.
019900           MOVE    ZEROES               TO    WK-VRSLT-INVALID-COUNT.
020000           MOVE    "TRIPS   "           TO    WK-VRSLT-CHECK-NAME.
020100
020200           IF  WK-C-VERBOSE-MODE
020300               DISPLAY "GFVTRP - VALIDATING TRIPS".
020400
020500           PERFORM B000-LOAD-ROUTES-TABLE
020600              THRU B099-LOAD-ROUTES-TABLE-EX.
020700           IF  NOT WK-C-SUCCESSFUL
020800               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
020900
021000           PERFORM C000-CHECK-TRIPS
021100              THRU C099-CHECK-TRIPS-EX.
021200
021300           IF  WK-C-VERBOSE-MODE
021400               DISPLAY "GFVTRP - ROUTE TABLE HIGH-WATER MARK "
021500                       WK-N-ROUTE-HWM
021600               DISPLAY "GFVTRP - INVALID TRIPS FOUND: "
021700                       WK-VRSLT-INVALID-COUNT.
021800
021900       A099-PROCESS-CALLED-ROUTINE-EX.
022000           EXIT.
022100
022200      *---------------------------------------------------------------*
022300       B000-LOAD-ROUTES-TABLE.
022400      *---------------------------------------------------------------*
022500      * READS routes.txt TOP TO BOTTOM ONCE, LOADING EVERY route_id
022600      * INTO WK-ROUTE-ID-TABLE. A FAILED OPEN IS TREATED AS FATAL TO
022700      * THIS CALLED ROUTINE, NOT TO THE WHOLE BATCH - GFVBATCH'S FILE
022800      * PRESENCE CHECK IN STEP 2 SHOULD HAVE ALREADY CAUGHT A MISSING
022900      * routes.txt LONG BEFORE THIS PROGRAM EVER RUNS.
023000           OPEN INPUT ROUTES-FILE-IN.
023100           IF  NOT WK-C-SUCCESSFUL
023200               DISPLAY "GFVTRP - OPEN FILE ERROR - ROUTES-FILE-IN"
023300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400               GO TO B099-LOAD-ROUTES-TABLE-EX.
023500
023600           SET  WK-C-HEADER-PENDING      TO    TRUE.
023700           PERFORM B100-LOAD-ONE-ROUTE
023800              THRU B199-LOAD-ONE-ROUTE-EX
023900              UNTIL WK-C-END-OF-FILE.
024000           CLOSE ROUTES-FILE-IN.
024100           MOVE "00"                    TO    WK-C-FILE-STATUS.
024200           MOVE WK-N-ROUTE-COUNT        TO    WK-N-ROUTE-HWM.
024300
024400       B099-LOAD-ROUTES-TABLE-EX.
024500           EXIT.
024600
024700      *---------------------------------------------------------------*
024800       B100-LOAD-ONE-ROUTE.
024900      *---------------------------------------------------------------*
025000      * routes.txt'S HEADER ROW IS SKIPPED, THEN EACH DATA ROW'S FIRST
025100      * COLUMN (route_id) IS UNSTRUNG DIRECTLY INTO THE TABLE ENTRY -
025200      * NO OTHER COLUMN OF routes.txt IS NEEDED BY THIS PROGRAM.
025300           READ ROUTES-FILE-IN.
025400           IF  WK-C-END-OF-FILE
025500               GO TO B199-LOAD-ONE-ROUTE-EX.
025600
025700           IF  WK-C-HEADER-PENDING
025800               SET  WK-C-HEADER-DONE    TO    TRUE
025900               GO TO B199-LOAD-ONE-ROUTE-EX.
026000
026100      * TABLE-FULL GUARD - A FEED WITH MORE THAN 2000 ROUTES SIMPLY
026200      * STOPS GROWING THE TABLE RATHER THAN ABENDING ON A SUBSCRIPT
026300      * OVERFLOW.
026400           IF  WK-N-ROUTE-COUNT >= WK-N-ROUTE-MAX
026500               SET  WK-C-ROUTE-TBL-IS-FULL TO TRUE
026600               GO TO B199-LOAD-ONE-ROUTE-EX.
026700
026800           ADD  1                       TO    WK-N-ROUTE-COUNT.
026900           SET  WK-ROUTE-IX             TO    WK-N-ROUTE-COUNT.
027000           UNSTRING WK-C-ROUTES-LINE DELIMITED BY ","
027100               INTO WK-ROUTE-ID-ENTRY(WK-ROUTE-IX).
027200
027300       B199-LOAD-ONE-ROUTE-EX.
027400           EXIT.
027500
027600      *---------------------------------------------------------------*
027700       C000-CHECK-TRIPS.
027800      *---------------------------------------------------------------*
027900      * SINGLE PASS OVER trips.txt - EACH ROW IS CHECKED FOR ALL THREE
028000      * RULES (UNKNOWN ROUTE, BAD DIRECTION, DUPLICATE TRIP) IN ONE
028100      * TRIP THROUGH C100 RATHER THAN THREE SEPARATE PASSES OF THE
028200      * FILE.
028300           OPEN INPUT TRIPS-FILE-IN.
028400           IF  NOT WK-C-SUCCESSFUL
028500               DISPLAY "GFVTRP - OPEN FILE ERROR - TRIPS-FILE-IN"
028600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700               GO TO C099-CHECK-TRIPS-EX.
028800
028900           SET  WK-C-HEADER-PENDING      TO    TRUE.
029000           PERFORM C100-CHECK-ONE-TRIP
029100              THRU C199-CHECK-ONE-TRIP-EX
029200              UNTIL WK-C-END-OF-FILE.
029300           CLOSE TRIPS-FILE-IN.
029400           MOVE "00"                    TO    WK-C-FILE-STATUS.
029500
029600       C099-CHECK-TRIPS-EX.
029700           EXIT.
029800
029900      *---------------------------------------------------------------*
030000       C100-CHECK-ONE-TRIP.
030100      *---------------------------------------------------------------*
030200           READ TRIPS-FILE-IN.
030300           IF  WK-C-END-OF-FILE
030400               GO TO C199-CHECK-ONE-TRIP-EX.
030500
030600           IF  WK-C-HEADER-PENDING
030700               SET  WK-C-HEADER-DONE    TO    TRUE
030800               GO TO C199-CHECK-ONE-TRIP-EX.
030900
031000           INITIALIZE WK-GTFTRP-CURRENT.
031100           UNSTRING WK-C-TRIPS-LINE DELIMITED BY ","
031200               INTO GTFTRP-ROUTE-ID
031300                    GTFTRP-SERVICE-ID
031400                    GTFTRP-TRIP-ID
031500                    GTFTRP-TRIP-HEADSIGN-VAL
031600                    GTFTRP-TRIP-SHORT-NAME
031700                    GTFTRP-DIRECTION-ID
031800                    GTFTRP-BLOCK-ID-VAL
031900                    GTFTRP-SHAPE-ID-VAL
032000                    GTFTRP-WHEELCHAIR-ACCESS
032100                    GTFTRP-BIKES-ALLOWED.
032200
032300      * RULE 1 - route_id MUST RESOLVE AGAINST THE TABLE LOADED IN
032400      * B000 ABOVE.
032500           MOVE GTFTRP-ROUTE-ID         TO    WK-C-SEARCH-ROUTE-ID.
032600           PERFORM D000-SEARCH-ROUTE-BY-ID
032700              THRU D099-SEARCH-ROUTE-BY-ID-EX.
032800           IF  NOT WK-C-WAS-FOUND
032900               PERFORM E000-RECORD-UNKNOWN-ROUTE
033000                  THRU E099-RECORD-UNKNOWN-ROUTE-EX.
033100
033200      * RULE 2 - direction_id, WHEN SUPPLIED, MUST BE 0 OR 1. A BLANK
033300      * direction_id IS LEGAL UNDER GTFS (THE COLUMN IS OPTIONAL) SO
033400      * THE SPACES TEST GUARDS AGAINST FLAGGING A BLANK AS "BAD".
033500      * GTFTRP-DIRECTION-N IS THE NUMERIC REDEFINITION OF THE SAME
033600      * BYTES AS GTFTRP-DIRECTION-ID, ADDED UNDER GFV0044 SO THE
033700      * COMPARISON BELOW CAN BE DONE NUMERICALLY RATHER THAN AGAINST
033800      * THE LITERALS "0" AND "1".
033900           IF  GTFTRP-DIRECTION-ID NOT = SPACES
034000                 AND GTFTRP-DIRECTION-N NOT = 0
034100                 AND GTFTRP-DIRECTION-N NOT = 1
034200               PERFORM F000-RECORD-BAD-DIRECTION
034300                  THRU F099-RECORD-BAD-DIRECTION-EX.
034400
034500      * RULE 3 - trip_id MUST BE UNIQUE ACROSS THE WHOLE FILE. A TRIP
034600      * NOT YET SEEN IS REMEMBERED FOR COMPARISON AGAINST EVERY LATER
034700      * ROW; A TRIP ALREADY SEEN IS FLAGGED AS A DUPLICATE AND NOT
034800      * RE-REMEMBERED (THE FIRST OCCURRENCE STAYS THE ONE OF RECORD).
034900           MOVE GTFTRP-TRIP-ID          TO    WK-C-SEARCH-TRIP-ID.
035000           PERFORM G000-SEARCH-TRIP-BY-ID
035100              THRU G099-SEARCH-TRIP-BY-ID-EX.
035200           IF  WK-C-WAS-FOUND
035300               PERFORM H000-RECORD-DUPLICATE
035400                  THRU H099-RECORD-DUPLICATE-EX
035500           ELSE
035600               PERFORM J000-REMEMBER-TRIP
035700                  THRU J099-REMEMBER-TRIP-EX.
035800
035900       C199-CHECK-ONE-TRIP-EX.
036000           EXIT.
036100
036200      *---------------------------------------------------------------*
036300       D000-SEARCH-ROUTE-BY-ID.
036400      *---------------------------------------------------------------*
036500      * SEQUENTIAL SEARCH OF THE ROUTES TABLE FOR WK-C-SEARCH-ROUTE-ID
036600      * - A FEW HUNDRED ENTRIES AT MOST, SO A LINEAR SCAN IS PLENTY
036700      * FAST ENOUGH AND KEEPS THIS PROGRAM FREE OF ANY SORTED-TABLE
036800      * SEARCH-ALL MACHINERY.
036900           MOVE "N"                     TO    WK-C-FOUND-SW.
037000           PERFORM D100-TEST-ONE-ROUTE
037100              THRU D199-TEST-ONE-ROUTE-EX
037200              VARYING WK-ROUTE-IX FROM 1 BY 1
037300                 UNTIL WK-ROUTE-IX > WK-N-ROUTE-COUNT
037400                    OR WK-C-WAS-FOUND.
037500
037600       D099-SEARCH-ROUTE-BY-ID-EX.
037700           EXIT.
037800
037900      *---------------------------------------------------------------*
038000       D100-TEST-ONE-ROUTE.
038100      *---------------------------------------------------------------*
038200           IF  WK-ROUTE-ID-ENTRY(WK-ROUTE-IX) = WK-C-SEARCH-ROUTE-ID
038300               SET  WK-C-WAS-FOUND      TO    TRUE.
038400
038500       D199-TEST-ONE-ROUTE-EX.
038600           EXIT.
038700
038800      *---------------------------------------------------------------*
038900       E000-RECORD-UNKNOWN-ROUTE.
039000      *---------------------------------------------------------------*
039100      * FOLDS THE OFFENDING trip_id/route_id PAIR INTO A READABLE
039200      * SENTENCE FOR THE INVALID-FINDINGS TABLE. THE LIST IS CAPPED AT
039300      * 256 ENTRIES (SEE GFVRSLT) SO THE COUNT KEEPS CLIMBING PAST THE
039400      * CAP BUT NO FURTHER TEXT IS STORED ONCE IT IS FULL.
039500           IF  WK-VRSLT-INVALID-COUNT < 256
039600               ADD  1 TO WK-VRSLT-INVALID-COUNT
039700               MOVE SPACES TO WK-C-DESCRIPTION-LINE
039800               STRING
039900                   "Trip "
040000                   GTFTRP-TRIP-ID                 DELIMITED BY SPACE
040100                   " references unknown route "
040200                   GTFTRP-ROUTE-ID                DELIMITED BY SPACE
040300                   DELIMITED BY SIZE
040400                   INTO WK-C-DESCRIPTION-LINE
040500               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
040600               MOVE WK-C-DESCRIPTION-LINE
040700                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
040800           ELSE
040900               ADD  1 TO WK-VRSLT-INVALID-COUNT.
041000
041100       E099-RECORD-UNKNOWN-ROUTE-EX.
041200           EXIT.
041300
041400      *---------------------------------------------------------------*
041500       F000-RECORD-BAD-DIRECTION.
041600      *---------------------------------------------------------------*
041700           IF  WK-VRSLT-INVALID-COUNT < 256
041800               ADD  1 TO WK-VRSLT-INVALID-COUNT
041900               MOVE SPACES TO WK-C-DESCRIPTION-LINE
042000               STRING
042100                   "Trip "
042200                   GTFTRP-TRIP-ID                 DELIMITED BY SPACE
042300                   " has an invalid direction_id "
042400                   GTFTRP-DIRECTION-ID            DELIMITED BY SPACE
042500                   DELIMITED BY SIZE
042600                   INTO WK-C-DESCRIPTION-LINE
042700               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
042800               MOVE WK-C-DESCRIPTION-LINE
042900                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
043000           ELSE
043100               ADD  1 TO WK-VRSLT-INVALID-COUNT.
043200
043300       F099-RECORD-BAD-DIRECTION-EX.
043400           EXIT.
043500
043600      *---------------------------------------------------------------*
043700       G000-SEARCH-TRIP-BY-ID.
043800      *---------------------------------------------------------------*
043900      * SEQUENTIAL SEARCH OF THE TRIPS-SEEN TABLE FOR
044000      * WK-C-SEARCH-TRIP-ID - GROWS AS THE FILE IS READ, SO LATER ROWS
044100      * SEARCH A LONGER LIST THAN EARLIER ONES; EVEN AT THE 9000-ENTRY
044200      * CEILING THIS STAYS WELL WITHIN AN ACCEPTABLE BATCH RUN TIME.
044300           MOVE "N"                     TO    WK-C-FOUND-SW.
044400           PERFORM G100-TEST-ONE-TRIP
044500              THRU G199-TEST-ONE-TRIP-EX
044600              VARYING WK-TRIP-IX FROM 1 BY 1
044700                 UNTIL WK-TRIP-IX > WK-N-TRIP-COUNT
044800                    OR WK-C-WAS-FOUND.
044900
045000       G099-SEARCH-TRIP-BY-ID-EX.
045100           EXIT.
045200
045300      *---------------------------------------------------------------*
045400       G100-TEST-ONE-TRIP.
045500      *---------------------------------------------------------------*
045600           IF  WK-TRIP-KEY-TRPID(WK-TRIP-IX) = WK-C-SEARCH-TRIP-ID
045700               SET  WK-C-WAS-FOUND      TO    TRUE.
045800
045900       G199-TEST-ONE-TRIP-EX.
046000           EXIT.
046100
046200      *---------------------------------------------------------------*
046300       H000-RECORD-DUPLICATE.
046400      *---------------------------------------------------------------*
046500           IF  WK-VRSLT-INVALID-COUNT < 256
046600               ADD  1 TO WK-VRSLT-INVALID-COUNT
046700               MOVE SPACES TO WK-C-DESCRIPTION-LINE
046800               STRING
046900                   "Trip "
047000                   GTFTRP-TRIP-ID                 DELIMITED BY SPACE
047100                   " is a duplicate trip_id"
047200                   DELIMITED BY SIZE
047300                   INTO WK-C-DESCRIPTION-LINE
047400               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
047500               MOVE WK-C-DESCRIPTION-LINE
047600                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
047700           ELSE
047800               ADD  1 TO WK-VRSLT-INVALID-COUNT.
047900
048000       H099-RECORD-DUPLICATE-EX.
048100           EXIT.
048200
048300      *---------------------------------------------------------------*
048400       J000-REMEMBER-TRIP.
048500      *---------------------------------------------------------------*
048600      * ONLY REACHED WHEN THE TRIP WAS NOT FOUND BY G000 ABOVE - A
048700      * TABLE-FULL FEED SIMPLY STOPS REMEMBERING FURTHER TRIPS RATHER
048800      * THAN ABENDING; ANY TRIP BEYOND THE 9000TH WOULD THEN RISK
048900      * GOING UNDETECTED AS A DUPLICATE, AN ACCEPTED LIMIT OF THE
049000      * FIXED-SIZE TABLE.
049100           IF  WK-N-TRIP-COUNT >= WK-N-TRIP-MAX
049200               SET  WK-C-TRIP-TBL-IS-FULL TO TRUE
049300               GO TO J099-REMEMBER-TRIP-EX.
049400
049500           ADD  1                       TO    WK-N-TRIP-COUNT.
049600           SET  WK-TRIP-IX              TO    WK-N-TRIP-COUNT.
049700           MOVE WK-GTFTRP-CURRENT
049800               TO WK-TRIP-ENTRY-FLDS(WK-TRIP-IX).
049900
050000       J099-REMEMBER-TRIP-EX.
050100           EXIT.
050200
050300      *---------------------------------------------------------------*
050400       Z000-END-PROGRAM-ROUTINE.
050500      *---------------------------------------------------------------*
050600      * NO CLEANUP REQUIRED BEYOND THE FILE CLOSES ALREADY DONE IN
050700      * B000 AND C000 ABOVE - KEPT FOR CONSISTENCY WITH THE REST OF
050800      * THE SUITE.
050900           CONTINUE.
051000
051100       Z999-END-PROGRAM-ROUTINE-EX.
051200           EXIT.
051300
051400      ******************************************************************
051500      ************** END OF PROGRAM SOURCE -  GFVTRP *****************
051600      ******************************************************************
