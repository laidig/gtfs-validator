000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVSTA.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   14 MAR 1994.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE FEED
001200      *               STATISTICS GFVBATCH PRINTS UNDER THE "FEED
001300      *               STATISTICS" REPORT HEADING - A ROW COUNT FOR
001400      *               EACH OF agency.txt, routes.txt, trips.txt,
001500      *               stops.txt AND stop_times.txt, PLUS THE FOUR
001600      *               CALENDAR BOUNDARY DATES (calendar.txt's SERVICE
001700      *               RANGE, ALWAYS PRESENT, AND calendar_dates.txt's
001800      *               EXPLICIT EARLIEST/LATEST DATE, WHICH MAY BE
001900      *               ABSENT IF THE FEED HAS NO calendar_dates.txt
002000      *               ROWS). CALLED FROM GFVBATCH AS PART OF BATCH
002100      *               FLOW STEP 6.
002200      *
002300      *               THIS ROUTINE NEVER REJECTS A ROW AND NEVER ADDS
002400      *               TO THE INVALID-FINDING LIST - UNLIKE THE OTHER
002500      *               GFVxxx CALLED ROUTINES IT IS PURE ARITHMETIC, NOT
002600      *               VALIDATION, WHICH IS WHY IT RETURNS THROUGH
002700      *               GFVSTAT RATHER THAN GFVRSLT.
002800      *================================================================
002900      * HISTORY OF MODIFICATION:
003000      *================================================================
003100      * GFV0010 - RKJACKS  - 14/03/1994 - INITIAL VERSION
003200      * GFV0039 - MWT      - 22/02/1999 - Y2K - WIDEN THE CALENDAR
003300      *                       BOUNDARY DATES FROM PIC 9(06) TO PIC
003400      *                       9(08) TO CARRY A 4-DIGIT CENTURY
003500      * GFV0054 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
003600      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
003700      *                       GFVBATCH IS RUNNING IN SILENT MODE
003800      * GFV0070 - TJH      - 03/09/2004 - ADD NARRATIVE COMMENTS AND A
003900      *                       STANDALONE ROW-READ COUNTER FOR THE
004000      *                       OPERATOR RUN LOG - NO STATISTIC LOGIC
004100      *                       CHANGE THIS TAG
004200      *----------------------------------------------------------------*
004300       EJECT
004400      **********************
004500       ENVIRONMENT DIVISION.
004600      **********************
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-AS400.
004900       OBJECT-COMPUTER.  IBM-AS400.
005000       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005100                         CLASS GFV-DIGITS IS "0" THRU "9"
005200                         UPSI-0 IS UPSI-SWITCH-0
005300                           ON  STATUS IS U0-ON
005400                           OFF STATUS IS U0-OFF
005500                         UPSI-1 IS UPSI-SWITCH-1
005600                           ON  STATUS IS U0-ON
005700                           OFF STATUS IS U0-OFF.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100      * SEVEN GTFS TABLES ARE OPENED HERE, EACH FOR A SINGLE READ PASS
006200      * TO COUNT ROWS OR WATCH A DATE COLUMN - NONE OF THEM IS KEPT IN
006300      * A WORKING-STORAGE TABLE THE WAY THE OTHER GFVxxx ROUTINES DO,
006400      * SINCE NOTHING HERE NEEDS TO BE LOOKED BACK UP LATER.
006500           SELECT AGENCY-FILE-IN ASSIGN TO WK-GFVPATH-AGENCY
006600                  ORGANIZATION      IS LINE SEQUENTIAL
006700                  FILE STATUS       IS WK-C-FILE-STATUS.
006800           SELECT ROUTES-FILE-IN ASSIGN TO WK-GFVPATH-ROUTES
006900                  ORGANIZATION      IS LINE SEQUENTIAL
007000                  FILE STATUS       IS WK-C-FILE-STATUS.
007100           SELECT TRIPS-FILE-IN ASSIGN TO WK-GFVPATH-TRIPS
007200                  ORGANIZATION      IS LINE SEQUENTIAL
007300                  FILE STATUS       IS WK-C-FILE-STATUS.
007400           SELECT STOPS-FILE-IN ASSIGN TO WK-GFVPATH-STOPS
007500                  ORGANIZATION      IS LINE SEQUENTIAL
007600                  FILE STATUS       IS WK-C-FILE-STATUS.
007700           SELECT STOPTIMES-FILE-IN ASSIGN TO WK-GFVPATH-STOP-TIMES
007800                  ORGANIZATION      IS LINE SEQUENTIAL
007900                  FILE STATUS       IS WK-C-FILE-STATUS.
008000           SELECT CALENDAR-FILE-IN ASSIGN TO WK-GFVPATH-CALENDAR
008100                  ORGANIZATION      IS LINE SEQUENTIAL
008200                  FILE STATUS       IS WK-C-FILE-STATUS.
008300           SELECT CALDATES-FILE-IN ASSIGN TO WK-GFVPATH-CAL-DATES
008400                  ORGANIZATION      IS LINE SEQUENTIAL
008500                  FILE STATUS       IS WK-C-FILE-STATUS.
008600
008700      ***************
008800       DATA DIVISION.
008900      ***************
009000       FILE SECTION.
009100      **************
009200       FD  AGENCY-FILE-IN
009300           LABEL RECORDS ARE OMITTED
009400           RECORD CONTAINS 300 CHARACTERS
009500           DATA RECORD IS WK-C-AGENCY-LINE.
009600       01  WK-C-AGENCY-LINE               PIC X(300).
009700
009800       FD  ROUTES-FILE-IN
009900           LABEL RECORDS ARE OMITTED
010000           RECORD CONTAINS 300 CHARACTERS
010100           DATA RECORD IS WK-C-ROUTES-LINE.
010200       01  WK-C-ROUTES-LINE               PIC X(300).
010300
010400       FD  TRIPS-FILE-IN
010500           LABEL RECORDS ARE OMITTED
010600           RECORD CONTAINS 300 CHARACTERS
010700           DATA RECORD IS WK-C-TRIPS-LINE.
010800       01  WK-C-TRIPS-LINE                PIC X(300).
010900
011000       FD  STOPS-FILE-IN
011100           LABEL RECORDS ARE OMITTED
011200           RECORD CONTAINS 300 CHARACTERS
011300           DATA RECORD IS WK-C-STOPS-LINE.
011400       01  WK-C-STOPS-LINE                PIC X(300).
011500
011600       FD  STOPTIMES-FILE-IN
011700           LABEL RECORDS ARE OMITTED
011800           RECORD CONTAINS 300 CHARACTERS
011900           DATA RECORD IS WK-C-STOPTIMES-LINE.
012000       01  WK-C-STOPTIMES-LINE            PIC X(300).
012100
012200       FD  CALENDAR-FILE-IN
012300           LABEL RECORDS ARE OMITTED
012400           RECORD CONTAINS 300 CHARACTERS
012500           DATA RECORD IS WK-C-CALENDAR-LINE.
012600       01  WK-C-CALENDAR-LINE             PIC X(300).
012700
012800       FD  CALDATES-FILE-IN
012900           LABEL RECORDS ARE OMITTED
013000           RECORD CONTAINS 300 CHARACTERS
013100           DATA RECORD IS WK-C-CALDATES-LINE.
013200       01  WK-C-CALDATES-LINE             PIC X(300).
013300
013400       WORKING-STORAGE SECTION.
013500      *************************
013600       01  FILLER                         PIC X(24)        VALUE
013700           "** PROGRAM GFVSTA   **".
013800
013900      * ------------------ PROGRAM WORKING STORAGE -------------------*
014000       01    WK-C-COMMON.
014100           COPY GFVCOMN.
014200
014300       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
014400           88  WK-C-HEADER-PENDING                 VALUE "Y".
014500           88  WK-C-HEADER-DONE                    VALUE "N".
014600
014700      *---------------------------------------------------------------*
014800      * RUNNING ROW COUNTERS - ONE PER GTFS TABLE WE ARE ASKED TO SIZE
014900      *---------------------------------------------------------------*
015000      * THESE ARE SIMPLE "HOW MANY DATA LINES WERE IN THE FILE" TALLIES
015100      * - THE HEADER LINE IS SKIPPED IN EVERY PARAGRAPH BELOW BEFORE
015200      * THE COUNT STARTS, SO A ONE-LINE FILE (HEADER ONLY, NO DATA)
015300      * REPORTS A COUNT OF ZERO, NOT ONE.
015400       01  WK-N-AGENCY-COUNT              PIC S9(09) COMP VALUE ZERO.
015500       01  WK-N-ROUTE-COUNT               PIC S9(09) COMP VALUE ZERO.
015600       01  WK-N-TRIP-COUNT                PIC S9(09) COMP VALUE ZERO.
015700       01  WK-N-STOP-COUNT                PIC S9(09) COMP VALUE ZERO.
015800       01  WK-N-STOPTIMES-COUNT           PIC S9(09) COMP VALUE ZERO.
015900
016000      * 77-LEVEL STANDALONE COUNTER - A SINGLE RUNNING TOTAL OF EVERY
016100      * DATA ROW READ ACROSS ALL SEVEN FILES, KEPT PURELY FOR THE
016200      * VERBOSE-MODE DISPLAY AT THE END OF A000 BELOW. THE FIVE
016300      * INDIVIDUAL COUNTS ABOVE ARE WHAT ACTUALLY GOES BACK TO
016400      * GFVBATCH VIA WK-VSTAT-RECORD.
016500       77  WK-N-TOTAL-ROWS-READ           PIC S9(09) COMP VALUE ZERO.
016600
016700      *---------------------------------------------------------------*
016800      * CALENDAR.TXT SERVICE-RANGE BOUNDARIES - START IS THE LOWEST
016900      * START_DATE SEEN, END IS THE HIGHEST END_DATE SEEN. ALWAYS
017000      * PRESENT IN A VALID FEED, SO NO PRESENT/ABSENT FLAG IS CARRIED.
017100      *---------------------------------------------------------------*
017200      * THE START FIELD IS PRIMED TO 99999999 AND THE END FIELD TO
017300      * ZERO SO THE FIRST calendar.txt ROW READ ALWAYS WINS BOTH
017400      * COMPARISONS IN G100 BELOW - A "HIGH VALUES / LOW VALUES"
017500      * SEEDING TRICK RATHER THAN A SPECIAL FIRST-ROW FLAG.
017600       01  WK-N-CAL-SVC-START             PIC 9(08) VALUE 99999999.
017700      * ALPHA VIEW, SAME ZONED STORAGE AS THE PIC 9(08) ABOVE - USED
017800      * ONLY SO A VERBOSE-MODE DISPLAY CAN SHOW THE RANGE FOUND
017900       01  WK-C-CAL-SVC-START-D REDEFINES WK-N-CAL-SVC-START
018000                                           PIC X(08).
018100       01  WK-N-CAL-SVC-END               PIC 9(08) VALUE ZEROES.
018200       01  WK-C-CAL-SVC-END-D   REDEFINES WK-N-CAL-SVC-END
018300                                           PIC X(08).
018400       01  WK-C-CAL-SVC-SEEN-SW           PIC X(01) VALUE "N".
018500           88  WK-C-CAL-SVC-SEEN                  VALUE "Y".
018600
018700      *---------------------------------------------------------------*
018800      * CALENDAR_DATES.TXT EXPLICIT BOUNDARY DATES - OPTIONAL, ONLY
018900      * SET WHEN THE TABLE HAS AT LEAST ONE ROW
019000      *---------------------------------------------------------------*
019100      * calendar_dates.txt IS THE ONE GTFS TABLE IN THIS SUITE THAT IS
019200      * ALLOWED TO BE COMPLETELY EMPTY OF DATA ROWS - A FEED CAN RUN
019300      * ITS SERVICE ENTIRELY OFF calendar.txt AND NEVER EXCEPT A
019400      * SINGLE DATE, SO THE SEEN-SWITCH BELOW IS WHAT LETS A000 TELL
019500      * "NO ROWS" APART FROM "ROWS STARTING AT DATE ZERO".
019600       01  WK-N-CALDATE-START             PIC 9(08) VALUE 99999999.
019700       01  WK-N-CALDATE-END               PIC 9(08) VALUE ZEROES.
019800       01  WK-C-CALDATE-SEEN-SW           PIC X(01) VALUE "N".
019900           88  WK-C-CALDATE-SEEN                  VALUE "Y".
020000
020100      *---------------------------------------------------------------*
020200      * CURRENT-ROW WORKING AREAS FOR THE TWO CALENDAR FILES
020300      *---------------------------------------------------------------*
020400       01  WK-GTFCAL-CURRENT.
020500           COPY GTFCAL.
020600
020700       01  WK-GTFCDT-CURRENT.
020800           COPY GTFCDT.
020900
021000      *****************
021100       LINKAGE SECTION.
021200      *****************
021300           COPY GFVPATH.
021400           COPY GFVSTAT.
021500       EJECT
021600      ***********************************************************
021700       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VSTAT-RECORD.
021800      ***********************************************************
021900      * SEVEN INDEPENDENT SINGLE-PASS SCANS, ONE PER FILE - THERE IS
022000      * NO CONTROL BREAK OR CROSS-FILE LOOKUP ANYWHERE IN THIS PROGRAM,
022100      * WHICH IS WHAT MAKES IT THE SIMPLEST OF THE GFVxxx CALLED
022200      * ROUTINES TO MAINTAIN.
022300       MAIN-MODULE.
022400           PERFORM A000-PROCESS-CALLED-ROUTINE
022500              THRU A099-PROCESS-CALLED-ROUTINE-EX.
022600           PERFORM Z000-END-PROGRAM-ROUTINE
022700              THRU Z999-END-PROGRAM-ROUTINE-EX.
022800           EXIT PROGRAM.
022900
023000      *---------------------------------------------------------------*
023100       A000-PROCESS-CALLED-ROUTINE.
023200      *---------------------------------------------------------------*
023300      * CLEAR THE RESULT RECORD, THEN RUN EACH COUNTING/SCANNING
023400      * PARAGRAPH IN TURN - UNLIKE THE VALIDATION CALLED ROUTINES THIS
023500      * ONE DOES NOT STOP EARLY IF ONE FILE FAILS TO OPEN, SINCE A
023600      * MISSING OPTIONAL FILE SHOULD STILL LET THE OTHER FIGURES COME
023700      * BACK TO GFVBATCH RATHER THAN BLANKING THE WHOLE REPORT.
023800           MOVE    SPACES               TO    WK-VSTAT-OUTPUT.
023900           MOVE    ZERO                 TO    WK-N-TOTAL-ROWS-READ.
024000
024100           IF  WK-C-VERBOSE-MODE
024200               DISPLAY "GFVSTA - CALCULATING STATISTICS".
024300
024400           PERFORM B000-COUNT-AGENCY-ROWS
024500              THRU B099-COUNT-AGENCY-ROWS-EX.
024600           PERFORM C000-COUNT-ROUTE-ROWS
024700              THRU C099-COUNT-ROUTE-ROWS-EX.
024800           PERFORM D000-COUNT-TRIP-ROWS
024900              THRU D099-COUNT-TRIP-ROWS-EX.
025000           PERFORM E000-COUNT-STOP-ROWS
025100              THRU E099-COUNT-STOP-ROWS-EX.
025200           PERFORM F000-COUNT-STOPTIMES-ROWS
025300              THRU F099-COUNT-STOPTIMES-ROWS-EX.
025400           PERFORM G000-SCAN-CALENDAR
025500              THRU G099-SCAN-CALENDAR-EX.
025600           PERFORM H000-SCAN-CALDATES
025700              THRU H099-SCAN-CALDATES-EX.
025800
025900      * MOVE THE FIVE ROW COUNTS INTO THE RETURN RECORD - THESE FIVE
026000      * FIGURES ARE WHAT GFVBATCH PRINTS AS THE ROW-COUNT LINES OF THE
026100      * FEED STATISTICS REPORT.
026200           MOVE WK-N-AGENCY-COUNT       TO    WK-VSTAT-AGENCY-COUNT.
026300           MOVE WK-N-ROUTE-COUNT        TO    WK-VSTAT-ROUTE-COUNT.
026400           MOVE WK-N-TRIP-COUNT         TO    WK-VSTAT-TRIP-COUNT.
026500           MOVE WK-N-STOP-COUNT         TO    WK-VSTAT-STOP-COUNT.
026600           MOVE WK-N-STOPTIMES-COUNT    TO    WK-VSTAT-STOP-TIMES-COUNT.
026700
026800      * calendar.txt'S SERVICE RANGE IS ALWAYS RETURNED, BUT IF NO
026900      * calendar.txt ROWS WERE ACTUALLY SEEN (AN EMPTY OR HEADER-ONLY
027000      * FILE) THE SEEDED HIGH/LOW VALUES ARE RESET TO ZERO RATHER THAN
027100      * BEING ALLOWED TO LEAK OUT AS 99999999.
027200           IF  NOT WK-C-CAL-SVC-SEEN
027300               MOVE ZEROES              TO    WK-N-CAL-SVC-START
027400                                              WK-N-CAL-SVC-END.
027500           IF  WK-C-VERBOSE-MODE
027600               DISPLAY "GFVSTA - CALENDAR SERVICE RANGE "
027700                       WK-C-CAL-SVC-START-D " TO " WK-C-CAL-SVC-END-D.
027800           MOVE WK-N-CAL-SVC-START      TO    WK-VSTAT-CAL-SVC-START.
027900           MOVE WK-N-CAL-SVC-END        TO    WK-VSTAT-CAL-SVC-END.
028000
028100      * calendar_dates.txt'S RANGE IS OPTIONAL - THE PRESENT/ABSENT
028200      * 88-LEVELS IN WK-VSTAT-RECORD ARE WHAT TELL GFVBATCH WHETHER TO
028300      * PRINT THIS PAIR OF DATES AT ALL OR SKIP THE LINE ENTIRELY.
028400           IF  WK-C-CALDATE-SEEN
028500               SET  WK-VSTAT-CAL-DATE-START-PRESENT TO TRUE
028600               SET  WK-VSTAT-CAL-DATE-END-PRESENT   TO TRUE
028700               MOVE WK-N-CALDATE-START  TO    WK-VSTAT-CAL-DATE-START
028800               MOVE WK-N-CALDATE-END    TO    WK-VSTAT-CAL-DATE-END
028900           ELSE
029000               MOVE ZEROES              TO    WK-VSTAT-CAL-DATE-START
029100                                              WK-VSTAT-CAL-DATE-END.
029200
029300           IF  WK-C-VERBOSE-MODE
029400               DISPLAY "GFVSTA - TOTAL DATA ROWS READ: "
029500                   WK-N-TOTAL-ROWS-READ.
029600
029700       A099-PROCESS-CALLED-ROUTINE-EX.
029800           EXIT.
029900
030000      *---------------------------------------------------------------*
030100       B000-COUNT-AGENCY-ROWS.
030200      *---------------------------------------------------------------*
030300      * ONE DATA LINE PER TRANSIT AGENCY IN THE FEED - USUALLY JUST
030400      * ONE ROW, BUT A MULTI-AGENCY FEED CAN CARRY SEVERAL
030500           OPEN INPUT AGENCY-FILE-IN.
030600           IF  NOT WK-C-SUCCESSFUL
030700               DISPLAY "GFVSTA - OPEN FILE ERROR - AGENCY-FILE-IN"
030800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030900               GO TO B099-COUNT-AGENCY-ROWS-EX.
031000
031100           SET  WK-C-HEADER-PENDING      TO    TRUE.
031200           PERFORM B100-COUNT-ONE-AGENCY
031300              THRU B199-COUNT-ONE-AGENCY-EX
031400              UNTIL WK-C-END-OF-FILE.
031500           CLOSE AGENCY-FILE-IN.
031600           MOVE "00"                    TO    WK-C-FILE-STATUS.
031700
031800       B099-COUNT-AGENCY-ROWS-EX.
031900           EXIT.
032000
032100      *---------------------------------------------------------------*
032200       B100-COUNT-ONE-AGENCY.
032300      *---------------------------------------------------------------*
032400      * NO FIELDS ARE ACTUALLY UNSTRUNG HERE - THIS PARAGRAPH ONLY
032500      * NEEDS TO KNOW THAT A DATA ROW EXISTS, NOT WHAT IS IN IT.
032600           READ AGENCY-FILE-IN.
032700           IF  WK-C-END-OF-FILE
032800               GO TO B199-COUNT-ONE-AGENCY-EX.
032900
033000           IF  WK-C-HEADER-PENDING
033100               SET  WK-C-HEADER-DONE    TO    TRUE
033200               GO TO B199-COUNT-ONE-AGENCY-EX.
033300
033400           ADD  1                       TO    WK-N-AGENCY-COUNT
033500                                              WK-N-TOTAL-ROWS-READ.
033600
033700       B199-COUNT-ONE-AGENCY-EX.
033800           EXIT.
033900
034000      *---------------------------------------------------------------*
034100       C000-COUNT-ROUTE-ROWS.
034200      *---------------------------------------------------------------*
034300           OPEN INPUT ROUTES-FILE-IN.
034400           IF  NOT WK-C-SUCCESSFUL
034500               DISPLAY "GFVSTA - OPEN FILE ERROR - ROUTES-FILE-IN"
034600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034700               GO TO C099-COUNT-ROUTE-ROWS-EX.
034800
034900           SET  WK-C-HEADER-PENDING      TO    TRUE.
035000           PERFORM C100-COUNT-ONE-ROUTE
035100              THRU C199-COUNT-ONE-ROUTE-EX
035200              UNTIL WK-C-END-OF-FILE.
035300           CLOSE ROUTES-FILE-IN.
035400           MOVE "00"                    TO    WK-C-FILE-STATUS.
035500
035600       C099-COUNT-ROUTE-ROWS-EX.
035700           EXIT.
035800
035900      *---------------------------------------------------------------*
036000       C100-COUNT-ONE-ROUTE.
036100      *---------------------------------------------------------------*
036200           READ ROUTES-FILE-IN.
036300           IF  WK-C-END-OF-FILE
036400               GO TO C199-COUNT-ONE-ROUTE-EX.
036500
036600           IF  WK-C-HEADER-PENDING
036700               SET  WK-C-HEADER-DONE    TO    TRUE
036800               GO TO C199-COUNT-ONE-ROUTE-EX.
036900
037000           ADD  1                       TO    WK-N-ROUTE-COUNT
037100                                              WK-N-TOTAL-ROWS-READ.
037200
037300       C199-COUNT-ONE-ROUTE-EX.
037400           EXIT.
037500
037600      *---------------------------------------------------------------*
037700       D000-COUNT-TRIP-ROWS.
037800      *---------------------------------------------------------------*
037900           OPEN INPUT TRIPS-FILE-IN.
038000           IF  NOT WK-C-SUCCESSFUL
038100               DISPLAY "GFVSTA - OPEN FILE ERROR - TRIPS-FILE-IN"
038200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038300               GO TO D099-COUNT-TRIP-ROWS-EX.
038400
038500           SET  WK-C-HEADER-PENDING      TO    TRUE.
038600           PERFORM D100-COUNT-ONE-TRIP
038700              THRU D199-COUNT-ONE-TRIP-EX
038800              UNTIL WK-C-END-OF-FILE.
038900           CLOSE TRIPS-FILE-IN.
039000           MOVE "00"                    TO    WK-C-FILE-STATUS.
039100
039200       D099-COUNT-TRIP-ROWS-EX.
039300           EXIT.
039400
039500      *---------------------------------------------------------------*
039600       D100-COUNT-ONE-TRIP.
039700      *---------------------------------------------------------------*
039800           READ TRIPS-FILE-IN.
039900           IF  WK-C-END-OF-FILE
040000               GO TO D199-COUNT-ONE-TRIP-EX.
040100
040200           IF  WK-C-HEADER-PENDING
040300               SET  WK-C-HEADER-DONE    TO    TRUE
040400               GO TO D199-COUNT-ONE-TRIP-EX.
040500
040600           ADD  1                       TO    WK-N-TRIP-COUNT
040700                                              WK-N-TOTAL-ROWS-READ.
040800
040900       D199-COUNT-ONE-TRIP-EX.
041000           EXIT.
041100
041200      *---------------------------------------------------------------*
041300       E000-COUNT-STOP-ROWS.
041400      *---------------------------------------------------------------*
041500           OPEN INPUT STOPS-FILE-IN.
041600           IF  NOT WK-C-SUCCESSFUL
041700               DISPLAY "GFVSTA - OPEN FILE ERROR - STOPS-FILE-IN"
041800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041900               GO TO E099-COUNT-STOP-ROWS-EX.
042000
042100           SET  WK-C-HEADER-PENDING      TO    TRUE.
042200           PERFORM E100-COUNT-ONE-STOP
042300              THRU E199-COUNT-ONE-STOP-EX
042400              UNTIL WK-C-END-OF-FILE.
042500           CLOSE STOPS-FILE-IN.
042600           MOVE "00"                    TO    WK-C-FILE-STATUS.
042700
042800       E099-COUNT-STOP-ROWS-EX.
042900           EXIT.
043000
043100      *---------------------------------------------------------------*
043200       E100-COUNT-ONE-STOP.
043300      *---------------------------------------------------------------*
043400           READ STOPS-FILE-IN.
043500           IF  WK-C-END-OF-FILE
043600               GO TO E199-COUNT-ONE-STOP-EX.
043700
043800           IF  WK-C-HEADER-PENDING
043900               SET  WK-C-HEADER-DONE    TO    TRUE
044000               GO TO E199-COUNT-ONE-STOP-EX.
044100
044200           ADD  1                       TO    WK-N-STOP-COUNT
044300                                              WK-N-TOTAL-ROWS-READ.
044400
044500       E199-COUNT-ONE-STOP-EX.
044600           EXIT.
044700
044800      *---------------------------------------------------------------*
044900       F000-COUNT-STOPTIMES-ROWS.
045000      *---------------------------------------------------------------*
045100      * STOP_TIMES.TXT IS NORMALLY THE LARGEST FILE IN A GTFS FEED BY
045200      * A WIDE MARGIN - THIS PASS CAN TAKE CONSIDERABLY LONGER THAN
045300      * THE OTHER SIX PUT TOGETHER ON A LARGE REGIONAL FEED.
045400           OPEN INPUT STOPTIMES-FILE-IN.
045500           IF  NOT WK-C-SUCCESSFUL
045600               DISPLAY "GFVSTA - OPEN FILE ERROR - STOPTIMES-FILE-IN"
045700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045800               GO TO F099-COUNT-STOPTIMES-ROWS-EX.
045900
046000           SET  WK-C-HEADER-PENDING      TO    TRUE.
046100           PERFORM F100-COUNT-ONE-STOPTIME
046200              THRU F199-COUNT-ONE-STOPTIME-EX
046300              UNTIL WK-C-END-OF-FILE.
046400           CLOSE STOPTIMES-FILE-IN.
046500           MOVE "00"                    TO    WK-C-FILE-STATUS.
046600
046700       F099-COUNT-STOPTIMES-ROWS-EX.
046800           EXIT.
046900
047000      *---------------------------------------------------------------*
047100       F100-COUNT-ONE-STOPTIME.
047200      *---------------------------------------------------------------*
047300           READ STOPTIMES-FILE-IN.
047400           IF  WK-C-END-OF-FILE
047500               GO TO F199-COUNT-ONE-STOPTIME-EX.
047600
047700           IF  WK-C-HEADER-PENDING
047800               SET  WK-C-HEADER-DONE    TO    TRUE
047900               GO TO F199-COUNT-ONE-STOPTIME-EX.
048000
048100           ADD  1                       TO    WK-N-STOPTIMES-COUNT
048200                                              WK-N-TOTAL-ROWS-READ.
048300
048400       F199-COUNT-ONE-STOPTIME-EX.
048500           EXIT.
048600
048700      *---------------------------------------------------------------*
048800       G000-SCAN-CALENDAR.
048900      *---------------------------------------------------------------*
049000      * UNLIKE THE FIVE COUNT PASSES ABOVE, calendar.txt IS ACTUALLY
049100      * UNSTRUNG ROW BY ROW SO THE START_DATE/END_DATE COLUMNS CAN BE
049200      * WATCHED FOR THE OVERALL SERVICE RANGE.
049300           OPEN INPUT CALENDAR-FILE-IN.
049400           IF  NOT WK-C-SUCCESSFUL
049500               DISPLAY "GFVSTA - OPEN FILE ERROR - CALENDAR-FILE-IN"
049600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049700               GO TO G099-SCAN-CALENDAR-EX.
049800
049900           SET  WK-C-HEADER-PENDING      TO    TRUE.
050000           PERFORM G100-SCAN-ONE-CALENDAR
050100              THRU G199-SCAN-ONE-CALENDAR-EX
050200              UNTIL WK-C-END-OF-FILE.
050300           CLOSE CALENDAR-FILE-IN.
050400           MOVE "00"                    TO    WK-C-FILE-STATUS.
050500
050600       G099-SCAN-CALENDAR-EX.
050700           EXIT.
050800
050900      *---------------------------------------------------------------*
051000       G100-SCAN-ONE-CALENDAR.
051100      *---------------------------------------------------------------*
051200           READ CALENDAR-FILE-IN.
051300           IF  WK-C-END-OF-FILE
051400               GO TO G199-SCAN-ONE-CALENDAR-EX.
051500
051600           IF  WK-C-HEADER-PENDING
051700               SET  WK-C-HEADER-DONE    TO    TRUE
051800               GO TO G199-SCAN-ONE-CALENDAR-EX.
051900
052000           INITIALIZE WK-GTFCAL-CURRENT.
052100           UNSTRING WK-C-CALENDAR-LINE DELIMITED BY ","
052200               INTO GTFCAL-SERVICE-ID
052300                    GTFCAL-MONDAY
052400                    GTFCAL-TUESDAY
052500                    GTFCAL-WEDNESDAY
052600                    GTFCAL-THURSDAY
052700                    GTFCAL-FRIDAY
052800                    GTFCAL-SATURDAY
052900                    GTFCAL-SUNDAY
053000                    GTFCAL-START-DATE
053100                    GTFCAL-END-DATE.
053200
053300      * RUNNING MIN/MAX OVER START_DATE/END_DATE - THE SEEDED VALUES
053400      * IN WORKING-STORAGE GUARANTEE THE FIRST ROW ALWAYS SETS BOTH
053500      * FIELDS ON ITS FIRST PASS THROUGH THIS TEST.
053600           SET  WK-C-CAL-SVC-SEEN       TO    TRUE.
053700           ADD  1                       TO    WK-N-TOTAL-ROWS-READ.
053800           IF  GTFCAL-START-DATE < WK-N-CAL-SVC-START
053900               MOVE GTFCAL-START-DATE   TO    WK-N-CAL-SVC-START.
054000           IF  GTFCAL-END-DATE > WK-N-CAL-SVC-END
054100               MOVE GTFCAL-END-DATE     TO    WK-N-CAL-SVC-END.
054200
054300       G199-SCAN-ONE-CALENDAR-EX.
054400           EXIT.
054500
054600      *---------------------------------------------------------------*
054700       H000-SCAN-CALDATES.
054800      *---------------------------------------------------------------*
054900      * SAME IDEA AS G000 ABOVE, BUT OVER calendar_dates.txt's SINGLE
055000      * DATE COLUMN RATHER THAN A START/END PAIR
055100           OPEN INPUT CALDATES-FILE-IN.
055200           IF  NOT WK-C-SUCCESSFUL
055300               DISPLAY "GFVSTA - OPEN FILE ERROR - CALDATES-FILE-IN"
055400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055500               GO TO H099-SCAN-CALDATES-EX.
055600
055700           SET  WK-C-HEADER-PENDING      TO    TRUE.
055800           PERFORM H100-SCAN-ONE-CALDATE
055900              THRU H199-SCAN-ONE-CALDATE-EX
056000              UNTIL WK-C-END-OF-FILE.
056100           CLOSE CALDATES-FILE-IN.
056200           MOVE "00"                    TO    WK-C-FILE-STATUS.
056300
056400       H099-SCAN-CALDATES-EX.
056500           EXIT.
056600
056700      *---------------------------------------------------------------*
056800       H100-SCAN-ONE-CALDATE.
056900      *---------------------------------------------------------------*
057000           READ CALDATES-FILE-IN.
057100           IF  WK-C-END-OF-FILE
057200               GO TO H199-SCAN-ONE-CALDATE-EX.
057300
057400           IF  WK-C-HEADER-PENDING
057500               SET  WK-C-HEADER-DONE    TO    TRUE
057600               GO TO H199-SCAN-ONE-CALDATE-EX.
057700
057800           INITIALIZE WK-GTFCDT-CURRENT.
057900           UNSTRING WK-C-CALDATES-LINE DELIMITED BY ","
058000               INTO GTFCDT-SERVICE-ID
058100                    GTFCDT-DATE
058200                    GTFCDT-EXCEPTION-TYPE.
058300
058400      * THE SEEN-SWITCH HERE IS WHAT LETS A000 ABOVE DISTINGUISH "NO
058500      * calendar_dates.txt ROWS AT ALL" FROM "ROWS SEEN, RANGE IS
058600      * GENUINELY ZERO TO ZERO" - THE LATTER CANNOT ACTUALLY HAPPEN
058700      * WITH A VALID DATE COLUMN, BUT THE SWITCH IS THE HONEST WAY TO
058800      * TELL THE TWO CASES APART RATHER THAN TRUSTING THE SEED VALUE
058900      * NEVER TO SURVIVE UNCHANGED.
059000           SET  WK-C-CALDATE-SEEN       TO    TRUE.
059100           ADD  1                       TO    WK-N-TOTAL-ROWS-READ.
059200           IF  GTFCDT-DATE < WK-N-CALDATE-START
059300               MOVE GTFCDT-DATE         TO    WK-N-CALDATE-START.
059400           IF  GTFCDT-DATE > WK-N-CALDATE-END
059500               MOVE GTFCDT-DATE         TO    WK-N-CALDATE-END.
059600
059700       H199-SCAN-ONE-CALDATE-EX.
059800           EXIT.
059900
060000      *---------------------------------------------------------------*
060100       Z000-END-PROGRAM-ROUTINE.
060200      *---------------------------------------------------------------*
060300      * NO CLEANUP REQUIRED BEYOND THE FILE CLOSES ALREADY DONE IN
060400      * EACH COUNTING/SCANNING PARAGRAPH - KEPT FOR CONSISTENCY WITH
060500      * THE REST OF THE SUITE.
060600           CONTINUE.
060700
060800       Z999-END-PROGRAM-ROUTINE-EX.
060900           EXIT.
061000
061100      ******************************************************************
061200      ************** END OF PROGRAM SOURCE -  GFVSTA *****************
061300      ******************************************************************
