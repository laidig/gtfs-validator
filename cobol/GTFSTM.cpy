000100      *****************************************************************
000200      * GTFSTM.cpy
000300      * STOP_TIMES RECORD - PARSED FORM OF ONE DATA LINE OF
000400      * stop_times.txt (GTFS STOP_TIMES TABLE). THIS IS THE BIGGEST
000500      * TABLE IN A TYPICAL FEED - ONE ROW PER STOP VISITED BY A TRIP -
000600      * SO IT CARRIES THE SAME WEIGHT IN THIS SUITE THAT THE BIGGEST
000700      * DETAIL FILE CARRIED IN AN OLDER INTERFACE JOB IN THIS SHOP.
000800      *****************************************************************
000900      * AMENDMENT HISTORY:
001000      *****************************************************************
001100      * TAG     DATE       INIT   DESCRIPTION
001200      * ------  ---------- ------ ------------------------------------
001300      * GFV0006 14/03/1994 RKJ    INITIAL VERSION
001400      * GFV0019 08/08/1995 RKJ    SPLIT GTFSTM-ARRIVAL-TIME AND
001500      *                           GTFSTM-DEPARTURE-TIME INTO HH/MM/SS
001600      *                           REDEFINES - GFVSTA NEEDED THE HOUR
001700      *                           PORTION ON ITS OWN FOR THE SERVICE
001800      *                           SPAN STATISTIC THAT WAS DROPPED
001900      *                           BEFORE GO-LIVE (SEE GFVSTA HISTORY)
002000      * GFV0033 21/05/1998 RKJ    ADD GTFSTM-SHAPE-DIST-TRAVELED-G
002100      *                           OPTIONAL GROUP FOR GFVSHD
002200      *****************************************************************
002300       01  GTFSTM-RECORD.
002400           05  GTFSTM-TRIP-ID             PIC X(20).
002500      *                                TRIP_ID COLUMN - FOREIGN KEY
002600      *                                TO GTFTRP-TRIP-ID
002700           05  GTFSTM-ARRIVAL-TIME        PIC X(08).
002800      *                                ARRIVAL_TIME COLUMN, HH:MM:SS
002900           05  GTFSTM-ARRIVAL-TIME-R REDEFINES
003000               GTFSTM-ARRIVAL-TIME.
003100               10  GTFSTM-ARR-HH          PIC 9(02).
003200               10  FILLER                 PIC X(01).
003300               10  GTFSTM-ARR-MM          PIC 9(02).
003400               10  FILLER                 PIC X(01).
003500               10  GTFSTM-ARR-SS          PIC 9(02).
003600      * GFV0019
003700           05  GTFSTM-DEPARTURE-TIME      PIC X(08).
003800      *                                DEPARTURE_TIME COLUMN, HH:MM:SS
003900           05  GTFSTM-DEPARTURE-TIME-R REDEFINES
004000               GTFSTM-DEPARTURE-TIME.
004100               10  GTFSTM-DEP-HH          PIC 9(02).
004200               10  FILLER                 PIC X(01).
004300               10  GTFSTM-DEP-MM          PIC 9(02).
004400               10  FILLER                 PIC X(01).
004500               10  GTFSTM-DEP-SS          PIC 9(02).
004600      * GFV0019
004700           05  GTFSTM-STOP-ID             PIC X(20).
004800      *                                STOP_ID COLUMN - FOREIGN KEY
004900      *                                TO GTFSTP-STOP-ID
005000           05  GTFSTM-STOP-SEQUENCE       PIC 9(05).
005100      *                                STOP_SEQUENCE COLUMN - ORDER OF
005200      *                                THIS STOP WITHIN THE TRIP
005300           05  GTFSTM-STOP-HEADSIGN       PIC X(64).
005400      *                                STOP_HEADSIGN COLUMN
005500           05  GTFSTM-PICKUP-TYPE         PIC X(01).
005600      *                                PICKUP_TYPE COLUMN
005700           05  GTFSTM-DROP-OFF-TYPE       PIC X(01).
005800      *                                DROP_OFF_TYPE COLUMN
005900           05  GTFSTM-SHAPE-DIST-TRAVELED-G.
006000      * GFV0033
006100               10  GTFSTM-SHP-DIST-OPT    PIC X(01).
006200      *                                "Y" WHEN SHAPE_DIST_TRAVELED
006300      *                                IS PRESENT ON THIS ROW
006400               10  GTFSTM-SHP-DIST-VAL    PIC S9(07)V9(02).
006500      *                                SHAPE_DIST_TRAVELED COLUMN
006600           05  GTFSTM-TIMEPOINT           PIC X(01).
006700      *                                TIMEPOINT COLUMN
006800           05  FILLER                     PIC X(20).
