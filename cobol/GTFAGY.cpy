000100      *****************************************************************
000200      * GTFAGY.cpy
000300      * AGENCY RECORD - PARSED FORM OF ONE DATA LINE OF agency.txt
000400      * (GTFS AGENCY TABLE). THE RAW LINE IS READ INTO A PIC X BUFFER
000500      * BY THE CALLING PROGRAM AND UNSTRUNG ON COMMAS INTO THIS LAYOUT.
000600      *****************************************************************
000700      * AMENDMENT HISTORY:
000800      *****************************************************************
000900      * TAG     DATE       INIT   DESCRIPTION
001000      * ------  ---------- ------ ------------------------------------
001100      * GFV0002 14/03/1994 RKJ    INITIAL VERSION
001200      * GFV0041 05/06/1999 MWT    EXPAND GTFAGY-AGENCY-NAME TO 64 BYTES
001300      *                           TO MATCH THE REPORT TITLE FIELD WIDTH
001400      *****************************************************************
001500       01  GTFAGY-RECORD.
001600           05  GTFAGY-AGENCY-ID           PIC X(20).
001700      *                                AGENCY_ID COLUMN
001800           05  GTFAGY-AGENCY-NAME         PIC X(64).
001900      *                                AGENCY_NAME COLUMN - DISPLAYED ON
002000      *                                THE VALIDATION REPORT TITLE LINE
002100           05  GTFAGY-AGENCY-URL          PIC X(64).
002200      *                                AGENCY_URL COLUMN
002300           05  GTFAGY-AGENCY-TIMEZONE     PIC X(40).
002400      *                                AGENCY_TIMEZONE COLUMN
002500           05  GTFAGY-AGENCY-LANG         PIC X(02).
002600      *                                AGENCY_LANG COLUMN
002700      * GFV0041
002800           05  FILLER                     PIC X(10).
