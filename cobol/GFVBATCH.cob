000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVBATCH.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   21 MAR 1994.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE GTFS FEED
001200      *               VALIDATOR JOB. IT TAKES ONE PARAMETER - THE PATH
001300      *               TO A DIRECTORY HOLDING ONE GTFS FEED'S FLAT
001400      *               TABLES - BUILDS THE EIGHT TABLE PATHNAMES, MAKES
001500      *               SURE EVERY TABLE CAN BE OPENED AND THAT AT LEAST
001600      *               ONE TRIP EXISTS, THEN CALLS EACH VALIDATION
001700      *               SUBPROGRAM IN TURN, CALLS GFVSTA FOR THE FEED
001800      *               STATISTICS AND GFVACT FOR THE ACTIVE-CALENDARS
001900      *               SECTION, AND WRITES THE WHOLE VALIDATION REPORT.
002000      *               THIS IS THE JOB A MAINTAINER WOULD SCHEDULE OR
002100      *               RUN ON DEMAND - EVERYTHING ELSE IN THE GFV SUITE
002200      *               IS A CALLED ROUTINE UNDERNEATH THIS ONE.
002300      *
002400      *================================================================
002500      * HISTORY OF MODIFICATION:
002600      *================================================================
002700      * GFV0016 - RKJACKS  - 21/03/1994 - INITIAL VERSION
002800      * GFV0017 - RKJACKS  - 22/03/1994 - ADD THE ZERO-TRIPS GUARD CHECK
002900      *                       AFTER WATSON TRANSIT SENT US A FEED WITH
003000      *                       AN EMPTY trips.txt AND EVERY SUBSEQUENT
003100      *                       CHECK BLEW UP ON EMPTY TABLES
003200      * GFV0023 - RKJACKS  - 12/02/1996 - WIDEN WK-C-AGENCY-JOINED FROM
003300      *                       256 TO 512 BYTES - A SIX-AGENCY FEED FROM
003400      *                       THE REGIONAL CONSORTIUM WAS TRUNCATING THE
003500      *                       REPORT TITLE LINE
003600      * GFV0026 - RKJACKS  - 02/09/1997 - ADD THE SHAPES CALLS (GFVSHR
003700      *                       AND GFVSHD) TO THE VALIDATION PHASE, WITH
003800      *                       THE COMBINED-RESULT APPEND LOGIC
003900      * GFV0030 - RKJACKS  - 15/01/1998 - RAISE WK-N-AGENCY-NAME-MAX
004000      *                       FROM 20 TO 50 FOR THE STATEWIDE FEED
004100      * GFV0038 - MWT      - 22/02/1999 - Y2K REVIEW - DATE FIELDS IN
004200      *                       THIS PROGRAM ARE ALL CCYYMMDD ALREADY,
004300      *                       NO CONVERSION NEEDED. RECOMPILED AGAINST
004400      *                       THE WIDENED GFVSTAT AND GFVCOMN COPYBOOKS
004500      * GFV0042 - MWT      - 07/06/1999 - ADD THE 128-LINE CAP AND "AND
004600      *                       MANY MORE..." TRUNCATION MESSAGE TO THE
004700      *                       PER-CHECK DETAIL SECTIONS - THE STOPS
004800      *                       SECTION ON THE METRO FEED WAS RUNNING TO
004900      *                       OVER FOUR THOUSAND LINES
005000      * GFV0048 - MWT      - 20/04/2000 - ADD THE ACTIVE CALENDARS
005100      *                       SECTION AT THE END OF THE REPORT, CALLING
005200      *                       THE NEW GFVACT ROUTINE
005300      * GFV0053 - DCKABIN  - 29/08/2001 - ADD WK-C-SILENT-SW SUPPORT -
005400      *                       GFVBATCH NOW TURNS PROGRESS DISPLAYS OFF
005500      *                       FOR EVERY CALLED ROUTINE, NOT JUST ITSELF,
005600      *                       BY SETTING THE SWITCH BEFORE THE FIRST CALL
005700      * GFV0056 - DCKABIN  - 03/09/2001 - FIX - WK-C-SILENT-SW WAS BEING
005800      *                       SET AFTER A100-READ-FEED HAD ALREADY
005900      *                       DISPLAYED ITS "READING GTFS FROM" MESSAGE -
006000      *                       MOVED THE SET TO THE TOP OF MAIN-MODULE
006100      * GFV0061 - TJH      - 14/05/2003 - RAISE WK-N-AGENCY-NAME-MAX
006200      *                       FROM 50 TO 80 FOR A MULTI-OPERATOR FEED
006300      *                       SUBMITTED BY THE CONSOLIDATED TRANSIT
006400      *                       AUTHORITY
006500      * GFV0074 - TJH      - 04/09/2004 - ADD NARRATIVE COMMENTS THROUGH
006600      *                       THE WHOLE DRIVER SO THE NEXT PERSON WHO
006700      *                       OPENS THIS PROGRAM AT 2 A.M. DURING A
006800      *                       BATCH ABEND CAN FOLLOW THE FLOW WITHOUT
006900      *                       RELOADING THE WHOLE SUITE INTO THEIR HEAD
007000      *                       FIRST. ALSO ADD A STANDALONE GRAND-TOTAL
007100      *                       ERROR COUNTER FOR THE OPERATOR RUN LOG -
007200      *                       NO CHECK-RESULT OR REPORT LOGIC CHANGE
007300      *                       THIS TAG
007400      *----------------------------------------------------------------*
007500       EJECT
007600      **********************
007700       ENVIRONMENT DIVISION.
007800      **********************
007900       CONFIGURATION SECTION.
008000      *---------------------------------------------------------------*
008100      * STILL AN AS/400 SHOP HERE - SOURCE-COMPUTER/OBJECT-COMPUTER ARE
008200      * LEFT IN EVEN THOUGH NEITHER COMPILER ACTUALLY READS THEM FOR
008300      * ANYTHING; THEY DOCUMENT WHERE THIS JOB IS MEANT TO RUN
008400      *---------------------------------------------------------------*
008500       SOURCE-COMPUTER.  IBM-AS400.
008600       OBJECT-COMPUTER.  IBM-AS400.
008700      *---------------------------------------------------------------*
008800      * UPSI-0 IS THE "RUN QUIET" SWITCH THE SCHEDULED JOB SETS WHEN IT
008900      * DOES NOT WANT PROGRESS DISPLAYS CLUTTERING THE JOB LOG; UPSI-1
009000      * IS RESERVED FOR A FUTURE SWITCH AND IS NOT READ ANYWHERE YET
009100      *---------------------------------------------------------------*
009200       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
009300                         CLASS GFV-DIGITS IS "0" THRU "9"
009400                         UPSI-0 IS UPSI-SWITCH-0
009500                           ON  STATUS IS U0-ON
009600                           OFF STATUS IS U0-OFF
009700                         UPSI-1 IS UPSI-SWITCH-1
009800                           ON  STATUS IS U0-ON
009900                           OFF STATUS IS U0-OFF.
010000
010100       INPUT-OUTPUT SECTION.
010200       FILE-CONTROL.
010300      *---------------------------------------------------------------*
010400      * ALL EIGHT GTFS FLAT FILES, PLUS THE REPORT OUTPUT, ARE LINE
010500      * SEQUENTIAL - THE SAME ORGANIZATION EVERY GFVxxx CALLED ROUTINE
010600      * USES. THE ASSIGN-TO NAME ON EACH SELECT IS A DATA-NAME BUILT AT
010700      * RUNTIME IN A110-BUILD-PATHS, NOT A FIXED LOGICAL FILE - THAT IS
010800      * HOW ONE COMPILED PROGRAM CAN BE POINTED AT ANY FEED DIRECTORY
010900      * THE CALLER HANDS IT
011000      *---------------------------------------------------------------*
011100           SELECT AGENCY-FILE-IN ASSIGN TO WK-GFVPATH-AGENCY
011200                  ORGANIZATION      IS LINE SEQUENTIAL
011300                  FILE STATUS       IS WK-C-FILE-STATUS.
011400           SELECT ROUTES-FILE-IN ASSIGN TO WK-GFVPATH-ROUTES
011500                  ORGANIZATION      IS LINE SEQUENTIAL
011600                  FILE STATUS       IS WK-C-FILE-STATUS.
011700           SELECT TRIPS-FILE-IN ASSIGN TO WK-GFVPATH-TRIPS
011800                  ORGANIZATION      IS LINE SEQUENTIAL
011900                  FILE STATUS       IS WK-C-FILE-STATUS.
012000           SELECT STOPS-FILE-IN ASSIGN TO WK-GFVPATH-STOPS
012100                  ORGANIZATION      IS LINE SEQUENTIAL
012200                  FILE STATUS       IS WK-C-FILE-STATUS.
012300           SELECT STOPTIMES-FILE-IN ASSIGN TO WK-GFVPATH-STOP-TIMES
012400                  ORGANIZATION      IS LINE SEQUENTIAL
012500                  FILE STATUS       IS WK-C-FILE-STATUS.
012600           SELECT CALENDAR-FILE-IN ASSIGN TO WK-GFVPATH-CALENDAR
012700                  ORGANIZATION      IS LINE SEQUENTIAL
012800                  FILE STATUS       IS WK-C-FILE-STATUS.
012900           SELECT CALDATES-FILE-IN ASSIGN TO WK-GFVPATH-CAL-DATES
013000                  ORGANIZATION      IS LINE SEQUENTIAL
013100                  FILE STATUS       IS WK-C-FILE-STATUS.
013200           SELECT SHAPES-FILE-IN ASSIGN TO WK-GFVPATH-SHAPES
013300                  ORGANIZATION      IS LINE SEQUENTIAL
013400                  FILE STATUS       IS WK-C-FILE-STATUS.
013500      *---------------------------------------------------------------*
013600      * THE REPORT ITSELF IS WRITTEN UNDER A FIXED LOGICAL NAME - IT IS
013700      * THE ONE FILE IN THIS PROGRAM THAT DOES NOT TRAVEL WITH THE FEED
013800      *---------------------------------------------------------------*
013900           SELECT GFV-REPORT-FILE ASSIGN TO GFVRPT
014000                  ORGANIZATION      IS LINE SEQUENTIAL
014100                  FILE STATUS       IS WK-C-FILE-STATUS.
014200
014300      ***************
014400       DATA DIVISION.
014500      ***************
014600       FILE SECTION.
014700      **************
014800      *---------------------------------------------------------------*
014900      * EVERY GTFS INPUT TABLE IS READ AS A RAW 300-BYTE LINE-SEQUENTIAL
015000      * RECORD - THIS PROGRAM DOES NOT PARSE A SINGLE FIELD OUT OF ANY
015100      * OF THEM ITSELF. A110-BUILD-PATHS/A120-TEST-FILES ONLY CARE
015200      * WHETHER THE FILE OPENS; A130-SCAN-AGENCY AND A200-GUARD-CHECK
015300      * ARE THE ONLY TWO PARAGRAPHS IN THE WHOLE PROGRAM THAT ACTUALLY
015400      * READ ROWS, AND BOTH OF THOSE ARE LIGHTWEIGHT HEAD-OF-PROGRAM
015500      * SCANS - THE REAL ROW-BY-ROW WORK IS ALL DONE BY THE CALLED
015600      * GFVxxx ROUTINES, EACH OF WHICH OPENS THE FILES IT NEEDS FOR
015700      * ITSELF OFF THE SAME PATHNAMES THIS PROGRAM BUILDS
015800      *---------------------------------------------------------------*
015900       FD  AGENCY-FILE-IN
016000           LABEL RECORDS ARE OMITTED
016100           RECORD CONTAINS 300 CHARACTERS
016200           DATA RECORD IS WK-C-AGENCY-LINE.
016300       01  WK-C-AGENCY-LINE               PIC X(300).
016400
016500       FD  ROUTES-FILE-IN
016600           LABEL RECORDS ARE OMITTED
016700           RECORD CONTAINS 300 CHARACTERS
016800           DATA RECORD IS WK-C-ROUTES-LINE.
016900       01  WK-C-ROUTES-LINE               PIC X(300).
017000
017100       FD  TRIPS-FILE-IN
017200           LABEL RECORDS ARE OMITTED
017300           RECORD CONTAINS 300 CHARACTERS
017400           DATA RECORD IS WK-C-TRIPS-LINE.
017500       01  WK-C-TRIPS-LINE                PIC X(300).
017600
017700       FD  STOPS-FILE-IN
017800           LABEL RECORDS ARE OMITTED
017900           RECORD CONTAINS 300 CHARACTERS
018000           DATA RECORD IS WK-C-STOPS-LINE.
018100       01  WK-C-STOPS-LINE                PIC X(300).
018200
018300       FD  STOPTIMES-FILE-IN
018400           LABEL RECORDS ARE OMITTED
018500           RECORD CONTAINS 300 CHARACTERS
018600           DATA RECORD IS WK-C-STOPTIMES-LINE.
018700       01  WK-C-STOPTIMES-LINE            PIC X(300).
018800
018900       FD  CALENDAR-FILE-IN
019000           LABEL RECORDS ARE OMITTED
019100           RECORD CONTAINS 300 CHARACTERS
019200           DATA RECORD IS WK-C-CALENDAR-LINE.
019300       01  WK-C-CALENDAR-LINE             PIC X(300).
019400
019500       FD  CALDATES-FILE-IN
019600           LABEL RECORDS ARE OMITTED
019700           RECORD CONTAINS 300 CHARACTERS
019800           DATA RECORD IS WK-C-CALDATES-LINE.
019900       01  WK-C-CALDATES-LINE             PIC X(300).
020000
020100       FD  SHAPES-FILE-IN
020200           LABEL RECORDS ARE OMITTED
020300           RECORD CONTAINS 300 CHARACTERS
020400           DATA RECORD IS WK-C-SHAPES-LINE.
020500       01  WK-C-SHAPES-LINE               PIC X(300).
020600
020700      *---------------------------------------------------------------*
020800      * THE MARKDOWN REPORT LINE ITSELF - 264 BYTES IS WIDE ENOUGH FOR
020900      * THE LONGEST DETAIL LINE ANY GFVxxx ROUTINE HANDS BACK (A STOP
021000      * NAME OR TRIP ID PLUS THE EXPLANATORY TEXT AROUND IT) WITH ROOM
021100      * TO SPARE - NOBODY HAS EVER HAD TO WIDEN THIS ONE
021200      *---------------------------------------------------------------*
021300       FD  GFV-REPORT-FILE
021400           LABEL RECORDS ARE OMITTED
021500           RECORD CONTAINS 264 CHARACTERS
021600           DATA RECORD IS WS-REPORT-LINE.
021700       01  WS-REPORT-LINE                 PIC X(264).
021800
021900       WORKING-STORAGE SECTION.
022000      *************************
022100       01  FILLER                         PIC X(24)        VALUE
022200           "** PROGRAM GFVBATCH **".
022300
022400      * ------------------ PROGRAM WORKING STORAGE -------------------*
022500      *---------------------------------------------------------------*
022600      * WK-C-COMMON CARRIES THE SILENT/VERBOSE SWITCH AND THE FILE-
022700      * STATUS 88-LEVELS (WK-C-SUCCESSFUL, WK-C-END-OF-FILE) SHARED BY
022800      * EVERY PROGRAM IN THE SUITE - SET ONCE HERE IN A000-EDIT-
022900      * PARAMETER AND NEVER TOUCHED AGAIN BY THIS PROGRAM
023000      *---------------------------------------------------------------*
023100       01    WK-C-COMMON.
023200           COPY GFVCOMN.
023300
023400       01  WK-C-FATAL-SW                  PIC X(01) VALUE "N".
023500           88  WK-C-IS-FATAL                        VALUE "Y".
023600
023700       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
023800           88  WK-C-HEADER-PENDING                  VALUE "Y".
023900           88  WK-C-HEADER-DONE                     VALUE "N".
024000
024100      *---------------------------------------------------------------*
024200      * THE EIGHT FEED-FILE PATHNAMES, BUILT ONCE IN A110-BUILD-PATHS
024300      * AND PASSED DOWN TO EVERY CALLED VALIDATION/STATISTICS ROUTINE
024400      *---------------------------------------------------------------*
024500           COPY GFVPATH.
024600
024700      *---------------------------------------------------------------*
024800      * THE COMMON VALIDATION-RESULT LINKAGE AREA - REUSED FOR EVERY
024900      * GFVxxx VALIDATION CALL IN TURN. EACH RESULT IS LIFTED OUT OF
025000      * HERE INTO WK-CHECK-RESULTS (BELOW) IMMEDIATELY AFTER THE CALL,
025100      * BEFORE THE NEXT CALL OVERWRITES IT.
025200      *---------------------------------------------------------------*
025300           COPY GFVRSLT.
025400
025500      *---------------------------------------------------------------*
025600      * THE FEED-STATISTICS LINKAGE AREA RETURNED BY GFVSTA
025700      *---------------------------------------------------------------*
025800           COPY GFVSTAT.
025900
026000      *---------------------------------------------------------------*
026100      * THE ACTIVE-CALENDARS RESULT AREA RETURNED BY GFVACT. LAID OUT
026200      * BY HAND IN THE SAME SHAPE AS GFVRSLT.cpy RATHER THAN COPIED A
026300      * SECOND TIME, SINCE THIS PROGRAM ALREADY HAS ONE WK-VRSLT-RECORD
026400      * FOR THE FIVE VALIDATION CHECKS AND GFVACT'S RESULT HAS TO BE
026500      * HELD SEPARATELY UNTIL REPORT-WRITING TIME
026600      *---------------------------------------------------------------*
026700       01  WK-ACTCAL-RECORD.
026800           05  WK-ACTCAL-INPUT.
026900               10  WK-ACTCAL-CHECK-NAME   PIC X(08).
027000           05  WK-ACTCAL-OUTPUT.
027100               10  WK-ACTCAL-INVALID-COUNT
027200                                           PIC 9(09) VALUE ZEROES.
027300               10  WK-ACTCAL-INVALID-VALUES
027400                                           PIC X(256)
027500                                           OCCURS 256 TIMES
027600                                           INDEXED BY WK-ACTCAL-IX.
027700
027800      *---------------------------------------------------------------*
027900      * PER-CHECK RESULT TABLE - ONE ENTRY PER VALIDATION CHECK, IN THE
028000      * FIXED ROUTES/TRIPS/STOPS/SHAPES/DATES ORDER THE REPORT USES
028100      * EVERYWHERE. WK-VRSLT-RECORD (ABOVE) IS COPIED INTO ENTRY(n)
028200      * RIGHT AFTER EACH GFVxxx CALL BY X000-STORE-RESULT.
028300      *---------------------------------------------------------------*
028400       01  WK-CHECK-LABELS.
028500      *    THE FIVE REPORT-HEADING WORDS, TRAILING-SPACE PADDED TO 8
028600           05  FILLER                     PIC X(08) VALUE "Routes  ".
028700           05  FILLER                     PIC X(08) VALUE "Trips   ".
028800           05  FILLER                     PIC X(08) VALUE "Stops   ".
028900           05  FILLER                     PIC X(08) VALUE "Shapes  ".
029000           05  FILLER                     PIC X(08) VALUE "Dates   ".
029100       01  WK-CHECK-LABEL-TBL REDEFINES WK-CHECK-LABELS.
029200           05  WK-CHECK-LABEL             OCCURS 5 TIMES PIC X(08).
029300
029400      *---------------------------------------------------------------*
029500      * TRUE DISPLAY LENGTH OF EACH LABEL ABOVE (WITHOUT THE TRAILING
029600      * PAD) SO THE "### Routes"/"### Trips" BANNER LINES DO NOT CARRY
029700      * TRAILING BLANKS INTO THE MARKDOWN FILE
029800      *---------------------------------------------------------------*
029900       01  WK-CHECK-LABEL-LENS.
030000           05  FILLER                     PIC 9(02) VALUE 06.
030100           05  FILLER                     PIC 9(02) VALUE 05.
030200           05  FILLER                     PIC 9(02) VALUE 05.
030300           05  FILLER                     PIC 9(02) VALUE 06.
030400           05  FILLER                     PIC 9(02) VALUE 05.
030500       01  WK-CHECK-LABEL-LEN-TBL REDEFINES WK-CHECK-LABEL-LENS.
030600           05  WK-CHECK-LABEL-LEN         OCCURS 5 TIMES PIC 9(02).
030700
030800       01  WK-CHECK-RESULTS.
030900           05  WK-CHECK-ENTRY OCCURS 5 TIMES INDEXED BY WK-CHECK-IX.
031000               10  WK-CHECK-COUNT         PIC 9(09) VALUE ZEROES.
031100               10  WK-CHECK-VALUES        PIC X(256)
031200                                           OCCURS 256 TIMES
031300                                           INDEXED BY WK-CHECK-VAL-IX.
031400               10  FILLER                 PIC X(08).
031500
031600      *---------------------------------------------------------------*
031700      * AGENCY NAMES SEEN IN agency.txt, KEPT ONLY LONG ENOUGH TO BUILD
031800      * THE ENGLISH-JOINED LIST ON THE REPORT TITLE LINE
031900      *---------------------------------------------------------------*
032000       01  WK-N-AGENCY-NAME-MAX           PIC S9(04) COMP VALUE 80.
032100       01  WK-N-AGENCY-NAME-COUNT         PIC S9(04) COMP VALUE ZERO.
032200       01  WK-C-AGENCY-TBL-FULL           PIC X(01) VALUE "N".
032300           88  WK-C-AGENCY-TBL-IS-FULL              VALUE "Y".
032400
032500       01  WK-AGENCY-NAME-TABLE.
032600           05  WK-AGENCY-NAME-ENTRY OCCURS 80 TIMES
032700                   INDEXED BY WK-AGENCY-IX  PIC X(64).
032800           05  FILLER                     PIC X(08).
032900
033000      *---------------------------------------------------------------*
033100      * ONE SHARED GTFAGY WORK RECORD, REUSED FOR EVERY ROW READ OUT OF
033200      * agency.txt IN A140-SCAN-ONE-AGENCY - NOTHING IS KEPT IN IT ONCE
033300      * THE NAME HAS BEEN COPIED INTO WK-AGENCY-NAME-TABLE ABOVE
033400      *---------------------------------------------------------------*
033500       01  WK-GTFAGY-CURRENT.
033600           COPY GTFAGY.
033700
033800      *---------------------------------------------------------------*
033900      * ZERO-TRIPS GUARD CHECK COUNTER (GFV0017) - A FEED WITH NOTHING
034000      * IN trips.txt CANNOT BE VALIDATED SENSIBLY SO THE JOB BAILS OUT
034100      * BEFORE ANY OF THE EIGHT GFVxxx ROUTINES EVER RUN
034200      *---------------------------------------------------------------*
034300       01  WK-N-TRIP-COUNT-SEEN           PIC S9(09) COMP VALUE ZERO.
034400
034500      *---------------------------------------------------------------*
034600      * DATE-RANGE REDUCTION RESULT - THE EARLIEST/LATEST DATE THE
034700      * "FEED HAS SERVICE FROM ... TO ..." LINE REPORTS
034800      *---------------------------------------------------------------*
034900       01  WK-N-FEED-START                PIC 9(08) VALUE ZEROES.
035000       01  WK-C-FEED-START-D REDEFINES WK-N-FEED-START
035100                                           PIC X(08).
035200       01  WK-N-FEED-END                  PIC 9(08) VALUE ZEROES.
035300       01  WK-C-FEED-END-D   REDEFINES WK-N-FEED-END
035400                                           PIC X(08).
035500
035600      *---------------------------------------------------------------*
035700      * AGENCY-NAME JOIN WORK AREA ("A", "A and B", "A, B and C" ...)
035800      *---------------------------------------------------------------*
035900       01  WK-C-AGENCY-JOINED             PIC X(512) VALUE SPACES.
036000       01  WK-N-JOIN-PTR                  PIC S9(04) COMP VALUE 1.
036100       01  WK-N-JOIN-LEN                  PIC S9(04) COMP VALUE ZERO.
036200       01  WK-N-AGENCY-IX2                PIC S9(04) COMP VALUE ZERO.
036300
036400      *---------------------------------------------------------------*
036500      * GENERIC TRAILING-SPACE TRIM WORK AREA, USED ONLY FOR AGENCY
036600      * NAMES (THE ONLY VARIABLE-LENGTH TEXT WE HAVE TO JOIN)
036700      *---------------------------------------------------------------*
036800       01  WK-C-TRIM-SOURCE                PIC X(64) VALUE SPACES.
036900       01  WK-N-TRIM-LEN                   PIC S9(04) COMP VALUE ZERO.
037000       01  WK-C-TRIM-DONE-SW               PIC X(01) VALUE "N".
037100           88  WK-C-TRIM-IS-DONE                     VALUE "Y".
037200
037300      *---------------------------------------------------------------*
037400      * GENERIC LEADING-SPACE TRIM WORK AREA, USED TO LEFT-JUSTIFY A
037500      * ZERO-SUPPRESSED COUNT BEFORE IT GOES ON A REPORT LINE
037600      *---------------------------------------------------------------*
037700       01  WK-N-COUNT-ED                   PIC ZZZZZZZZ9.
037800       01  WK-N-EDIT-START                 PIC S9(04) COMP VALUE 1.
037900       01  WK-C-EDIT-DONE-SW               PIC X(01) VALUE "N".
038000           88  WK-C-EDIT-IS-DONE                     VALUE "Y".
038100
038200       01  WK-N-APPEND-IX                  PIC S9(04) COMP VALUE ZERO.
038300       01  WK-N-DETAIL-IX                  PIC S9(04) COMP VALUE ZERO.
038400
038500      *---------------------------------------------------------------*
038600      * GFV0074 - GRAND-TOTAL ERROR/WARNING COUNTER ACROSS ALL FIVE
038700      * VALIDATION CHECKS, SUMMED IN X000-STORE-RESULT/X100-APPEND-
038800      * RESULT AS EACH CHECK'S RESULT COMES BACK, AND DISPLAYED TO THE
038900      * OPERATOR AT JOB END WHEN RUNNING VERBOSE - GIVES THE PERSON
039000      * WATCHING THE JOB LOG A SINGLE NUMBER TO GLANCE AT WITHOUT
039100      * HAVING TO OPEN THE REPORT FILE ITSELF
039200      *---------------------------------------------------------------*
039300       77  WK-N-GRAND-TOTAL-ERRORS         PIC S9(09) COMP VALUE ZERO.
039400
039500       EJECT
039600       LINKAGE SECTION.
039700      ******************
039800      *---------------------------------------------------------------*
039900      * THIS JOB'S ONE PARAMETER (THE FEED DIRECTORY PATH). EVEN THOUGH
040000      * GFVBATCH IS THE TOP OF THE JOB, IT IS CARRIED IN THE LINKAGE
040100      * SECTION LIKE EVERY OTHER CALLED-ROUTINE PARAMETER IN THIS SUITE -
040200      * THE CONTROLLING CL PROGRAM CALLS GFVBATCH WITH PARM(&FEEDPATH)
040300      * THE SAME WAY IT WOULD CALL ANY OTHER PROGRAM.
040400      *---------------------------------------------------------------*
040500       01  WK-GFVBATCH-PARM.
040600           05  WK-ARG-FEED-PATH           PIC X(200).
040700           05  FILLER                     PIC X(56).
040800
040900      ***********************************
041000       PROCEDURE DIVISION USING WK-GFVBATCH-PARM.
041100      ***********************************
041200      *---------------------------------------------------------------*
041300      * MAIN-MODULE IS DELIBERATELY A STRAIGHT LINE - EDIT PARAMETER,
041400      * READ FEED, GUARD CHECK, RUN THE FIVE CHECKS, RUN STATISTICS,
041500      * REDUCE THE DATE RANGE, WRITE THE REPORT, END. EACH STEP ONLY
041600      * RUNS IF THE PREVIOUS ONE DID NOT ALREADY SET THE FATAL SWITCH -
041700      * THAT WAY A BAD PARAMETER OR A MISSING FILE STOPS THE JOB
041800      * CLEANLY INSTEAD OF LETTING LATER PARAGRAPHS RUN AGAINST HALF-
041900      * BUILT WORKING STORAGE
042000      *---------------------------------------------------------------*
042100       MAIN-MODULE.
042200           PERFORM A000-EDIT-PARAMETER
042300              THRU A099-EDIT-PARAMETER-EX.
042400           IF  NOT WK-C-IS-FATAL
042500               PERFORM A100-READ-FEED
042600                  THRU A199-READ-FEED-EX.
042700           IF  NOT WK-C-IS-FATAL
042800               PERFORM A200-GUARD-CHECK
042900                  THRU A299-GUARD-CHECK-EX.
043000           IF  NOT WK-C-IS-FATAL
043100               PERFORM B000-RUN-VALIDATIONS
043200                  THRU B099-RUN-VALIDATIONS-EX.
043300           IF  NOT WK-C-IS-FATAL
043400               PERFORM C000-RUN-STATISTICS
043500                  THRU C099-RUN-STATISTICS-EX.
043600           IF  NOT WK-C-IS-FATAL
043700               PERFORM C100-REDUCE-DATE-RANGE
043800                  THRU C199-REDUCE-DATE-RANGE-EX.
043900           IF  NOT WK-C-IS-FATAL
044000               PERFORM D000-WRITE-REPORT
044100                  THRU D099-WRITE-REPORT-EX.
044200           PERFORM Z900-END-PROGRAM-ROUTINE
044300              THRU Z999-END-PROGRAM-ROUTINE-EX.
044400           GOBACK.
044500
044600      *---------------------------------------------------------------*
044700       A000-EDIT-PARAMETER.
044800      *---------------------------------------------------------------*
044900      * GFV0053                        TURN OFF PROGRESS DISPLAYS FOR
045000      *                                EVERY CALLED ROUTINE TOO, BEFORE
045100      *                                WE DISPLAY ANYTHING OURSELVES
045200      * GFV0056                        MOVED HERE FROM THE TOP OF
045300      *                                A100-READ-FEED SO THE SWITCH IS
045400      *                                SET BEFORE THE VERY FIRST DISPLAY
045500      *                                STATEMENT IN THE PROGRAM RUNS
045600           IF  UPSI-SWITCH-0 = U0-ON
045700               SET  WK-C-SILENT-MODE    TO    TRUE
045800           ELSE
045900               SET  WK-C-VERBOSE-MODE   TO    TRUE.
046000
046100      *    A MISSING PARAMETER IS A USAGE ERROR, NOT A DATA PROBLEM -
046200      *    THE JOB IS ABORTED WITH A NON-ZERO RETURN CODE SO WHATEVER
046300      *    SCHEDULED IT NOTICES IMMEDIATELY
046400           IF  WK-ARG-FEED-PATH = SPACES
046500               DISPLAY "GFVBATCH - USAGE ERROR - FEED PATH PARAMETER"
046600               DISPLAY "REQUIRED - NONE WAS SUPPLIED"
046700               SET  WK-C-IS-FATAL       TO    TRUE
046800               MOVE -1                  TO    RETURN-CODE.
046900
047000       A099-EDIT-PARAMETER-EX.
047100           EXIT.
047200
047300      *---------------------------------------------------------------*
047400       A100-READ-FEED.
047500      *---------------------------------------------------------------*
047600      *    THREE STEPS - BUILD THE EIGHT PATHNAMES, PROVE EVERY FILE
047700      *    WILL OPEN, THEN SCAN agency.txt FOR THE REPORT TITLE LINE
047800           IF  WK-C-VERBOSE-MODE
047900               DISPLAY "GFVBATCH - READING GTFS FROM " WK-ARG-FEED-PATH.
048000
048100           PERFORM A110-BUILD-PATHS
048200              THRU A119-BUILD-PATHS-EX.
048300           PERFORM A120-TEST-FILES
048400              THRU A129-TEST-FILES-EX.
048500           IF  NOT WK-C-IS-FATAL
048600               PERFORM A130-SCAN-AGENCY
048700                  THRU A139-SCAN-AGENCY-EX.
048800
048900           IF  NOT WK-C-IS-FATAL AND WK-C-VERBOSE-MODE
049000               DISPLAY "GFVBATCH - READ GTFS".
049100
049200       A199-READ-FEED-EX.
049300           EXIT.
049400
049500      *---------------------------------------------------------------*
049600      * BUILD THE EIGHT FULL PATHNAMES BY CONCATENATING THE FEED
049700      * DIRECTORY PARAMETER WITH EACH TABLE'S FIXED FILE NAME. THE
049800      * RESULT FIELDS LIVE IN THE GFVPATH COPYBOOK AND ARE WHAT EVERY
049900      * SELECT CLAUSE IN THIS PROGRAM - AND EVERY CALLED GFVxxx ROUTINE
050000      * - ACTUALLY OPENS
050100      *---------------------------------------------------------------*
050200       A110-BUILD-PATHS.
050300      *---------------------------------------------------------------*
050400           MOVE SPACES TO WK-GFVPATH-RECORD.
050500           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
050600                  "/agency.txt"                DELIMITED BY SIZE
050700                  INTO WK-GFVPATH-AGENCY.
050800           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
050900                  "/routes.txt"                DELIMITED BY SIZE
051000                  INTO WK-GFVPATH-ROUTES.
051100           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
051200                  "/trips.txt"                 DELIMITED BY SIZE
051300                  INTO WK-GFVPATH-TRIPS.
051400           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
051500                  "/stops.txt"                 DELIMITED BY SIZE
051600                  INTO WK-GFVPATH-STOPS.
051700           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
051800                  "/stop_times.txt"            DELIMITED BY SIZE
051900                  INTO WK-GFVPATH-STOP-TIMES.
052000           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
052100                  "/calendar.txt"              DELIMITED BY SIZE
052200                  INTO WK-GFVPATH-CALENDAR.
052300           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
052400                  "/calendar_dates.txt"        DELIMITED BY SIZE
052500                  INTO WK-GFVPATH-CAL-DATES.
052600           STRING WK-ARG-FEED-PATH            DELIMITED BY SPACE
052700                  "/shapes.txt"                DELIMITED BY SIZE
052800                  INTO WK-GFVPATH-SHAPES.
052900
053000       A119-BUILD-PATHS-EX.
053100           EXIT.
053200
053300      *---------------------------------------------------------------*
053400      * OPEN AND IMMEDIATELY CLOSE EVERY FEED FILE, SO A MISSING OR
053500      * UNREADABLE TABLE IS CAUGHT HERE, BEFORE ANY CHECK RUNS, RATHER
053600      * THAN PARTWAY THROUGH THE VALIDATION PHASE
053700      *---------------------------------------------------------------*
053800       A120-TEST-FILES.
053900      *---------------------------------------------------------------*
054000      *    EACH OF THE EIGHT BLOCKS BELOW IS THE SAME SHAPE ON PURPOSE
054100      *    - OPEN, CHECK THE FILE STATUS, COMPLAIN AND BAIL IF IT IS
054200      *    BAD, ELSE CLOSE AND MOVE ON TO THE NEXT TABLE. A GO TO THE
054300      *    EXIT PARAGRAPH IS USED RATHER THAN NESTING EIGHT IF BLOCKS
054400      *    DEEP, WHICH IS HOW THIS SHOP HAS ALWAYS WRITTEN A LINEAR
054500      *    SEQUENCE OF INDEPENDENT CHECKS THAT ALL SHARE ONE FAILURE
054600      *    PATH
054700           OPEN INPUT AGENCY-FILE-IN.
054800           IF  NOT WK-C-SUCCESSFUL
054900               DISPLAY "GFVBATCH - OPEN FILE ERROR - agency.txt"
055000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055100               SET  WK-C-IS-FATAL       TO    TRUE
055200               MOVE -1                  TO    RETURN-CODE
055300               GO TO A129-TEST-FILES-EX.
055400           CLOSE AGENCY-FILE-IN.
055500
055600           OPEN INPUT ROUTES-FILE-IN.
055700           IF  NOT WK-C-SUCCESSFUL
055800               DISPLAY "GFVBATCH - OPEN FILE ERROR - routes.txt"
055900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056000               SET  WK-C-IS-FATAL       TO    TRUE
056100               MOVE -1                  TO    RETURN-CODE
056200               GO TO A129-TEST-FILES-EX.
056300           CLOSE ROUTES-FILE-IN.
056400
056500           OPEN INPUT TRIPS-FILE-IN.
056600           IF  NOT WK-C-SUCCESSFUL
056700               DISPLAY "GFVBATCH - OPEN FILE ERROR - trips.txt"
056800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056900               SET  WK-C-IS-FATAL       TO    TRUE
057000               MOVE -1                  TO    RETURN-CODE
057100               GO TO A129-TEST-FILES-EX.
057200           CLOSE TRIPS-FILE-IN.
057300
057400           OPEN INPUT STOPS-FILE-IN.
057500           IF  NOT WK-C-SUCCESSFUL
057600               DISPLAY "GFVBATCH - OPEN FILE ERROR - stops.txt"
057700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057800               SET  WK-C-IS-FATAL       TO    TRUE
057900               MOVE -1                  TO    RETURN-CODE
058000               GO TO A129-TEST-FILES-EX.
058100           CLOSE STOPS-FILE-IN.
058200
058300           OPEN INPUT STOPTIMES-FILE-IN.
058400           IF  NOT WK-C-SUCCESSFUL
058500               DISPLAY "GFVBATCH - OPEN FILE ERROR - stop_times.txt"
058600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058700               SET  WK-C-IS-FATAL       TO    TRUE
058800               MOVE -1                  TO    RETURN-CODE
058900               GO TO A129-TEST-FILES-EX.
059000           CLOSE STOPTIMES-FILE-IN.
059100
059200           OPEN INPUT CALENDAR-FILE-IN.
059300           IF  NOT WK-C-SUCCESSFUL
059400               DISPLAY "GFVBATCH - OPEN FILE ERROR - calendar.txt"
059500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059600               SET  WK-C-IS-FATAL       TO    TRUE
059700               MOVE -1                  TO    RETURN-CODE
059800               GO TO A129-TEST-FILES-EX.
059900           CLOSE CALENDAR-FILE-IN.
060000
060100           OPEN INPUT CALDATES-FILE-IN.
060200           IF  NOT WK-C-SUCCESSFUL
060300               DISPLAY "GFVBATCH - OPEN FILE ERROR - calendar_dates.txt"
060400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060500               SET  WK-C-IS-FATAL       TO    TRUE
060600               MOVE -1                  TO    RETURN-CODE
060700               GO TO A129-TEST-FILES-EX.
060800           CLOSE CALDATES-FILE-IN.
060900
061000           OPEN INPUT SHAPES-FILE-IN.
061100           IF  NOT WK-C-SUCCESSFUL
061200               DISPLAY "GFVBATCH - OPEN FILE ERROR - shapes.txt"
061300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061400               SET  WK-C-IS-FATAL       TO    TRUE
061500               MOVE -1                  TO    RETURN-CODE
061600               GO TO A129-TEST-FILES-EX.
061700           CLOSE SHAPES-FILE-IN.
061800
061900      *    RESET THE SHARED FILE-STATUS FIELD TO "SUCCESSFUL" ON THE
062000      *    WAY OUT SO A130-SCAN-AGENCY DOES NOT INHERIT STALE STATE
062100      *    FROM THE LAST OPEN/CLOSE PAIR ABOVE
062200           MOVE "00"                    TO    WK-C-FILE-STATUS.
062300
062400       A129-TEST-FILES-EX.
062500           EXIT.
062600
062700      *---------------------------------------------------------------*
062800      * BUILD THE ENGLISH-JOINABLE LIST OF AGENCY NAMES FOR THE REPORT
062900      * TITLE LINE. THE ACTUAL AGENCY COUNT PRINTED UNDER "FEED
063000      * STATISTICS" COMES FROM GFVSTA, NOT FROM THIS SCAN.
063100      *---------------------------------------------------------------*
063200       A130-SCAN-AGENCY.
063300      *---------------------------------------------------------------*
063400           OPEN INPUT AGENCY-FILE-IN.
063500           SET  WK-C-HEADER-PENDING     TO    TRUE.
063600           MOVE ZERO                    TO    WK-N-AGENCY-NAME-COUNT.
063700           PERFORM A140-SCAN-ONE-AGENCY
063800              THRU A149-SCAN-ONE-AGENCY-EX
063900              UNTIL WK-C-END-OF-FILE.
064000           CLOSE AGENCY-FILE-IN.
064100           MOVE "00"                    TO    WK-C-FILE-STATUS.
064200
064300       A139-SCAN-AGENCY-EX.
064400           EXIT.
064500
064600      *---------------------------------------------------------------*
064700      * ONE PASS PER ROW OF agency.txt - SKIP THE HEADER ROW, PULL OUT
064800      * THE AGENCY NAME, AND STASH IT IN WK-AGENCY-NAME-TABLE UNLESS
064900      * THE TABLE IS ALREADY FULL (GFV0061 RAISED THE CEILING TO 80
065000      * ENTRIES, BUT A FEED COULD STILL IN THEORY EXCEED THAT)
065100      *---------------------------------------------------------------*
065200       A140-SCAN-ONE-AGENCY.
065300      *---------------------------------------------------------------*
065400           READ AGENCY-FILE-IN.
065500           IF  WK-C-END-OF-FILE
065600               GO TO A149-SCAN-ONE-AGENCY-EX.
065700
065800           IF  WK-C-HEADER-PENDING
065900               SET  WK-C-HEADER-DONE    TO    TRUE
066000               GO TO A149-SCAN-ONE-AGENCY-EX.
066100
066200           INITIALIZE WK-GTFAGY-CURRENT.
066300           UNSTRING WK-C-AGENCY-LINE DELIMITED BY ","
066400               INTO GTFAGY-AGENCY-ID
066500                    GTFAGY-AGENCY-NAME.
066600
066700      *    QUIETLY DROP ANY AGENCY BEYOND THE TABLE CEILING RATHER THAN
066800      *    ABENDING - THE TITLE LINE WILL JUST LIST FEWER NAMES THAN
066900      *    THE FEED ACTUALLY CONTAINS, WHICH IS A COSMETIC SHORTFALL
067000      *    ONLY, NOT A VALIDATION FAILURE
067100           IF  WK-N-AGENCY-NAME-COUNT >= WK-N-AGENCY-NAME-MAX
067200               SET  WK-C-AGENCY-TBL-IS-FULL TO TRUE
067300               GO TO A149-SCAN-ONE-AGENCY-EX.
067400
067500           ADD  1                       TO    WK-N-AGENCY-NAME-COUNT.
067600           SET  WK-AGENCY-IX            TO    WK-N-AGENCY-NAME-COUNT.
067700           MOVE GTFAGY-AGENCY-NAME
067800               TO WK-AGENCY-NAME-ENTRY(WK-AGENCY-IX).
067900
068000       A149-SCAN-ONE-AGENCY-EX.
068100           EXIT.
068200
068300      *---------------------------------------------------------------*
068400      * A FEED WITH NO TRIPS AT ALL CANNOT BE VALIDATED SENSIBLY - BAIL
068500      * OUT HERE RATHER THAN LETTING EVERY SUBSEQUENT CHECK RUN AGAINST
068600      * AN EMPTY trips.txt
068700      *---------------------------------------------------------------*
068800       A200-GUARD-CHECK.
068900      *---------------------------------------------------------------*
069000           MOVE ZERO                    TO    WK-N-TRIP-COUNT-SEEN.
069100           OPEN INPUT TRIPS-FILE-IN.
069200           SET  WK-C-HEADER-PENDING     TO    TRUE.
069300           PERFORM A210-COUNT-ONE-TRIP
069400              THRU A219-COUNT-ONE-TRIP-EX
069500              UNTIL WK-C-END-OF-FILE.
069600           CLOSE TRIPS-FILE-IN.
069700           MOVE "00"                    TO    WK-C-FILE-STATUS.
069800
069900      *    GFV0017 - THE ACTUAL GUARD - ONE ROW-READ PASS IS CHEAP
070000      *    ENOUGH TO AFFORD EVEN ON THE LARGEST FEEDS THIS SHOP SEES,
070100      *    AND IT SAVES EVERY ONE OF THE EIGHT CALLED ROUTINES FROM
070200      *    HAVING TO DEFEND AGAINST AN EMPTY TABLE ON ITS OWN
070300           IF  WK-N-TRIP-COUNT-SEEN = 0
070400               DISPLAY "GFVBATCH - NO TRIPS FOUND IN GTFS, EXITING"
070500               SET  WK-C-IS-FATAL       TO    TRUE
070600               MOVE -1                  TO    RETURN-CODE.
070700
070800       A299-GUARD-CHECK-EX.
070900           EXIT.
071000
071100      *---------------------------------------------------------------*
071200       A210-COUNT-ONE-TRIP.
071300      *---------------------------------------------------------------*
071400           READ TRIPS-FILE-IN.
071500           IF  WK-C-END-OF-FILE
071600               GO TO A219-COUNT-ONE-TRIP-EX.
071700
071800           IF  WK-C-HEADER-PENDING
071900               SET  WK-C-HEADER-DONE    TO    TRUE
072000               GO TO A219-COUNT-ONE-TRIP-EX.
072100
072200           ADD  1                       TO    WK-N-TRIP-COUNT-SEEN.
072300
072400       A219-COUNT-ONE-TRIP-EX.
072500           EXIT.
072600
072700      *---------------------------------------------------------------*
072800      * RUN THE FIVE VALIDATION CHECKS IN THE FIXED ROUTES/TRIPS/
072900      * STOPS/SHAPES/DATES ORDER THE REPORT USES EVERYWHERE ELSE
073000      *---------------------------------------------------------------*
073100       B000-RUN-VALIDATIONS.
073200      *---------------------------------------------------------------*
073300           PERFORM B100-CHECK-ROUTES
073400              THRU B199-CHECK-ROUTES-EX.
073500           PERFORM B200-CHECK-TRIPS
073600              THRU B299-CHECK-TRIPS-EX.
073700           PERFORM B300-CHECK-STOPS
073800              THRU B399-CHECK-STOPS-EX.
073900           PERFORM B400-CHECK-SHAPES
074000              THRU B499-CHECK-SHAPES-EX.
074100           PERFORM B500-CHECK-DATES
074200              THRU B599-CHECK-DATES-EX.
074300
074400       B099-RUN-VALIDATIONS-EX.
074500           EXIT.
074600
074700      *---------------------------------------------------------------*
074800      * EACH B1nn/B2nn/B3nn/B5nn PARAGRAPH BELOW IS THE SAME SHAPE -
074900      * DISPLAY A PROGRESS MESSAGE WHEN VERBOSE, CALL THE ROUTINE WITH
075000      * THE SHARED PATHNAME AREA AND THE SHARED RESULT AREA, POINT THE
075100      * CHECK INDEX AT THIS CHECK'S SLOT, AND STORE THE RESULT. B400 IS
075200      * THE ODD ONE OUT - IT MAKES TWO CALLS AND COMBINES THEM - SEE
075300      * THE GFV0026 NOTE THERE
075400      *---------------------------------------------------------------*
075500       B100-CHECK-ROUTES.
075600      *---------------------------------------------------------------*
075700           IF  WK-C-VERBOSE-MODE
075800               DISPLAY "GFVBATCH - VALIDATING ROUTES".
075900           CALL "GFVRTE" USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
076000           SET  WK-CHECK-IX             TO    1.
076100           PERFORM X000-STORE-RESULT
076200              THRU X099-STORE-RESULT-EX.
076300
076400       B199-CHECK-ROUTES-EX.
076500           EXIT.
076600
076700      *---------------------------------------------------------------*
076800       B200-CHECK-TRIPS.
076900      *---------------------------------------------------------------*
077000           IF  WK-C-VERBOSE-MODE
077100               DISPLAY "GFVBATCH - VALIDATING TRIPS".
077200           CALL "GFVTRP" USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
077300           SET  WK-CHECK-IX             TO    2.
077400           PERFORM X000-STORE-RESULT
077500              THRU X099-STORE-RESULT-EX.
077600
077700       B299-CHECK-TRIPS-EX.
077800           EXIT.
077900
078000      *---------------------------------------------------------------*
078100      * "STOPS" ON THE REPORT ACTUALLY MEANS THE DUPLICATE-STOP CHECK -
078200      * THE CHECK NAME AND THE CALLED PROGRAM NAME HAVE NEVER MATCHED,
078300      * WHICH HAS TRIPPED UP MORE THAN ONE MAINTAINER READING THIS COLD
078400      *---------------------------------------------------------------*
078500       B300-CHECK-STOPS.
078600      *---------------------------------------------------------------*
078700           IF  WK-C-VERBOSE-MODE
078800               DISPLAY "GFVBATCH - VALIDATING STOPS".
078900           CALL "GFVDUP" USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
079000           SET  WK-CHECK-IX             TO    3.
079100           PERFORM X000-STORE-RESULT
079200              THRU X099-STORE-RESULT-EX.
079300
079400       B399-CHECK-STOPS-EX.
079500           EXIT.
079600
079700      *---------------------------------------------------------------*
079800      * GFV0026                        THE SHAPES RESULT IS THE TWO
079900      *                                INDEPENDENT GFVSHR/GFVSHD CHECKS
080000      *                                CONCATENATED INTO ONE ENTRY -
080100      *                                GFVSHR'S RESULT IS STORED FIRST,
080200      *                                THEN GFVSHD'S IS APPENDED
080300      *---------------------------------------------------------------*
080400       B400-CHECK-SHAPES.
080500      *---------------------------------------------------------------*
080600      *    GFVSHR (TRIPS WHOSE SHAPE GEOMETRY RUNS BACKWARDS
080700      *    RELATIVE TO THE STOP ORDER) RUNS FIRST AND ITS RESULT IS
080800      *    STORED WITH THE NORMAL X000 LOGIC, THEN GFVSHD (STOPS MORE
080900      *    THAN THE DISTANCE TOLERANCE AWAY FROM THEIR OWN SHAPE)
081000      *    RUNS SECOND AND ITS INVALID VALUES ARE APPENDED ONTO THE
081100      *    SAME SLOT RATHER THAN OVERWRITING IT
081200           IF  WK-C-VERBOSE-MODE
081300               DISPLAY "GFVBATCH - VALIDATING SHAPES".
081400           CALL "GFVSHR" USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
081500           SET  WK-CHECK-IX             TO    4.
081600           PERFORM X000-STORE-RESULT
081700              THRU X099-STORE-RESULT-EX.
081800           CALL "GFVSHD" USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
081900           PERFORM X100-APPEND-RESULT
082000              THRU X199-APPEND-RESULT-EX.
082100
082200       B499-CHECK-SHAPES-EX.
082300           EXIT.
082400
082500      *---------------------------------------------------------------*
082600       B500-CHECK-DATES.
082700      *---------------------------------------------------------------*
082800           IF  WK-C-VERBOSE-MODE
082900               DISPLAY "GFVBATCH - VALIDATING DATES".
083000           CALL "GFVDAT" USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
083100           SET  WK-CHECK-IX             TO    5.
083200           PERFORM X000-STORE-RESULT
083300              THRU X099-STORE-RESULT-EX.
083400
083500       B599-CHECK-DATES-EX.
083600           EXIT.
083700
083800      *---------------------------------------------------------------*
083900      * GFVSTA RETURNS THE ROW COUNTS AND THE CALENDAR SERVICE-RANGE
084000      * DATES THIS PROGRAM NEEDS FOR THE "FEED STATISTICS" SECTION AND
084100      * THE "FEED HAS SERVICE FROM ... TO ..." LINE - NOTHING FROM THIS
084200      * CALL GOES THROUGH X000-STORE-RESULT, SINCE GFVSTA IS NOT ONE OF
084300      * THE FIVE VALIDATION CHECKS
084400      *---------------------------------------------------------------*
084500       C000-RUN-STATISTICS.
084600      *---------------------------------------------------------------*
084700           IF  WK-C-VERBOSE-MODE
084800               DISPLAY "GFVBATCH - CALCULATING STATISTICS".
084900           CALL "GFVSTA" USING WK-GFVPATH-RECORD WK-VSTAT-RECORD.
085000
085100       C099-RUN-STATISTICS-EX.
085200           EXIT.
085300
085400      *---------------------------------------------------------------*
085500      * "FEED HAS SERVICE FROM ... TO ..." RANGE - THE EARLIEST OF THE
085600      * CALENDAR_DATES EXPLICIT START (IF ANY, AND ONLY IF EARLIER) AND
085700      * THE CALENDAR.TXT SERVICE-RANGE START, SYMMETRICALLY FOR THE END
085800      *---------------------------------------------------------------*
085900       C100-REDUCE-DATE-RANGE.
086000      *---------------------------------------------------------------*
086100      *    START OUT WITH THE calendar.txt RANGE, THEN WIDEN IT IF
086200      *    calendar_dates.txt CONTAINS AN ADDED-SERVICE DATE OUTSIDE
086300      *    THAT RANGE - A calendar_dates-ONLY FEED (NO calendar.txt
086400      *    ROWS AT ALL) RELIES ENTIRELY ON THE SECOND HALF OF EACH IF
086500           MOVE WK-VSTAT-CAL-SVC-START  TO    WK-N-FEED-START.
086600           IF  WK-VSTAT-CAL-DATE-START-PRESENT
086700               AND WK-VSTAT-CAL-DATE-START < WK-VSTAT-CAL-SVC-START
086800               MOVE WK-VSTAT-CAL-DATE-START TO WK-N-FEED-START.
086900
087000           MOVE WK-VSTAT-CAL-SVC-END    TO    WK-N-FEED-END.
087100           IF  WK-VSTAT-CAL-DATE-END-PRESENT
087200               AND WK-VSTAT-CAL-DATE-END > WK-VSTAT-CAL-SVC-END
087300               MOVE WK-VSTAT-CAL-DATE-END TO WK-N-FEED-END.
087400
087500       C199-REDUCE-DATE-RANGE-EX.
087600           EXIT.
087700
087800      *---------------------------------------------------------------*
087900      * WRITE THE WHOLE MARKDOWN REPORT, TOP TO BOTTOM, IN ONE PASS -
088000      * TITLE LINE, STATISTICS SECTION, VALIDATION RESULTS SUMMARY,
088100      * PER-CHECK DETAIL SECTIONS, THEN THE ACTIVE CALENDARS SECTION
088200      *---------------------------------------------------------------*
088300       D000-WRITE-REPORT.
088400      *---------------------------------------------------------------*
088500           OPEN OUTPUT GFV-REPORT-FILE.
088600           PERFORM D100-BUILD-AGENCY-LIST
088700              THRU D199-BUILD-AGENCY-LIST-EX.
088800           PERFORM D150-WRITE-TITLE-LINE
088900              THRU D159-WRITE-TITLE-LINE-EX.
089000           PERFORM D200-WRITE-STATISTICS-SECTION
089100              THRU D299-WRITE-STATISTICS-SECTION-EX.
089200           PERFORM D300-BUILD-SUMMARY-LINE
089300              THRU D399-BUILD-SUMMARY-LINE-EX.
089400           PERFORM D400-WRITE-DETAIL-SECTION
089500              THRU D499-WRITE-DETAIL-SECTION-EX.
089600           PERFORM D500-WRITE-ACTIVE-CALENDARS
089700              THRU D599-WRITE-ACTIVE-CALENDARS-EX.
089800           CLOSE GFV-REPORT-FILE.
089900
090000       D099-WRITE-REPORT-EX.
090100           EXIT.
090200
090300      *---------------------------------------------------------------*
090400      * BUILD "A", "A and B" OR "A, B and C" FROM WK-AGENCY-NAME-TABLE
090500      *---------------------------------------------------------------*
090600       D100-BUILD-AGENCY-LIST.
090700      *---------------------------------------------------------------*
090800           MOVE SPACES                  TO    WK-C-AGENCY-JOINED.
090900           MOVE 1                       TO    WK-N-JOIN-PTR.
091000           IF  WK-N-AGENCY-NAME-COUNT > 0
091100               PERFORM D110-APPEND-ONE-AGENCY
091200                  THRU D119-APPEND-ONE-AGENCY-EX
091300                  VARYING WK-N-AGENCY-IX2 FROM 1 BY 1
091400                     UNTIL WK-N-AGENCY-IX2 > WK-N-AGENCY-NAME-COUNT.
091500           COMPUTE WK-N-JOIN-LEN = WK-N-JOIN-PTR - 1.
091600
091700       D199-BUILD-AGENCY-LIST-EX.
091800           EXIT.
091900
092000      *---------------------------------------------------------------*
092100      * ONE AGENCY NAME PER PASS - TRIM ITS TRAILING SPACES, SKIP IT IF
092200      * IT WAS BLANK, STRING IT ONTO THE JOINED FIELD, THEN DECIDE
092300      * WHETHER THE NEXT SEPARATOR SHOULD BE ", " OR " and " DEPENDING
092400      * ON WHETHER THIS IS THE LAST OR SECOND-TO-LAST ENTRY
092500      *---------------------------------------------------------------*
092600       D110-APPEND-ONE-AGENCY.
092700      *---------------------------------------------------------------*
092800           SET  WK-AGENCY-IX            TO    WK-N-AGENCY-IX2.
092900           MOVE WK-AGENCY-NAME-ENTRY(WK-AGENCY-IX) TO WK-C-TRIM-SOURCE.
093000           PERFORM X200-TRIM-AGENCY-NAME
093100              THRU X299-TRIM-AGENCY-NAME-EX.
093200           IF  WK-N-TRIM-LEN = 0
093300               GO TO D119-APPEND-ONE-AGENCY-EX.
093400
093500           STRING WK-C-TRIM-SOURCE(1:WK-N-TRIM-LEN) DELIMITED BY SIZE
093600               INTO WK-C-AGENCY-JOINED
093700               WITH POINTER WK-N-JOIN-PTR.
093800
093900           IF  WK-N-AGENCY-IX2 = WK-N-AGENCY-NAME-COUNT
094000               CONTINUE
094100           ELSE
094200               IF  WK-N-AGENCY-IX2 = WK-N-AGENCY-NAME-COUNT - 1
094300                   STRING " and " DELIMITED BY SIZE
094400                       INTO WK-C-AGENCY-JOINED
094500                       WITH POINTER WK-N-JOIN-PTR
094600               ELSE
094700                   STRING ", " DELIMITED BY SIZE
094800                       INTO WK-C-AGENCY-JOINED
094900                       WITH POINTER WK-N-JOIN-PTR.
095000
095100       D119-APPEND-ONE-AGENCY-EX.
095200           EXIT.
095300
095400      *---------------------------------------------------------------*
095500      * "# Validation report for <agency list>" - IF agency.txt HAD NO
095600      * USABLE NAMES AT ALL (EMPTY FEED, ALL-BLANK NAMES, OR AN EMPTY
095700      * TABLE AFTER A130 RAN), THE LIST IS LEFT OFF RATHER THAN PRINT A
095800      * TITLE WITH A TRAILING SPACE AND NOTHING AFTER IT
095900      *---------------------------------------------------------------*
096000       D150-WRITE-TITLE-LINE.
096100      *---------------------------------------------------------------*
096200           MOVE SPACES TO WS-REPORT-LINE.
096300           IF  WK-N-JOIN-LEN = 0
096400               MOVE "# Validation report for " TO WS-REPORT-LINE
096500           ELSE
096600               STRING "# Validation report for "   DELIMITED BY SIZE
096700                      WK-C-AGENCY-JOINED(1:WK-N-JOIN-LEN)
096800                                                     DELIMITED BY SIZE
096900                      INTO WS-REPORT-LINE.
097000           WRITE WS-REPORT-LINE.
097100
097200       D159-WRITE-TITLE-LINE-EX.
097300           EXIT.
097400
097500      *---------------------------------------------------------------*
097600      * "## Feed statistics" - FIVE BULLET LINES (AGENCIES/ROUTES/
097700      * TRIPS/STOPS/STOP TIMES) PULLED STRAIGHT FROM GFVSTA'S RESULT,
097800      * FOLLOWED BY A BLANK LINE AND THE SERVICE-DATE-RANGE LINE BUILT
097900      * BY C100-REDUCE-DATE-RANGE
098000      *---------------------------------------------------------------*
098100       D200-WRITE-STATISTICS-SECTION.
098200      *---------------------------------------------------------------*
098300           MOVE SPACES TO WS-REPORT-LINE.
098400           MOVE "## Feed statistics" TO WS-REPORT-LINE.
098500           WRITE WS-REPORT-LINE.
098600
098700      *    EACH COUNT BELOW GOES THROUGH X300-FORMAT-COUNT FIRST SO THE
098800      *    ZERO-SUPPRESSED NUMBER IS LEFT-JUSTIFIED RATHER THAN PADDED
098900      *    WITH LEADING BLANKS ON THE PRINTED LINE
099000           MOVE WK-VSTAT-AGENCY-COUNT TO WK-N-COUNT-ED.
099100           PERFORM X300-FORMAT-COUNT THRU X399-FORMAT-COUNT-EX.
099200           MOVE SPACES TO WS-REPORT-LINE.
099300           STRING "- "                              DELIMITED BY SIZE
099400                  WK-N-COUNT-ED(WK-N-EDIT-START:10 - WK-N-EDIT-START)
099500                                                      DELIMITED BY SIZE
099600                  " agencies"                        DELIMITED BY SIZE
099700                  INTO WS-REPORT-LINE.
099800           WRITE WS-REPORT-LINE.
099900
100000           MOVE WK-VSTAT-ROUTE-COUNT TO WK-N-COUNT-ED.
100100           PERFORM X300-FORMAT-COUNT THRU X399-FORMAT-COUNT-EX.
100200           MOVE SPACES TO WS-REPORT-LINE.
100300           STRING "- "                              DELIMITED BY SIZE
100400                  WK-N-COUNT-ED(WK-N-EDIT-START:10 - WK-N-EDIT-START)
100500                                                      DELIMITED BY SIZE
100600                  " routes"                          DELIMITED BY SIZE
100700                  INTO WS-REPORT-LINE.
100800           WRITE WS-REPORT-LINE.
100900
101000           MOVE WK-VSTAT-TRIP-COUNT TO WK-N-COUNT-ED.
101100           PERFORM X300-FORMAT-COUNT THRU X399-FORMAT-COUNT-EX.
101200           MOVE SPACES TO WS-REPORT-LINE.
101300           STRING "- "                              DELIMITED BY SIZE
101400                  WK-N-COUNT-ED(WK-N-EDIT-START:10 - WK-N-EDIT-START)
101500                                                      DELIMITED BY SIZE
101600                  " trips"                           DELIMITED BY SIZE
101700                  INTO WS-REPORT-LINE.
101800           WRITE WS-REPORT-LINE.
101900
102000           MOVE WK-VSTAT-STOP-COUNT TO WK-N-COUNT-ED.
102100           PERFORM X300-FORMAT-COUNT THRU X399-FORMAT-COUNT-EX.
102200           MOVE SPACES TO WS-REPORT-LINE.
102300           STRING "- "                              DELIMITED BY SIZE
102400                  WK-N-COUNT-ED(WK-N-EDIT-START:10 - WK-N-EDIT-START)
102500                                                      DELIMITED BY SIZE
102600                  " stops"                           DELIMITED BY SIZE
102700                  INTO WS-REPORT-LINE.
102800           WRITE WS-REPORT-LINE.
102900
103000           MOVE WK-VSTAT-STOP-TIMES-COUNT TO WK-N-COUNT-ED.
103100           PERFORM X300-FORMAT-COUNT THRU X399-FORMAT-COUNT-EX.
103200           MOVE SPACES TO WS-REPORT-LINE.
103300           STRING "- "                              DELIMITED BY SIZE
103400                  WK-N-COUNT-ED(WK-N-EDIT-START:10 - WK-N-EDIT-START)
103500                                                      DELIMITED BY SIZE
103600                  " stop times"                      DELIMITED BY SIZE
103700                  INTO WS-REPORT-LINE.
103800           WRITE WS-REPORT-LINE.
103900
104000           MOVE SPACES TO WS-REPORT-LINE.
104100           WRITE WS-REPORT-LINE.
104200
104300      *    THE DATE-RANGE LINE - WK-C-FEED-START-D/WK-C-FEED-END-D ARE
104400      *    REDEFINES OF THE NUMERIC CCYYMMDD FIELDS SET BY C100, SO
104500      *    THEY PRINT AS AN EIGHT-DIGIT STRING WITH NO EDITING NEEDED
104600           MOVE SPACES TO WS-REPORT-LINE.
104700           STRING "Feed has service from "          DELIMITED BY SIZE
104800                  WK-C-FEED-START-D                  DELIMITED BY SIZE
104900                  " to "                              DELIMITED BY SIZE
105000                  WK-C-FEED-END-D                     DELIMITED BY SIZE
105100                  INTO WS-REPORT-LINE.
105200           WRITE WS-REPORT-LINE.
105300
105400       D299-WRITE-STATISTICS-SECTION-EX.
105500           EXIT.
105600
105700      *---------------------------------------------------------------*
105800      * "## Validation Results" - ONE SUMMARY LINE PER CHECK, IN THE
105900      * FIXED ROUTES/TRIPS/STOPS/SHAPES/DATES ORDER
106000      *---------------------------------------------------------------*
106100       D300-BUILD-SUMMARY-LINE.
106200      *---------------------------------------------------------------*
106300           MOVE SPACES TO WS-REPORT-LINE.
106400           MOVE "## Validation Results" TO WS-REPORT-LINE.
106500           WRITE WS-REPORT-LINE.
106600           PERFORM D310-WRITE-ONE-SUMMARY-LINE
106700              THRU D319-WRITE-ONE-SUMMARY-LINE-EX
106800              VARYING WK-CHECK-IX FROM 1 BY 1
106900                 UNTIL WK-CHECK-IX > 5.
107000
107100       D399-BUILD-SUMMARY-LINE-EX.
107200           EXIT.
107300
107400      *---------------------------------------------------------------*
107500      * "- Routes: 3 errors/warnings" - ONE LINE, BUILT FROM THE LABEL
107600      * TABLE AND THE STORED CHECK COUNT FOR THIS INDEX
107700      *---------------------------------------------------------------*
107800       D310-WRITE-ONE-SUMMARY-LINE.
107900      *---------------------------------------------------------------*
108000           MOVE WK-CHECK-COUNT(WK-CHECK-IX) TO WK-N-COUNT-ED.
108100           PERFORM X300-FORMAT-COUNT THRU X399-FORMAT-COUNT-EX.
108200           MOVE SPACES TO WS-REPORT-LINE.
108300           STRING "- "                              DELIMITED BY SIZE
108400                  WK-CHECK-LABEL(WK-CHECK-IX)
108500                      (1:WK-CHECK-LABEL-LEN(WK-CHECK-IX))
108600                                                      DELIMITED BY SIZE
108700                  ": "                                DELIMITED BY SIZE
108800                  WK-N-COUNT-ED(WK-N-EDIT-START:10 - WK-N-EDIT-START)
108900                                                      DELIMITED BY SIZE
109000                  " errors/warnings"                  DELIMITED BY SIZE
109100                  INTO WS-REPORT-LINE.
109200           WRITE WS-REPORT-LINE.
109300
109400       D319-WRITE-ONE-SUMMARY-LINE-EX.
109500           EXIT.
109600
109700      *---------------------------------------------------------------*
109800      * GFV0042                        ONE DETAIL SECTION PER CHECK, IN
109900      *                                THE SAME FIXED ORDER, EACH
110000      *                                CAPPED AT 128 PRINTED LINES
110100      *---------------------------------------------------------------*
110200       D400-WRITE-DETAIL-SECTION.
110300      *---------------------------------------------------------------*
110400           PERFORM D410-WRITE-ONE-CHECK-DETAIL
110500              THRU D419-WRITE-ONE-CHECK-DETAIL-EX
110600              VARYING WK-CHECK-IX FROM 1 BY 1
110700                 UNTIL WK-CHECK-IX > 5.
110800
110900       D499-WRITE-DETAIL-SECTION-EX.
111000           EXIT.
111100
111200      *---------------------------------------------------------------*
111300      * "### Routes" ETC - A CLEAN CHECK WRITES THE "HOORAY" LINE, A
111400      * DIRTY ONE LISTS EVERY INVALID VALUE (UP TO THE 128-LINE CAP
111500      * ADDED BY GFV0042) FOLLOWED BY THE TRUNCATION MESSAGE IF THE
111600      * CHECK ACTUALLY FOUND MORE ROWS THAN THE CAP ALLOWS
111700      *---------------------------------------------------------------*
111800       D410-WRITE-ONE-CHECK-DETAIL.
111900      *---------------------------------------------------------------*
112000           MOVE SPACES TO WS-REPORT-LINE.
112100           WRITE WS-REPORT-LINE.
112200
112300           MOVE SPACES TO WS-REPORT-LINE.
112400           STRING "### "                            DELIMITED BY SIZE
112500                  WK-CHECK-LABEL(WK-CHECK-IX)
112600                      (1:WK-CHECK-LABEL-LEN(WK-CHECK-IX))
112700                                                      DELIMITED BY SIZE
112800                  INTO WS-REPORT-LINE.
112900           WRITE WS-REPORT-LINE.
113000
113100           IF  WK-CHECK-COUNT(WK-CHECK-IX) = 0
113200               MOVE SPACES TO WS-REPORT-LINE
113300               MOVE
113400             "Hooray! No errors here (at least, none that we could find)."
113500                 TO WS-REPORT-LINE
113600               WRITE WS-REPORT-LINE
113700           ELSE
113800               PERFORM D420-WRITE-ONE-DETAIL-LINE
113900                  THRU D429-WRITE-ONE-DETAIL-LINE-EX
114000                  VARYING WK-N-DETAIL-IX FROM 1 BY 1
114100                     UNTIL WK-N-DETAIL-IX > 128
114200                        OR WK-N-DETAIL-IX > WK-CHECK-COUNT(WK-CHECK-IX)
114300               IF  WK-CHECK-COUNT(WK-CHECK-IX) > 128
114400                   MOVE SPACES TO WS-REPORT-LINE
114500                   MOVE "And Many More..." TO WS-REPORT-LINE
114600                   WRITE WS-REPORT-LINE.
114700
114800       D419-WRITE-ONE-CHECK-DETAIL-EX.
114900           EXIT.
115000
115100      *---------------------------------------------------------------*
115200       D420-WRITE-ONE-DETAIL-LINE.
115300      *---------------------------------------------------------------*
115400           SET  WK-CHECK-VAL-IX         TO    WK-N-DETAIL-IX.
115500           MOVE SPACES TO WS-REPORT-LINE.
115600           STRING "- "                              DELIMITED BY SIZE
115700                  WK-CHECK-VALUES(WK-CHECK-IX, WK-CHECK-VAL-IX)
115800                                                      DELIMITED BY SIZE
115900                  INTO WS-REPORT-LINE.
116000           WRITE WS-REPORT-LINE.
116100
116200       D429-WRITE-ONE-DETAIL-LINE-EX.
116300           EXIT.
116400
116500      *---------------------------------------------------------------*
116600      * GFV0048                        CLOSING SECTION OF THE REPORT -
116700      *                                EVERY LINE GFVACT HANDS BACK IS
116800      *                                ALREADY FREE-TEXT, WRITTEN
116900      *                                VERBATIM, NO "- " BULLET AND NO
117000      *                                128-LINE CAP
117100      *---------------------------------------------------------------*
117200       D500-WRITE-ACTIVE-CALENDARS.
117300      *---------------------------------------------------------------*
117400      *    GFVACT DOES ITS OWN CALENDAR.TXT/CALENDAR_DATES.TXT SCAN AND
117500      *    HANDS BACK READY-TO-PRINT LINES (ONE PER SERVICE_ID ACTIVE
117600      *    SOMEWHERE IN THE NEXT 30 DAYS) - THIS PARAGRAPH JUST WRITES
117700      *    WHATEVER COMES BACK, UP TO THE 256-ENTRY LINKAGE-AREA LIMIT
117800           MOVE SPACES TO WS-REPORT-LINE.
117900           WRITE WS-REPORT-LINE.
118000
118100           MOVE SPACES TO WS-REPORT-LINE.
118200           MOVE "### Active Calendars for the next 30 days"
118300               TO WS-REPORT-LINE.
118400           WRITE WS-REPORT-LINE.
118500
118600           IF  WK-C-VERBOSE-MODE
118700               DISPLAY "GFVBATCH - BUILDING ACTIVE CALENDARS SECTION".
118800           CALL "GFVACT" USING WK-GFVPATH-RECORD WK-ACTCAL-RECORD.
118900
119000           PERFORM D510-WRITE-ONE-ACTCAL-LINE
119100              THRU D519-WRITE-ONE-ACTCAL-LINE-EX
119200              VARYING WK-N-DETAIL-IX FROM 1 BY 1
119300                 UNTIL WK-N-DETAIL-IX > 256
119400                    OR WK-N-DETAIL-IX > WK-ACTCAL-INVALID-COUNT.
119500
119600       D599-WRITE-ACTIVE-CALENDARS-EX.
119700           EXIT.
119800
119900      *---------------------------------------------------------------*
120000       D510-WRITE-ONE-ACTCAL-LINE.
120100      *---------------------------------------------------------------*
120200           SET  WK-ACTCAL-IX            TO    WK-N-DETAIL-IX.
120300           MOVE SPACES TO WS-REPORT-LINE.
120400           MOVE WK-ACTCAL-INVALID-VALUES(WK-ACTCAL-IX)
120500               TO WS-REPORT-LINE.
120600           WRITE WS-REPORT-LINE.
120700
120800       D519-WRITE-ONE-ACTCAL-LINE-EX.
120900           EXIT.
121000
121100      *---------------------------------------------------------------*
121200      * LIFT WK-VRSLT-RECORD'S OUTPUT HALF INTO WK-CHECK-ENTRY(IX) -
121300      * BOTH GROUPS ARE THE SAME 9-BYTE-COUNT-PLUS-256-BY-256-TABLE
121400      * SHAPE, SO A STRAIGHT GROUP MOVE LINES EVERY FIELD UP EXACTLY
121500      * (THE TRAILING FILLER IN WK-CHECK-ENTRY JUST PICKS UP THE
121600      * SPACE-PADDING A SHORT-TO-LONG ALPHANUMERIC MOVE ALWAYS ADDS)
121700      *---------------------------------------------------------------*
121800       X000-STORE-RESULT.
121900      *---------------------------------------------------------------*
122000           MOVE WK-VRSLT-OUTPUT TO WK-CHECK-ENTRY(WK-CHECK-IX).
122100
122200      *    GFV0074 - ROLL THIS CHECK'S COUNT INTO THE RUN-WIDE GRAND
122300      *    TOTAL AS SOON AS THE RESULT LANDS, SO THE OPERATOR DISPLAY
122400      *    IN Z900 DOES NOT HAVE TO RE-WALK THE WHOLE RESULT TABLE
122500           ADD  WK-CHECK-COUNT(WK-CHECK-IX) TO WK-N-GRAND-TOTAL-ERRORS.
122600
122700       X099-STORE-RESULT-EX.
122800           EXIT.
122900
123000      *---------------------------------------------------------------*
123100      * APPEND WK-VRSLT-RECORD'S INVALID VALUES ONTO THE CHECK ENTRY
123200      * WK-CHECK-IX IS ALREADY POINTING AT (USED TO COMBINE GFVSHD'S
123300      * RESULT ONTO GFVSHR'S, ALREADY STORED THERE BY X000)
123400      *---------------------------------------------------------------*
123500       X100-APPEND-RESULT.
123600      *---------------------------------------------------------------*
123700           PERFORM X110-APPEND-ONE-VALUE
123800              THRU X119-APPEND-ONE-VALUE-EX
123900              VARYING WK-N-APPEND-IX FROM 1 BY 1
124000                 UNTIL WK-N-APPEND-IX > WK-VRSLT-INVALID-COUNT.
124100
124200       X199-APPEND-RESULT-EX.
124300           EXIT.
124400
124500      *---------------------------------------------------------------*
124600      * ONE APPENDED VALUE PER PASS - BUMP THE COMBINED COUNT FIRST,
124700      * THEN ONLY ACTUALLY COPY THE TEXT IN IF THE COMBINED COUNT IS
124800      * STILL WITHIN THE 256-ENTRY TABLE CEILING (A REVERSED-SHAPE
124900      * COUNT PLUS AN OVER-DISTANCE-TOLERANCE COUNT COULD IN THEORY
125000      * OVERFLOW IT
125100      * EVEN THOUGH NEITHER HALF WOULD ON ITS OWN)
125200      *---------------------------------------------------------------*
125300       X110-APPEND-ONE-VALUE.
125400      *---------------------------------------------------------------*
125500           ADD  1                       TO WK-CHECK-COUNT(WK-CHECK-IX).
125600      *    GFV0074 - THE GRAND TOTAL COUNTS EVERY APPENDED ROW TOO,
125700      *    EVEN THE ONES THAT DO NOT FIT IN THE 256-ENTRY TABLE, SO THE
125800      *    OPERATOR DISPLAY REFLECTS THE TRUE ERROR COUNT AND NOT JUST
125900      *    WHAT THE REPORT HAD ROOM TO PRINT
126000           ADD  1                       TO WK-N-GRAND-TOTAL-ERRORS.
126100           IF  WK-CHECK-COUNT(WK-CHECK-IX) <= 256
126200               SET  WK-CHECK-VAL-IX     TO WK-CHECK-COUNT(WK-CHECK-IX)
126300               SET  WK-VRSLT-IX         TO WK-N-APPEND-IX
126400               MOVE WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
126500                   TO WK-CHECK-VALUES(WK-CHECK-IX, WK-CHECK-VAL-IX).
126600
126700       X119-APPEND-ONE-VALUE-EX.
126800           EXIT.
126900
127000      *---------------------------------------------------------------*
127100      * TRIM TRAILING SPACES OFF WK-C-TRIM-SOURCE, LEAVING THE RESULT
127200      * LENGTH IN WK-N-TRIM-LEN (ZERO IF THE NAME WAS ALL SPACES)
127300      *---------------------------------------------------------------*
127400       X200-TRIM-AGENCY-NAME.
127500      *---------------------------------------------------------------*
127600           MOVE 64                      TO    WK-N-TRIM-LEN.
127700           MOVE "N"                     TO    WK-C-TRIM-DONE-SW.
127800           PERFORM X210-TRIM-ONE-CHAR
127900              THRU X219-TRIM-ONE-CHAR-EX
128000              UNTIL WK-N-TRIM-LEN = 0 OR WK-C-TRIM-IS-DONE.
128100
128200       X299-TRIM-AGENCY-NAME-EX.
128300           EXIT.
128400
128500      *---------------------------------------------------------------*
128600      * WALK BACKWARD ONE CHARACTER AT A TIME FROM THE END OF THE FIELD
128700      * UNTIL A NON-SPACE BYTE IS FOUND OR THE FIELD RUNS OUT
128800      *---------------------------------------------------------------*
128900       X210-TRIM-ONE-CHAR.
129000      *---------------------------------------------------------------*
129100           IF  WK-C-TRIM-SOURCE(WK-N-TRIM-LEN:1) NOT = SPACE
129200               SET  WK-C-TRIM-IS-DONE   TO    TRUE
129300           ELSE
129400               SUBTRACT 1 FROM WK-N-TRIM-LEN.
129500
129600       X219-TRIM-ONE-CHAR-EX.
129700           EXIT.
129800
129900      *---------------------------------------------------------------*
130000      * FIND THE FIRST NON-BLANK POSITION IN THE ZERO-SUPPRESSED
130100      * WK-N-COUNT-ED SO A CALLER CAN REFERENCE-MODIFY IT LEFT-
130200      * JUSTIFIED ONTO A REPORT LINE
130300      *---------------------------------------------------------------*
130400       X300-FORMAT-COUNT.
130500      *---------------------------------------------------------------*
130600           MOVE 1                       TO    WK-N-EDIT-START.
130700           MOVE "N"                     TO    WK-C-EDIT-DONE-SW.
130800           PERFORM X310-SCAN-ONE-DIGIT
130900              THRU X319-SCAN-ONE-DIGIT-EX
131000              UNTIL WK-N-EDIT-START > 9 OR WK-C-EDIT-IS-DONE.
131100
131200       X399-FORMAT-COUNT-EX.
131300           EXIT.
131400
131500      *---------------------------------------------------------------*
131600      * SCAN FORWARD ONE POSITION AT A TIME THROUGH THE NINE-DIGIT
131700      * ZERO-SUPPRESSED FIELD UNTIL A NON-SPACE DIGIT IS FOUND
131800      *---------------------------------------------------------------*
131900       X310-SCAN-ONE-DIGIT.
132000      *---------------------------------------------------------------*
132100           IF  WK-N-COUNT-ED(WK-N-EDIT-START:1) NOT = SPACE
132200               SET  WK-C-EDIT-IS-DONE   TO    TRUE
132300           ELSE
132400               ADD  1 TO WK-N-EDIT-START.
132500
132600       X319-SCAN-ONE-DIGIT-EX.
132700           EXIT.
132800
132900      *---------------------------------------------------------------*
133000      * GFV0074 - END-OF-JOB DISPLAY ONLY, NO CLOSE LOGIC NEEDED HERE
133100      * SINCE EVERY FILE THIS PROGRAM ITSELF OPENED HAS ALREADY BEEN
133200      * CLOSED BY THE PARAGRAPH THAT OPENED IT
133300      *---------------------------------------------------------------*
133400       Z900-END-PROGRAM-ROUTINE.
133500      *---------------------------------------------------------------*
133600           IF  WK-C-VERBOSE-MODE
133700               DISPLAY "GFVBATCH - TOTAL ERRORS/WARNINGS ACROSS ALL "
133800                       "CHECKS: " WK-N-GRAND-TOTAL-ERRORS.
133900           CONTINUE.
134000
134100       Z999-END-PROGRAM-ROUTINE-EX.
134200           EXIT.
134300
134400      ******************************************************************
134500      ************** END OF PROGRAM SOURCE -  GFVBATCH ***************
134600      ******************************************************************
