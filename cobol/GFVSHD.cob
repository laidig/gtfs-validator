000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GFVSHD.
000500       AUTHOR.         R K JACKSON.
000600       INSTALLATION.   TRANSIT SYSTEMS GROUP.
000700       DATE-WRITTEN.   21 MAY 1998.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK EVERY STOP A
001200      *               TRIP VISITS, PER stop_times.txt, AGAINST THE
001300      *               NEAREST POINT ON ITS OWN shapes.txt GEOMETRY. A
001400      *               STOP WHOSE NEAREST SHAPE POINT IS MORE THAN THE
001500      *               TOLERANCE BELOW AWAY, IN FEED COORDINATE UNITS,
001600      *               IS REPORTED AS A "SHAPES" VALIDATION FINDING.
001700      *               CALLED FROM GFVBATCH AS PART OF BATCH FLOW STEP
001800      *               5D (SECOND HALF - THE RESULT IS APPENDED TO
001900      *               WHATEVER GFVSHR ALREADY FOUND).
002000      *
002100      *               A TRIP WITH NO shape_id AT ALL IS SIMPLY SKIPPED
002200      *               BY THIS CHECK - THERE IS NO SHAPE TO MEASURE
002300      *               AGAINST, AND GFVSHR DOES NOT FLAG A MISSING
002400      *               SHAPE AS AN ERROR EITHER.
002500      *================================================================
002600      * HISTORY OF MODIFICATION:
002700      *================================================================
002800      * GFV0035 - RKJACKS  - 21/05/1998 - INITIAL VERSION, LIFTED OFF
002900      *                       AN EXISTING OPTION-DRIVEN LOOKUP ROUTINE
003000      *                       IN THIS SHOP, WITH THE THRESHOLD HELD
003100      *                       LOCALLY THE WAY THAT ROUTINE ONCE HELD ITS
003200      *                       OWN SINGLE CONTROL CONSTANT
003300      * GFV0041 - RKJACKS  - 14/02/1999 - BUMP TABLE MAXIMUMS FROM 4000
003400      *                       TO 9000 TO MATCH GFVSHR AFTER THE SAME
003500      *                       REGIONAL FEED REJECTION
003600      * GFV0054 - DCKABIN  - 30/08/2001 - HONOUR WK-C-SILENT-SW FROM
003700      *                       GFVCOMN - SUPPRESS PROGRESS DISPLAYS WHEN
003800      *                       GFVBATCH IS RUNNING IN SILENT MODE
003900      * GFV0068 - TJH      - 03/09/2004 - ADD NARRATIVE COMMENTS AND A
004000      *                       STANDALONE TRIP-WITHOUT-SHAPE COUNTER FOR
004100      *                       THE OPERATOR RUN LOG - NO CHECK-RESULT
004200      *                       LOGIC CHANGE THIS TAG
004300      *----------------------------------------------------------------*
004400       EJECT
004500      **********************
004600       ENVIRONMENT DIVISION.
004700      **********************
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER.  IBM-AS400.
005000       OBJECT-COMPUTER.  IBM-AS400.
005100       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005200                         CLASS GFV-DIGITS IS "0" THRU "9"
005300                         UPSI-0 IS UPSI-SWITCH-0
005400                           ON  STATUS IS U0-ON
005500                           OFF STATUS IS U0-OFF
005600                         UPSI-1 IS UPSI-SWITCH-1
005700                           ON  STATUS IS U0-ON
005800                           OFF STATUS IS U0-OFF.
005900
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200      * FOUR GTFS TABLES ARE NEEDED FOR THIS CHECK - TRIPS TO FIND EACH
006300      * TRIP'S SHAPE_ID, STOP_TIMES TO FIND WHICH STOPS A TRIP VISITS,
006400      * STOPS FOR EACH STOP'S OWN LAT/LON, AND SHAPES FOR THE GEOMETRY
006500      * ITSELF. ALL FOUR PATHS ARE HANDED DOWN BY GFVBATCH.
006600           SELECT TRIPS-FILE-IN ASSIGN TO WK-GFVPATH-TRIPS
006700                  ORGANIZATION      IS LINE SEQUENTIAL
006800                  FILE STATUS       IS WK-C-FILE-STATUS.
006900           SELECT STOPTIMES-FILE-IN ASSIGN TO WK-GFVPATH-STOP-TIMES
007000                  ORGANIZATION      IS LINE SEQUENTIAL
007100                  FILE STATUS       IS WK-C-FILE-STATUS.
007200           SELECT STOPS-FILE-IN ASSIGN TO WK-GFVPATH-STOPS
007300                  ORGANIZATION      IS LINE SEQUENTIAL
007400                  FILE STATUS       IS WK-C-FILE-STATUS.
007500           SELECT SHAPES-FILE-IN ASSIGN TO WK-GFVPATH-SHAPES
007600                  ORGANIZATION      IS LINE SEQUENTIAL
007700                  FILE STATUS       IS WK-C-FILE-STATUS.
007800
007900      ***************
008000       DATA DIVISION.
008100      ***************
008200       FILE SECTION.
008300      **************
008400       FD  TRIPS-FILE-IN
008500           LABEL RECORDS ARE OMITTED
008600           RECORD CONTAINS 300 CHARACTERS
008700           DATA RECORD IS WK-C-TRIPS-LINE.
008800       01  WK-C-TRIPS-LINE                PIC X(300).
008900
009000       FD  STOPTIMES-FILE-IN
009100           LABEL RECORDS ARE OMITTED
009200           RECORD CONTAINS 300 CHARACTERS
009300           DATA RECORD IS WK-C-STOPTIMES-LINE.
009400       01  WK-C-STOPTIMES-LINE            PIC X(300).
009500
009600       FD  STOPS-FILE-IN
009700           LABEL RECORDS ARE OMITTED
009800           RECORD CONTAINS 300 CHARACTERS
009900           DATA RECORD IS WK-C-STOPS-LINE.
010000       01  WK-C-STOPS-LINE                PIC X(300).
010100
010200      * shapes.txt RECORDS ARE SHORT (JUST AN ID, A LAT/LON PAIR AND A
010300      * SEQUENCE NUMBER) SO ITS FD IS THE ONE EXCEPTION TO THE 300-
010400      * CHARACTER RECORD LENGTH USED BY EVERY OTHER GTFS TABLE IN GFV.
010500       FD  SHAPES-FILE-IN
010600           LABEL RECORDS ARE OMITTED
010700           RECORD CONTAINS 100 CHARACTERS
010800           DATA RECORD IS WK-C-SHAPES-LINE.
010900       01  WK-C-SHAPES-LINE               PIC X(100).
011000
011100       WORKING-STORAGE SECTION.
011200      *************************
011300       01  FILLER                         PIC X(24)        VALUE
011400           "** PROGRAM GFVSHD   **".
011500
011600      * ------------------ PROGRAM WORKING STORAGE -------------------*
011700       01    WK-C-COMMON.
011800           COPY GFVCOMN.
011900
012000      * GFV0035 - THE "TOO FAR FROM ITS SHAPE" TOLERANCE, FEED
012100      * COORDINATE UNITS - HELD HERE LOCALLY, THE WAY AN OLDER LOOKUP
012200      * ROUTINE IN THIS SHOP ONCE HELD ITS OWN SINGLE CONTROL CONSTANT,
012300      * BECAUSE THIS JOB HAS NO PARAMETER FILE OF ITS OWN TO CARRY A
012400      * SINGLE CONSTANT IN. 130.00 WAS CHOSEN BY EYE AGAINST THE FIRST
012500      * FEW FEEDS THIS SHOP LOADED - IT HAS NEVER BEEN REVISITED SINCE.
012600       01  WK-N-DISTANCE-TOLERANCE        PIC S9(05)V9(02)
012700                                           VALUE 130.00.
012800
012900       01  WK-C-HEADER-SW                 PIC X(01) VALUE "Y".
013000           88  WK-C-HEADER-PENDING                 VALUE "Y".
013100           88  WK-C-HEADER-DONE                    VALUE "N".
013200
013300      *---------------------------------------------------------------*
013400      * TRIPS TABLE - TRIP_ID/SHAPE_ID ONLY
013500      *---------------------------------------------------------------*
013600      * LOADED WHOLE INTO MEMORY BECAUSE stop_times.txt ARRIVES TRIP BY
013700      * TRIP AND WE NEED TO KNOW EACH TRIP'S shape_id AS SOON AS ITS
013800      * STOP_TIMES ROWS START, NOT AFTER WE HAVE ALREADY SCANNED PAST.
013900       01  WK-N-TRIP-MAX                  PIC S9(04) COMP VALUE 9000.
014000       01  WK-N-TRIP-COUNT                PIC S9(04) COMP VALUE ZERO.
014100       01  WK-C-TRIP-TBL-FULL             PIC X(01) VALUE "N".
014200           88  WK-C-TRIP-TBL-IS-FULL              VALUE "Y".
014300
014400       01  WK-TRIP-TABLE.
014500           05  WK-TRIP-ENTRY OCCURS 9000 TIMES
014600                   INDEXED BY WK-TRIP-IX.
014700               COPY GTFTRP.
014800
014900      *---------------------------------------------------------------*
015000      * STOPS TABLE - STOP_ID/LAT/LON LOOKUP
015100      *---------------------------------------------------------------*
015200      * ONLY THE FIELDS WE ACTUALLY NEED ARE UNSTRUNG BELOW (STOP_ID,
015300      * STOP_CODE, NAME, DESC, LAT, LON) - stops.txt MAY CARRY MORE
015400      * COLUMNS THAN THAT, BUT THIS CHECK HAS NO USE FOR THEM.
015500       01  WK-N-STOP-MAX                  PIC S9(04) COMP VALUE 2000.
015600       01  WK-N-STOP-COUNT                PIC S9(04) COMP VALUE ZERO.
015700       01  WK-C-STOP-TBL-FULL             PIC X(01) VALUE "N".
015800           88  WK-C-STOP-TBL-IS-FULL              VALUE "Y".
015900
016000       01  WK-STOP-TABLE.
016100           05  WK-STOP-ENTRY OCCURS 2000 TIMES
016200                   INDEXED BY WK-STOP-IX.
016300               10  WK-STOP-ENTRY-FLDS.
016400                   COPY GTFSTP.
016500               10  WK-STOP-KEY-R REDEFINES WK-STOP-ENTRY-FLDS.
016600      * GFV0035                        ALTERNATE RAW VIEW OF A STOP
016700      *                                ROW, USED WHEN COMPARING TWO
016800      *                                STOP_ID VALUES BYTE FOR BYTE
016900                   15  WK-STOP-KEY-STPID      PIC X(20).
017000                   15  FILLER                 PIC X(223).
017100
017200      *---------------------------------------------------------------*
017300      * SHAPE POINTS TABLE - LOADED IN shape_pt_sequence ORDER, AND
017400      * INDEXED BY THE TABLE BELOW SO A SHAPE_ID'S POINT RANGE CAN BE
017500      * FOUND WITHOUT RESCANNING shapes.txt
017600      *---------------------------------------------------------------*
017700      * THE TWO TABLES BELOW (WK-SHAPEPT-TABLE AND WK-SHAPEIX-TABLE)
017800      * WORK TOGETHER: EVERY POINT FOR EVERY SHAPE LIVES IN ARRIVAL
017900      * ORDER IN WK-SHAPEPT-TABLE, AND WK-SHAPEIX-TABLE REMEMBERS,
018000      * FOR EACH DISTINCT SHAPE_ID, WHICH SUBSCRIPT RANGE OF
018100      * WK-SHAPEPT-TABLE BELONGS TO IT - SO P000 BELOW CAN WALK JUST
018200      * THE RELEVANT POINTS FOR ONE SHAPE RATHER THAN ALL 9000.
018300       01  WK-N-SHAPEPT-MAX               PIC S9(04) COMP VALUE 9000.
018400      * GFV0041
018500       01  WK-N-SHAPEPT-COUNT             PIC S9(04) COMP VALUE ZERO.
018600       01  WK-C-SHAPEPT-TBL-FULL          PIC X(01) VALUE "N".
018700           88  WK-C-SHAPEPT-TBL-IS-FULL           VALUE "Y".
018800
018900       01  WK-SHAPEPT-TABLE.
019000           05  WK-SHAPEPT-ENTRY OCCURS 9000 TIMES
019100                   INDEXED BY WK-SHAPEPT-IX.
019200               10  WK-SHAPEPT-ENTRY-FLDS.
019300                   COPY GTFSHP.
019400               10  WK-SHAPEPT-KEY-R REDEFINES WK-SHAPEPT-ENTRY-FLDS.
019500      * GFV0035                        ALTERNATE RAW VIEW OF A SHAPE
019600      *                                POINT ROW, USED WHEN COMPARING
019700      *                                THE CURRENT POINT'S SHAPE_ID
019800      *                                AGAINST THE PREVIOUS ONE TO
019900      *                                DETECT A SHAPE BOUNDARY
020000                   15  WK-SHAPEPT-KEY-SHPID   PIC X(20).
020100                   15  FILLER                 PIC X(45).
020200
020300      * ONE ENTRY PER DISTINCT SHAPE_ID - START-SUB/END-SUB ARE THE
020400      * FIRST AND LAST WK-SHAPEPT-TABLE SUBSCRIPTS BELONGING TO THAT
020500      * SHAPE, SET AS shapes.txt IS LOADED IN D000/D100 BELOW.
020600       01  WK-N-SHAPEIX-MAX               PIC S9(04) COMP VALUE 2000.
020700       01  WK-N-SHAPEIX-COUNT             PIC S9(04) COMP VALUE ZERO.
020800       01  WK-C-SHAPEIX-TBL-FULL          PIC X(01) VALUE "N".
020900           88  WK-C-SHAPEIX-TBL-IS-FULL           VALUE "Y".
021000
021100       01  WK-SHAPEIX-TABLE.
021200           05  WK-SHAPEIX-ENTRY OCCURS 2000 TIMES
021300                   INDEXED BY WK-SHAPEIX-IX.
021400               10  WK-SHAPEIX-SHAPE-ID        PIC X(20).
021500               10  WK-SHAPEIX-START-SUB       PIC S9(04) COMP.
021600               10  WK-SHAPEIX-END-SUB         PIC S9(04) COMP.
021700               10  FILLER                     PIC X(10).
021800
021900       01  WK-C-PREV-SHAPE-ID             PIC X(20) VALUE SPACES.
022000
022100      *---------------------------------------------------------------*
022200      * STOP_TIMES SCAN WORKING STORAGE - CONTROL BREAK ON TRIP_ID SO
022300      * THE CURRENT TRIP'S SHAPE-INDEX ENTRY IS ONLY LOOKED UP ONCE
022400      * PER TRIP RATHER THAN ONCE PER STOP VISITED
022500      *---------------------------------------------------------------*
022600      * stop_times.txt IS BY FAR THE BIGGEST TABLE IN A TYPICAL FEED,
022700      * SO AVOIDING A REPEAT TRIPS-TABLE SEARCH FOR EVERY SINGLE STOP
022800      * VISIT MATTERS HERE - WITHOUT THE CONTROL BREAK THIS PROGRAM
022900      * WOULD BE SEARCHING WK-TRIP-TABLE ONCE PER STOP VISIT INSTEAD
023000      * OF ONCE PER TRIP.
023100       01  WK-C-STM-TRIP-ID               PIC X(20).
023200       01  WK-C-STM-STOP-ID               PIC X(20).
023300       01  WK-N-STM-STOP-SEQ              PIC 9(05).
023400       01  WK-C-PREV-TRIP-ID              PIC X(20) VALUE SPACES.
023500       01  WK-C-CUR-TRIP-HAS-SHAPE        PIC X(01) VALUE "N".
023600           88  WK-C-CUR-TRIP-SHAPE-FOUND          VALUE "Y".
023700       01  WK-C-CUR-SHAPE-ID              PIC X(20) VALUE SPACES.
023800
023900      * 77-LEVEL STANDALONE COUNTER - HOW MANY TRIPS WERE SKIPPED
024000      * BECAUSE THEY HAD NO USABLE shape_id (EITHER BLANK OR NOT FOUND
024100      * IN shapes.txt). NOT PART OF THE RETURNED RESULT, JUST A RUN-LOG
024200      * FIGURE FOR WHOEVER IS WATCHING THE VERBOSE OUTPUT.
024300       77  WK-N-TRIPS-NO-SHAPE            PIC S9(07) COMP VALUE ZERO.
024400
024500      *---------------------------------------------------------------*
024600      * LOOKUP RESULT AREAS AND DISTANCE WORK FIELDS
024700      *---------------------------------------------------------------*
024800       01  WK-C-FOUND-SW                  PIC X(01) VALUE "N".
024900           88  WK-C-WAS-FOUND                     VALUE "Y".
025000       01  WK-C-SEARCH-STOP-ID            PIC X(20) VALUE SPACES.
025100       01  WK-C-SEARCH-SHAPE-ID           PIC X(20) VALUE SPACES.
025200
025300      * THE STOP'S OWN COORDINATES, MOVED OUT OF THE TABLE ENTRY INTO
025400      * A FIXED WORK AREA SO THE DISTANCE ROUTINE BELOW DOES NOT NEED
025500      * TO CARE WHICH SUBSCRIPT THE STOP CAME FROM.
025600       01  WK-N-STOP-LAT                  PIC S9(03)V9(06).
025700       01  WK-N-STOP-LON                  PIC S9(03)V9(06).
025800
025900      * WORK FIELDS FOR J000-COMPUTE-DISTANCE BELOW - "IN" IS ALWAYS
026000      * THE STOP BEING TESTED, "OUT" IS THE SHAPE POINT IT IS BEING
026100      * COMPARED AGAINST.
026200       01  WK-N-DIST-LAT-IN               PIC S9(03)V9(06).
026300       01  WK-N-DIST-LON-IN               PIC S9(03)V9(06).
026400       01  WK-N-DIST-LAT-OUT              PIC S9(03)V9(06).
026500       01  WK-N-DIST-LON-OUT              PIC S9(03)V9(06).
026600       01  WK-N-DISTANCE                  PIC S9(05)V9(06).
026700       01  WK-N-MIN-DISTANCE              PIC S9(05)V9(06).
026800       01  WK-N-SHAPEPT-SCAN-IX           PIC S9(04) COMP VALUE ZERO.
026900
027000       01  WK-C-DESCRIPTION-LINE          PIC X(256) VALUE SPACES.
027100      * EDIT FIELD FOR THE DISTANCE FIGURE QUOTED IN THE FINDING TEXT -
027200      * ZZZZ9.99 SUPPRESSES LEADING ZEROS BUT ALWAYS SHOWS TWO DECIMAL
027300      * PLACES, THE SAME EDIT PICTURE GFVSHR USES FOR ITS OWN DISTANCE.
027400       01  WK-C-EDIT-DISTANCE             PIC ZZZZ9.99.
027500
027600      *****************
027700       LINKAGE SECTION.
027800      *****************
027900           COPY GFVPATH.
028000           COPY GFVRSLT.
028100       EJECT
028200      ***********************************************************
028300       PROCEDURE DIVISION USING WK-GFVPATH-RECORD WK-VRSLT-RECORD.
028400      ***********************************************************
028500      * FOUR LOAD/SCAN PASSES IN SEQUENCE - TRIPS, THEN STOPS, THEN
028600      * SHAPES, THEN FINALLY THE STOP_TIMES SCAN THAT ACTUALLY DOES THE
028700      * DISTANCE CHECKING, SINCE THE SCAN NEEDS ALL THREE EARLIER
028800      * TABLES ALREADY BUILT BEFORE IT CAN LOOK ANYTHING UP.
028900       MAIN-MODULE.
029000           PERFORM A000-PROCESS-CALLED-ROUTINE
029100              THRU A099-PROCESS-CALLED-ROUTINE-EX.
029200           PERFORM Z000-END-PROGRAM-ROUTINE
029300              THRU Z999-END-PROGRAM-ROUTINE-EX.
029400           EXIT PROGRAM.
029500
029600      *---------------------------------------------------------------*
029700       A000-PROCESS-CALLED-ROUTINE.
029800      *---------------------------------------------------------------*
029900      * CLEAR THE RESULT RECORD AND STAMP THE CHECK NAME FIRST, THE
030000      * SAME AS EVERY OTHER GFVxxx VALIDATION CALLED ROUTINE.
030100           MOVE    SPACES               TO    WK-VRSLT-OUTPUT.
030200           MOVE    ZEROES               TO    WK-VRSLT-INVALID-COUNT.
030300           MOVE    "SHAPES  "           TO    WK-VRSLT-CHECK-NAME.
030400           MOVE    ZERO                 TO    WK-N-TRIPS-NO-SHAPE.
030500
030600           IF  WK-C-VERBOSE-MODE
030700               DISPLAY "GFVSHD - CHECKING STOPS AGAINST THEIR SHAPES".
030800
030900      * IF ANY OF THE FOUR INPUT FILES FAILS TO OPEN, GIVE UP ON THIS
031000      * CHECK ENTIRELY RATHER THAN TRYING TO SCAN STOP_TIMES AGAINST A
031100      * PARTIALLY-LOADED SET OF REFERENCE TABLES.
031200           PERFORM B000-LOAD-TRIPS-TABLE
031300              THRU B099-LOAD-TRIPS-TABLE-EX.
031400           IF  NOT WK-C-SUCCESSFUL
031500               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
031600
031700           PERFORM C000-LOAD-STOPS-TABLE
031800              THRU C099-LOAD-STOPS-TABLE-EX.
031900           IF  NOT WK-C-SUCCESSFUL
032000               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
032100
032200           PERFORM D000-LOAD-SHAPES-TABLE
032300              THRU D099-LOAD-SHAPES-TABLE-EX.
032400           IF  NOT WK-C-SUCCESSFUL
032500               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
032600
032700      * ALL THREE REFERENCE TABLES ARE NOW BUILT - SAFE TO SCAN
032800      * stop_times.txt AND START MEASURING DISTANCES.
032900           PERFORM E000-SCAN-STOP-TIMES
033000              THRU E099-SCAN-STOP-TIMES-EX.
033100
033200           IF  WK-C-VERBOSE-MODE
033300               DISPLAY "GFVSHD - TRIPS WITH NO USABLE SHAPE: "
033400                   WK-N-TRIPS-NO-SHAPE.
033500
033600       A099-PROCESS-CALLED-ROUTINE-EX.
033700           EXIT.
033800
033900      *---------------------------------------------------------------*
034000       B000-LOAD-TRIPS-TABLE.
034100      *---------------------------------------------------------------*
034200      * LOAD trips.txt INTO WK-TRIP-TABLE WHOLE - WE NEED EVERY TRIP'S
034300      * shape_id BEFORE THE STOP_TIMES SCAN BEGINS.
034400           OPEN INPUT TRIPS-FILE-IN.
034500           IF  NOT WK-C-SUCCESSFUL
034600               DISPLAY "GFVSHD - OPEN FILE ERROR - TRIPS-FILE-IN"
034700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034800               GO TO B099-LOAD-TRIPS-TABLE-EX.
034900
035000           SET  WK-C-HEADER-PENDING      TO    TRUE.
035100           PERFORM B100-LOAD-ONE-TRIP
035200              THRU B199-LOAD-ONE-TRIP-EX
035300              UNTIL WK-C-END-OF-FILE.
035400           CLOSE TRIPS-FILE-IN.
035500           MOVE "00"                    TO    WK-C-FILE-STATUS.
035600
035700       B099-LOAD-TRIPS-TABLE-EX.
035800           EXIT.
035900
036000      *---------------------------------------------------------------*
036100       B100-LOAD-ONE-TRIP.
036200      *---------------------------------------------------------------*
036300           READ TRIPS-FILE-IN.
036400           IF  WK-C-END-OF-FILE
036500               GO TO B199-LOAD-ONE-TRIP-EX.
036600
036700           IF  WK-C-HEADER-PENDING
036800               SET  WK-C-HEADER-DONE    TO    TRUE
036900               GO TO B199-LOAD-ONE-TRIP-EX.
037000
037100      * TABLE-FULL GUARD - FAIL SOFT, THE SAME AS EVERY OTHER GFVxxx
037200      * WORKING TABLE IN THE SUITE.
037300           IF  WK-N-TRIP-COUNT >= WK-N-TRIP-MAX
037400               SET  WK-C-TRIP-TBL-IS-FULL TO TRUE
037500               GO TO B199-LOAD-ONE-TRIP-EX.
037600
037700           ADD  1                       TO    WK-N-TRIP-COUNT.
037800           SET  WK-TRIP-IX              TO    WK-N-TRIP-COUNT.
037900           INITIALIZE WK-TRIP-ENTRY (WK-TRIP-IX).
038000           UNSTRING WK-C-TRIPS-LINE DELIMITED BY ","
038100               INTO GTFTRP-ROUTE-ID          (WK-TRIP-IX)
038200                    GTFTRP-SERVICE-ID        (WK-TRIP-IX)
038300                    GTFTRP-TRIP-ID           (WK-TRIP-IX)
038400                    GTFTRP-TRIP-HEADSIGN-VAL (WK-TRIP-IX)
038500                    GTFTRP-TRIP-SHORT-NAME   (WK-TRIP-IX)
038600                    GTFTRP-DIRECTION-ID      (WK-TRIP-IX)
038700                    GTFTRP-BLOCK-ID-VAL      (WK-TRIP-IX)
038800                    GTFTRP-SHAPE-ID-VAL      (WK-TRIP-IX)
038900                    GTFTRP-WHEELCHAIR-ACCESS (WK-TRIP-IX)
039000                    GTFTRP-BIKES-ALLOWED     (WK-TRIP-IX).
039100
039200      * GTFTRP-SHAPE-ID-OPT IS A QUICK YES/NO FLAG BUILT HERE SO F000
039300      * BELOW DOES NOT NEED TO RE-TEST shape_id FOR SPACES EVERY TIME
039400      * A NEW TRIP_ID COMES THROUGH THE STOP_TIMES SCAN.
039500           IF  GTFTRP-SHAPE-ID-VAL(WK-TRIP-IX) = SPACES
039600               MOVE "N" TO GTFTRP-SHAPE-ID-OPT(WK-TRIP-IX)
039700           ELSE
039800               MOVE "Y" TO GTFTRP-SHAPE-ID-OPT(WK-TRIP-IX).
039900
040000       B199-LOAD-ONE-TRIP-EX.
040100           EXIT.
040200
040300      *---------------------------------------------------------------*
040400       C000-LOAD-STOPS-TABLE.
040500      *---------------------------------------------------------------*
040600      * LOAD stops.txt INTO WK-STOP-TABLE WHOLE SO G000 BELOW CAN LOOK
040700      * UP ANY STOP'S LAT/LON BY STOP_ID IN ANY ORDER.
040800           OPEN INPUT STOPS-FILE-IN.
040900           IF  NOT WK-C-SUCCESSFUL
041000               DISPLAY "GFVSHD - OPEN FILE ERROR - STOPS-FILE-IN"
041100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041200               GO TO C099-LOAD-STOPS-TABLE-EX.
041300
041400           SET  WK-C-HEADER-PENDING      TO    TRUE.
041500           PERFORM C100-LOAD-ONE-STOP
041600              THRU C199-LOAD-ONE-STOP-EX
041700              UNTIL WK-C-END-OF-FILE.
041800           CLOSE STOPS-FILE-IN.
041900           MOVE "00"                    TO    WK-C-FILE-STATUS.
042000
042100       C099-LOAD-STOPS-TABLE-EX.
042200           EXIT.
042300
042400      *---------------------------------------------------------------*
042500       C100-LOAD-ONE-STOP.
042600      *---------------------------------------------------------------*
042700           READ STOPS-FILE-IN.
042800           IF  WK-C-END-OF-FILE
042900               GO TO C199-LOAD-ONE-STOP-EX.
043000
043100           IF  WK-C-HEADER-PENDING
043200               SET  WK-C-HEADER-DONE    TO    TRUE
043300               GO TO C199-LOAD-ONE-STOP-EX.
043400
043500           IF  WK-N-STOP-COUNT >= WK-N-STOP-MAX
043600               SET  WK-C-STOP-TBL-IS-FULL TO TRUE
043700               GO TO C199-LOAD-ONE-STOP-EX.
043800
043900           ADD  1                       TO    WK-N-STOP-COUNT.
044000           SET  WK-STOP-IX              TO    WK-N-STOP-COUNT.
044100           INITIALIZE WK-STOP-ENTRY-FLDS (WK-STOP-IX).
044200      * ONLY THE FIRST SIX COLUMNS OF stops.txt ARE PULLED - ANYTHING
044300      * AFTER STOP_LON (ZONE_ID, LOCATION_TYPE, PARENT_STATION ETC.)
044400      * IS OF NO INTEREST TO THE SHAPE-DISTANCE CHECK.
044500           UNSTRING WK-C-STOPS-LINE DELIMITED BY ","
044600               INTO GTFSTP-STOP-ID     (WK-STOP-IX)
044700                    GTFSTP-STOP-CODE   (WK-STOP-IX)
044800                    GTFSTP-STOP-NAME   (WK-STOP-IX)
044900                    GTFSTP-STOP-DESC   (WK-STOP-IX)
045000                    GTFSTP-STOP-LAT    (WK-STOP-IX)
045100                    GTFSTP-STOP-LON    (WK-STOP-IX).
045200
045300       C199-LOAD-ONE-STOP-EX.
045400           EXIT.
045500
045600      *---------------------------------------------------------------*
045700       D000-LOAD-SHAPES-TABLE.
045800      *---------------------------------------------------------------*
045900      * shapes.txt IS ASSUMED TO ARRIVE WITH ALL POINTS FOR ONE
046000      * SHAPE_ID TOGETHER, IN shape_pt_sequence ORDER, THE SAME
046100      * ASSUMPTION GFVSHR MAKES
046200           OPEN INPUT SHAPES-FILE-IN.
046300           IF  NOT WK-C-SUCCESSFUL
046400               DISPLAY "GFVSHD - OPEN FILE ERROR - SHAPES-FILE-IN"
046500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046600               GO TO D099-LOAD-SHAPES-TABLE-EX.
046700
046800           SET  WK-C-HEADER-PENDING      TO    TRUE.
046900           MOVE SPACES                  TO    WK-C-PREV-SHAPE-ID.
047000           PERFORM D100-LOAD-ONE-SHAPEPT
047100              THRU D199-LOAD-ONE-SHAPEPT-EX
047200              UNTIL WK-C-END-OF-FILE.
047300
047400      * CLOSE OFF THE LAST SHAPE'S INDEX ENTRY
047500      * - THE SHAPE-ID CHANGE TEST INSIDE D100 ONLY CLOSES OUT THE
047600      *   PREVIOUS SHAPE'S END-SUB WHEN A NEW SHAPE_ID IS SEEN, SO THE
047700      *   VERY LAST SHAPE IN THE FILE NEVER TRIGGERS THAT TEST - WE
047800      *   HAVE TO CLOSE IT OUT HERE ONCE THE READ LOOP IS FINISHED.
047900           IF  WK-N-SHAPEIX-COUNT > ZERO
048000               SET  WK-SHAPEIX-IX TO WK-N-SHAPEIX-COUNT
048100               MOVE WK-N-SHAPEPT-COUNT
048200                   TO WK-SHAPEIX-END-SUB(WK-SHAPEIX-IX).
048300
048400           CLOSE SHAPES-FILE-IN.
048500           MOVE "00"                    TO    WK-C-FILE-STATUS.
048600
048700       D099-LOAD-SHAPES-TABLE-EX.
048800           EXIT.
048900
049000      *---------------------------------------------------------------*
049100       D100-LOAD-ONE-SHAPEPT.
049200      *---------------------------------------------------------------*
049300           READ SHAPES-FILE-IN.
049400           IF  WK-C-END-OF-FILE
049500               GO TO D199-LOAD-ONE-SHAPEPT-EX.
049600
049700           IF  WK-C-HEADER-PENDING
049800               SET  WK-C-HEADER-DONE    TO    TRUE
049900               GO TO D199-LOAD-ONE-SHAPEPT-EX.
050000
050100           IF  WK-N-SHAPEPT-COUNT >= WK-N-SHAPEPT-MAX
050200               SET  WK-C-SHAPEPT-TBL-IS-FULL TO TRUE
050300               GO TO D199-LOAD-ONE-SHAPEPT-EX.
050400
050500           ADD  1                       TO    WK-N-SHAPEPT-COUNT.
050600           SET  WK-SHAPEPT-IX           TO    WK-N-SHAPEPT-COUNT.
050700           INITIALIZE WK-SHAPEPT-ENTRY-FLDS (WK-SHAPEPT-IX).
050800           UNSTRING WK-C-SHAPES-LINE DELIMITED BY ","
050900               INTO GTFSHP-SHAPE-ID           (WK-SHAPEPT-IX)
051000                    GTFSHP-SHAPE-PT-LAT       (WK-SHAPEPT-IX)
051100                    GTFSHP-SHAPE-PT-LON       (WK-SHAPEPT-IX)
051200                    GTFSHP-SHAPE-PT-SEQUENCE  (WK-SHAPEPT-IX).
051300
051400      * SHAPE_ID CONTROL BREAK - THE MOMENT WE SEE A DIFFERENT
051500      * SHAPE_ID THAN THE LAST ROW, WE CLOSE OUT THE PREVIOUS SHAPE'S
051600      * INDEX ENTRY (END-SUB = THE POINT JUST BEFORE THIS ONE) AND
051700      * OPEN A NEW INDEX ENTRY FOR THE SHAPE THAT IS STARTING NOW.
051800           IF  WK-SHAPEPT-KEY-SHPID(WK-SHAPEPT-IX)
051900               NOT = WK-C-PREV-SHAPE-ID
052000               IF  WK-N-SHAPEIX-COUNT > ZERO
052100                   SET  WK-SHAPEIX-IX TO WK-N-SHAPEIX-COUNT
052200                   COMPUTE WK-N-SHAPEPT-SCAN-IX = WK-N-SHAPEPT-COUNT - 1
052300                   MOVE WK-N-SHAPEPT-SCAN-IX
052400                       TO WK-SHAPEIX-END-SUB(WK-SHAPEIX-IX)
052500               END-IF
052600               IF  WK-N-SHAPEIX-COUNT >= WK-N-SHAPEIX-MAX
052700                   SET  WK-C-SHAPEIX-TBL-IS-FULL TO TRUE
052800               ELSE
052900                   ADD  1 TO WK-N-SHAPEIX-COUNT
053000                   SET  WK-SHAPEIX-IX TO WK-N-SHAPEIX-COUNT
053100                   MOVE WK-SHAPEPT-KEY-SHPID(WK-SHAPEPT-IX)
053200                       TO WK-SHAPEIX-SHAPE-ID(WK-SHAPEIX-IX)
053300                   MOVE WK-N-SHAPEPT-COUNT
053400                       TO WK-SHAPEIX-START-SUB(WK-SHAPEIX-IX)
053500               END-IF
053600               MOVE WK-SHAPEPT-KEY-SHPID(WK-SHAPEPT-IX)
053700                   TO WK-C-PREV-SHAPE-ID
053800           END-IF.
053900
054000       D199-LOAD-ONE-SHAPEPT-EX.
054100           EXIT.
054200
054300      *---------------------------------------------------------------*
054400       E000-SCAN-STOP-TIMES.
054500      *---------------------------------------------------------------*
054600      * EVERY ROW OF stop_times.txt IS TESTED, NOT JUST THE FIRST AND
054700      * LAST OF EACH TRIP - BUT A TRIP'S SHAPE-INDEX ENTRY IS ONLY
054800      * LOOKED UP ON THE TRIP_ID CONTROL BREAK
054900           OPEN INPUT STOPTIMES-FILE-IN.
055000           IF  NOT WK-C-SUCCESSFUL
055100               DISPLAY "GFVSHD - OPEN FILE ERROR - STOPTIMES-FILE-IN"
055200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055300               GO TO E099-SCAN-STOP-TIMES-EX.
055400
055500           SET  WK-C-HEADER-PENDING      TO    TRUE.
055600           MOVE SPACES                  TO    WK-C-PREV-TRIP-ID.
055700
055800           PERFORM E100-SCAN-ONE-STOPTIME
055900              THRU E199-SCAN-ONE-STOPTIME-EX
056000              UNTIL WK-C-END-OF-FILE.
056100
056200           CLOSE STOPTIMES-FILE-IN.
056300           MOVE "00"                    TO    WK-C-FILE-STATUS.
056400
056500       E099-SCAN-STOP-TIMES-EX.
056600           EXIT.
056700
056800      *---------------------------------------------------------------*
056900       E100-SCAN-ONE-STOPTIME.
057000      *---------------------------------------------------------------*
057100           READ STOPTIMES-FILE-IN.
057200           IF  WK-C-END-OF-FILE
057300               GO TO E199-SCAN-ONE-STOPTIME-EX.
057400
057500           IF  WK-C-HEADER-PENDING
057600               SET  WK-C-HEADER-DONE    TO    TRUE
057700               GO TO E199-SCAN-ONE-STOPTIME-EX.
057800
057900      * ONLY TRIP_ID, STOP_SEQUENCE AND STOP_ID ARE KEPT FROM EACH
058000      * stop_times.txt ROW - THE TWO STOP_SEQUENCE TARGETS BELOW EXIST
058100      * SO THE UNSTRING SKIPS OVER THE arrival_time/departure_time
058200      * COLUMNS WITHOUT US HAVING TO DECLARE FIELDS FOR THEM.
058300           MOVE SPACES                  TO    WK-C-STM-TRIP-ID
058400                                               WK-C-STM-STOP-ID.
058500           UNSTRING WK-C-STOPTIMES-LINE DELIMITED BY ","
058600               INTO WK-C-STM-TRIP-ID
058700                    WK-N-STM-STOP-SEQ
058800                    WK-N-STM-STOP-SEQ
058900                    WK-C-STM-STOP-ID
059000                    WK-N-STM-STOP-SEQ.
059100
059200      * TRIP_ID CONTROL BREAK - ONLY RE-RUN THE SHAPE LOOKUP WHEN WE
059300      * MOVE ONTO A NEW TRIP, NOT ON EVERY SINGLE STOP_TIMES ROW.
059400           IF  WK-C-STM-TRIP-ID NOT = WK-C-PREV-TRIP-ID
059500               MOVE WK-C-STM-TRIP-ID    TO    WK-C-PREV-TRIP-ID
059600               PERFORM F000-LOOKUP-TRIP-SHAPE
059700                  THRU F099-LOOKUP-TRIP-SHAPE-EX
059800           END-IF.
059900
060000      * ONLY TEST THIS STOP IF THE CURRENT TRIP ACTUALLY RESOLVED TO A
060100      * KNOWN SHAPE - A TRIP WITH NO SHAPE, OR ONE WHOSE SHAPE_ID IS
060200      * NOT IN shapes.txt AT ALL, IS SILENTLY SKIPPED.
060300           IF  WK-C-CUR-TRIP-SHAPE-FOUND
060400               PERFORM G000-CHECK-ONE-STOP
060500                  THRU G099-CHECK-ONE-STOP-EX.
060600
060700       E199-SCAN-ONE-STOPTIME-EX.
060800           EXIT.
060900
061000      *---------------------------------------------------------------*
061100       F000-LOOKUP-TRIP-SHAPE.
061200      *---------------------------------------------------------------*
061300      * FIND THE SHAPE-INDEX ENTRY FOR THE TRIP JUST ENTERED. ONE
061400      * LOOKUP COVERS EVERY STOP_TIMES ROW UNTIL THE NEXT TRIP_ID
061500      * CHANGE COMES ALONG
061600           MOVE "N"                     TO    WK-C-CUR-TRIP-HAS-SHAPE.
061700
061800           PERFORM L000-SEARCH-TRIP-BY-ID
061900              THRU L099-SEARCH-TRIP-BY-ID-EX.
062000           IF  NOT WK-C-WAS-FOUND
062100               ADD  1 TO WK-N-TRIPS-NO-SHAPE
062200               GO TO F099-LOOKUP-TRIP-SHAPE-EX.
062300           IF  GTFTRP-SHAPE-ID-OPT(WK-TRIP-IX) = "N"
062400               ADD  1 TO WK-N-TRIPS-NO-SHAPE
062500               GO TO F099-LOOKUP-TRIP-SHAPE-EX.
062600
062700           MOVE GTFTRP-SHAPE-ID-VAL(WK-TRIP-IX)
062800               TO WK-C-SEARCH-SHAPE-ID
062900                  WK-C-CUR-SHAPE-ID.
063000           PERFORM M000-SEARCH-SHAPEIX-BY-ID
063100              THRU M099-SEARCH-SHAPEIX-BY-ID-EX.
063200           IF  WK-C-WAS-FOUND
063300               SET  WK-C-CUR-TRIP-SHAPE-FOUND TO TRUE
063400           ELSE
063500               ADD  1 TO WK-N-TRIPS-NO-SHAPE.
063600
063700       F099-LOOKUP-TRIP-SHAPE-EX.
063800           EXIT.
063900
064000      *---------------------------------------------------------------*
064100       G000-CHECK-ONE-STOP.
064200      *---------------------------------------------------------------*
064300      * TEST THE STOP JUST READ AGAINST THE NEAREST POINT OF THE
064400      * CURRENT TRIP'S SHAPE, AND RECORD A FINDING IF IT IS TOO FAR
064500           MOVE WK-C-STM-STOP-ID        TO    WK-C-SEARCH-STOP-ID.
064600           PERFORM N000-SEARCH-STOP-BY-ID
064700              THRU N099-SEARCH-STOP-BY-ID-EX.
064800           IF  NOT WK-C-WAS-FOUND
064900               GO TO G099-CHECK-ONE-STOP-EX.
065000
065100           MOVE GTFSTP-STOP-LAT(WK-STOP-IX)  TO    WK-N-STOP-LAT.
065200           MOVE GTFSTP-STOP-LON(WK-STOP-IX)  TO    WK-N-STOP-LON.
065300
065400      * P000 WALKS ONLY THIS SHAPE'S OWN POINT RANGE (FOUND VIA THE
065500      * SHAPE-INDEX ENTRY LOCATED BY F000 ABOVE) AND RETURNS THE
065600      * SMALLEST DISTANCE SEEN IN WK-N-MIN-DISTANCE.
065700           PERFORM P000-FIND-MIN-DISTANCE
065800              THRU P099-FIND-MIN-DISTANCE-EX.
065900
066000           IF  WK-N-MIN-DISTANCE > WK-N-DISTANCE-TOLERANCE
066100               PERFORM K000-RECORD-DISTANT-STOP
066200                  THRU K099-RECORD-DISTANT-STOP-EX.
066300
066400       G099-CHECK-ONE-STOP-EX.
066500           EXIT.
066600
066700      *---------------------------------------------------------------*
066800       K000-RECORD-DISTANT-STOP.
066900      *---------------------------------------------------------------*
067000      * BUILD AND FILE THE "TOO FAR FROM ITS SHAPE" SENTENCE, QUOTING
067100      * THE STOP, THE TRIP, THE MEASURED DISTANCE AND THE SHAPE_ID SO
067200      * THE OPERATOR HAS EVERYTHING NEEDED TO INVESTIGATE WITHOUT
067300      * GOING BACK TO THE FEED FILES FIRST.
067400           IF  WK-VRSLT-INVALID-COUNT < 256
067500               ADD  1 TO WK-VRSLT-INVALID-COUNT
067600               MOVE WK-N-MIN-DISTANCE TO WK-C-EDIT-DISTANCE
067700               MOVE SPACES TO WK-C-DESCRIPTION-LINE
067800               STRING
067900                   "Stop "
068000                   WK-C-STM-STOP-ID               DELIMITED BY SPACE
068100                   " on trip "
068200                   WK-C-STM-TRIP-ID               DELIMITED BY SPACE
068300                   " is "
068400                   WK-C-EDIT-DISTANCE             DELIMITED BY SIZE
068500                   " units from its shape "
068600                   WK-C-CUR-SHAPE-ID              DELIMITED BY SPACE
068700                   DELIMITED BY SIZE
068800                   INTO WK-C-DESCRIPTION-LINE
068900               SET  WK-VRSLT-IX TO WK-VRSLT-INVALID-COUNT
069000               MOVE WK-C-DESCRIPTION-LINE
069100                   TO WK-VRSLT-INVALID-VALUES(WK-VRSLT-IX)
069200           ELSE
069300               ADD  1 TO WK-VRSLT-INVALID-COUNT.
069400
069500       K099-RECORD-DISTANT-STOP-EX.
069600           EXIT.
069700
069800      *---------------------------------------------------------------*
069900       L000-SEARCH-TRIP-BY-ID.
070000      *---------------------------------------------------------------*
070100      * SEQUENTIAL SEARCH OF THE TRIPS TABLE FOR WK-C-PREV-TRIP-ID
070200           MOVE "N"                     TO    WK-C-FOUND-SW.
070300           PERFORM L100-TEST-ONE-TRIP
070400              THRU L199-TEST-ONE-TRIP-EX
070500              VARYING WK-TRIP-IX FROM 1 BY 1
070600                 UNTIL WK-TRIP-IX > WK-N-TRIP-COUNT
070700                    OR WK-C-WAS-FOUND.
070800
070900       L099-SEARCH-TRIP-BY-ID-EX.
071000           EXIT.
071100
071200      *---------------------------------------------------------------*
071300       L100-TEST-ONE-TRIP.
071400      *---------------------------------------------------------------*
071500           IF  GTFTRP-TRIP-ID(WK-TRIP-IX) = WK-C-PREV-TRIP-ID
071600               SET  WK-C-WAS-FOUND      TO    TRUE.
071700
071800       L199-TEST-ONE-TRIP-EX.
071900           EXIT.
072000
072100      *---------------------------------------------------------------*
072200       M000-SEARCH-SHAPEIX-BY-ID.
072300      *---------------------------------------------------------------*
072400      * SEQUENTIAL SEARCH OF THE SHAPE-INDEX TABLE FOR
072500      * WK-C-SEARCH-SHAPE-ID
072600           MOVE "N"                     TO    WK-C-FOUND-SW.
072700           PERFORM M100-TEST-ONE-SHAPEIX
072800              THRU M199-TEST-ONE-SHAPEIX-EX
072900              VARYING WK-SHAPEIX-IX FROM 1 BY 1
073000                 UNTIL WK-SHAPEIX-IX > WK-N-SHAPEIX-COUNT
073100                    OR WK-C-WAS-FOUND.
073200
073300       M099-SEARCH-SHAPEIX-BY-ID-EX.
073400           EXIT.
073500
073600      *---------------------------------------------------------------*
073700       M100-TEST-ONE-SHAPEIX.
073800      *---------------------------------------------------------------*
073900           IF  WK-SHAPEIX-SHAPE-ID(WK-SHAPEIX-IX) = WK-C-SEARCH-SHAPE-ID
074000               SET  WK-C-WAS-FOUND      TO    TRUE.
074100
074200       M199-TEST-ONE-SHAPEIX-EX.
074300           EXIT.
074400
074500      *---------------------------------------------------------------*
074600       N000-SEARCH-STOP-BY-ID.
074700      *---------------------------------------------------------------*
074800      * SEQUENTIAL SEARCH OF THE STOPS TABLE FOR WK-C-SEARCH-STOP-ID
074900           MOVE "N"                     TO    WK-C-FOUND-SW.
075000           PERFORM N100-TEST-ONE-STOP
075100              THRU N199-TEST-ONE-STOP-EX
075200              VARYING WK-STOP-IX FROM 1 BY 1
075300                 UNTIL WK-STOP-IX > WK-N-STOP-COUNT
075400                    OR WK-C-WAS-FOUND.
075500
075600       N099-SEARCH-STOP-BY-ID-EX.
075700           EXIT.
075800
075900      *---------------------------------------------------------------*
076000       N100-TEST-ONE-STOP.
076100      *---------------------------------------------------------------*
076200           IF  WK-STOP-KEY-STPID(WK-STOP-IX) = WK-C-SEARCH-STOP-ID
076300               SET  WK-C-WAS-FOUND      TO    TRUE.
076400
076500       N199-TEST-ONE-STOP-EX.
076600           EXIT.
076700
076800      *---------------------------------------------------------------*
076900       P000-FIND-MIN-DISTANCE.
077000      *---------------------------------------------------------------*
077100      * WALK EVERY POINT IN THE CURRENT TRIP'S SHAPE AND KEEP THE
077200      * SMALLEST DISTANCE SEEN - THERE IS NO SHORTCUT AVAILABLE
077300      * WITHOUT KNOWING WHICH SEGMENT OF THE SHAPE THE STOP FALLS ON
077400           MOVE 99999.999999            TO    WK-N-MIN-DISTANCE.
077500           PERFORM P100-TEST-ONE-SHAPEPT
077600              THRU P199-TEST-ONE-SHAPEPT-EX
077700              VARYING WK-SHAPEPT-IX
077800                 FROM WK-SHAPEIX-START-SUB(WK-SHAPEIX-IX) BY 1
077900                 UNTIL WK-SHAPEPT-IX > WK-SHAPEIX-END-SUB(WK-SHAPEIX-IX).
078000
078100       P099-FIND-MIN-DISTANCE-EX.
078200           EXIT.
078300
078400      *---------------------------------------------------------------*
078500       P100-TEST-ONE-SHAPEPT.
078600      *---------------------------------------------------------------*
078700      * MOVE THE STOP AND THIS SHAPE POINT INTO THE DISTANCE WORK
078800      * FIELDS, CALL J000 TO MEASURE THEM, AND KEEP THE RESULT IF IT
078900      * BEATS THE BEST SEEN SO FAR FOR THIS STOP.
079000           MOVE WK-N-STOP-LAT           TO    WK-N-DIST-LAT-IN.
079100           MOVE WK-N-STOP-LON           TO    WK-N-DIST-LON-IN.
079200           MOVE GTFSHP-SHAPE-PT-LAT(WK-SHAPEPT-IX)
079300               TO WK-N-DIST-LAT-OUT.
079400           MOVE GTFSHP-SHAPE-PT-LON(WK-SHAPEPT-IX)
079500               TO WK-N-DIST-LON-OUT.
079600           PERFORM J000-COMPUTE-DISTANCE
079700              THRU J099-COMPUTE-DISTANCE-EX.
079800           IF  WK-N-DISTANCE < WK-N-MIN-DISTANCE
079900               MOVE WK-N-DISTANCE       TO    WK-N-MIN-DISTANCE.
080000
080100       P199-TEST-ONE-SHAPEPT-EX.
080200           EXIT.
080300
080400      *---------------------------------------------------------------*
080500       J000-COMPUTE-DISTANCE.
080600      *---------------------------------------------------------------*
080700      * MANHATTAN-STYLE PROXY DISTANCE - SUM OF THE ABSOLUTE
080800      * LATITUDE AND LONGITUDE DIFFERENCES, FEED-COORDINATE UNITS -
080900      * NO SQUARE ROOT IS TAKEN, THE SAME WAY OTHER DISTANCE-STYLE
081000      * CHECKS IN THIS SHOP AVOID IT - WE DO NOT HAVE A MATH LIBRARY
081100      * CALL AVAILABLE TO US HERE. THIS IS A PROXY, NOT A TRUE
081200      * GEODESIC DISTANCE, BUT IT IS STABLE AND CHEAP TO COMPUTE FOR
081300      * EVERY POINT OF EVERY SHAPE ON EVERY RUN.
081400           COMPUTE WK-N-DISTANCE = WK-N-DIST-LAT-IN - WK-N-DIST-LAT-OUT.
081500           IF  WK-N-DISTANCE < ZERO
081600               COMPUTE WK-N-DISTANCE = WK-N-DISTANCE * -1.
081700           COMPUTE WK-N-DIST-LON-IN =
081800               WK-N-DIST-LON-IN - WK-N-DIST-LON-OUT.
081900           IF  WK-N-DIST-LON-IN < ZERO
082000               COMPUTE WK-N-DIST-LON-IN = WK-N-DIST-LON-IN * -1.
082100           ADD  WK-N-DIST-LON-IN        TO    WK-N-DISTANCE.
082200
082300       J099-COMPUTE-DISTANCE-EX.
082400           EXIT.
082500
082600      *---------------------------------------------------------------*
082700       Z000-END-PROGRAM-ROUTINE.
082800      *---------------------------------------------------------------*
082900      * NO CLEANUP REQUIRED BEYOND THE FILE CLOSES ALREADY DONE IN
083000      * EACH LOAD PARAGRAPH - KEPT FOR CONSISTENCY WITH THE REST OF
083100      * THE SUITE.
083200           CONTINUE.
083300
083400       Z999-END-PROGRAM-ROUTINE-EX.
083500           EXIT.
083600
083700      ******************************************************************
083800      ************** END OF PROGRAM SOURCE -  GFVSHD *****************
083900      ******************************************************************
